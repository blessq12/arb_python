000100***************************************************************** 
000200*                                                               * 
000300*  PROGRAMA: V13C020                                            * 
000400*                                                               * 
000500*  FECHA CREACION: 17/05/1988                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: PASO DE ANALISIS DE ARBITRAJE.  AGRUPA LOS PARES *
001200*               ACTIVOS POR SIMBOLO, ARMA LA MATRIZ DE COTIZA-   *
001300*               CIONES FRESCAS POR CASA DE CAMBIO Y EVALUA CADA  *
001400*               PAREJA DE CASAS EN AMBAS DIRECCIONES PARA        *
001500*               DETECTAR OPORTUNIDADES DE ARBITRAJE.  GRABA LAS  *
001600*               OPORTUNIDADES ENCONTRADAS (ALTA O ACTUALIZACION).*
001700*                                                                 
001800***************************************************************** 
001900***************************************************************** 
002000*                                                               * 
002100*         I D E N T I F I C A T I O N   D I V I S I O N        *  
002200*                                                               * 
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA             * 
002400*                                                               * 
002500***************************************************************** 
002600 IDENTIFICATION DIVISION.                                         
002700*                                                                 
002800 PROGRAM-ID.    V13C020.                                          
002900 AUTHOR.        FACTORIA.                                         
003000 INSTALLATION.  MERCADO LIBRE DE DIVISAS - CARACAS.               
003100 DATE-WRITTEN.  17/05/1988.                                       
003200 DATE-COMPILED.                                                   
003300 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO V1.                  
003400***************************************************************** 
003500*      LOG DE MODIFICACIONES                                   *  
003600***************************************************************** 
003700*  AUTOR     FECHA        DESCRIPCION                      TKV0021
003800*  FACTORIA  17/05/1988   CREACION DEL PROGRAMA V13C020. S TKV0021
003900*                         PASO DEL LOTE DE ARBITRAJE: ANAL TKV0021
004000*                         DE OPORTUNIDADES.                TKV0021
004100*  R.MEDINA  30/09/1999   AJUSTE MILENIO - RUTINA DE MINUT TKY2K13
004200*                         ABSOLUTO PARA LA REGLA DE FRESCU TKY2K13
004300*  J.VIVAS   19/08/2004   SE APLICA EP-TAKER-FEE POR PAR A TK04189
004400*                         DE LA COMISION POR DEFECTO DE LA TK04189
004500*  O.SALAS   02/09/2009   AJUSTE DEL MINIMO DE GANANCIA NE TK09217
004600*                         TOMARSE DE SETTINGS EN VEZ DE CT TK09217
004700***************************************************************** 
004800*                                                               * 
004900*        E N V I R O N M E N T         D I V I S I O N         *  
005000*                                                               * 
005100*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      * 
005200*                                                               * 
005300***************************************************************** 
005400 ENVIRONMENT DIVISION.                                            
005500*                                                                 
005600 CONFIGURATION SECTION.                                           
005700*                                                                 
005800 SPECIAL-NAMES.                                                   
005900     C01 IS TOP-OF-FORM.                                          
006000*                                                                 
006100 INPUT-OUTPUT SECTION.                                            
006200 FILE-CONTROL.                                                    
006300*                                                                 
006400     SELECT OPTIONAL V13F-SETTINGS ASSIGN TO V13SETNG             
006500         ORGANIZATION IS SEQUENTIAL                               
006600         ACCESS MODE  IS SEQUENTIAL                               
006700         FILE STATUS  IS WS-SETNG-STATUS.                         
006800*                                                                 
006900     SELECT V13F-EXCHANGE  ASSIGN TO V13EXCHM                     
007000         ORGANIZATION IS SEQUENTIAL                               
007100         ACCESS MODE  IS SEQUENTIAL                               
007200         FILE STATUS  IS WS-EXCHM-STATUS.                         
007300*                                                                 
007400     SELECT V13F-EXCHPAR   ASSIGN TO V13EXCPR                     
007500         ORGANIZATION IS SEQUENTIAL                               
007600         ACCESS MODE  IS SEQUENTIAL                               
007700         FILE STATUS  IS WS-EXCPR-STATUS.                         
007800*                                                                 
007900     SELECT OPTIONAL V13F-OPORT    ASSIGN TO V13OPORT             
008000         ORGANIZATION IS SEQUENTIAL                               
008100         ACCESS MODE  IS SEQUENTIAL                               
008200         FILE STATUS  IS WS-OPORT-STATUS.                         
008300*                                                                 
008400     SELECT V13F-ETACTL    ASSIGN TO V13ETACT                     
008500         ORGANIZATION IS SEQUENTIAL                               
008600         ACCESS MODE  IS SEQUENTIAL                               
008700         FILE STATUS  IS WS-ETACTL-STATUS.                        
008800***************************************************************** 
008900*                                                               * 
009000*                D A T A            D I V I S I O N             * 
009100*                                                               * 
009200*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS          * 
009300*                                                               * 
009400***************************************************************** 
009500 DATA DIVISION.                                                   
009600***************************************************************** 
009700*                       F I L E   S E C T I O N                 * 
009800***************************************************************** 
009900 FILE SECTION.                                                    
010000*                                                                 
010100 FD  V13F-SETTINGS                                                
010200     RECORDING MODE IS F.                                         
010300 01  V13R-SETTINGS-REC             PIC X(40).                     
010400*                                                                 
010500 FD  V13F-EXCHANGE                                                
010600     RECORDING MODE IS F.                                         
010700 01  V13R-EXCHANGE-REC             PIC X(33).                     
010800*                                                                 
010900 FD  V13F-EXCHPAR                                                 
011000     RECORDING MODE IS F.                                         
011100 01  V13R-EXCHPAR-REC              PIC X(100).                    
011200*                                                                 
011300 FD  V13F-OPORT                                                   
011400     RECORDING MODE IS F.                                         
011500 01  V13R-OPORT-REC                PIC X(130).                    
011600*                                                                 
011700 FD  V13F-ETACTL                                                  
011800     RECORDING MODE IS F.                                         
011900     COPY V1NC370.                                                
012000***************************************************************** 
012100*                                                               * 
012200*         W O R K I N G   S T O R A G E   S E C T I O N         * 
012300*                                                               * 
012400***************************************************************** 
012500 WORKING-STORAGE SECTION.                                         
012600***************************************************************** 
012700*        AREAS DE TRABAJO TIPADAS (MISMO LAYOUT DE LOS COPYS)   * 
012800*        USADAS PARA PASAR DE/A LOS BUFFERS PLANOS DE LOS FD    * 
012900***************************************************************** 
013000     COPY V1NC330.                                                
013100     COPY V1NC310.                                                
013200     COPY V1NC320.                                                
013300     COPY V1NC350.                                                
013400***************************************************************** 
013500*                  AREA DE VARIABLES AUXILIARES                 * 
013600***************************************************************** 
013700 01  WS-VARIABLES-AUXILIARES.                                     
013800     05  WS-SUBI                      PIC 9(02) COMP.             
013900     05  WS-SUBJ                      PIC 9(02) COMP.             
014000     05  WS-GROSS-PCT                 PIC S9(03)V9(04) COMP-3.    
014100     05  WS-NET-PCT                   PIC S9(03)V9(04) COMP-3.    
014200     05  WS-PROFIT-USD                PIC S9(07)V9(02) COMP-3.    
014300     05  WS-COM-BUY                   PIC 9(01)V9(06) COMP-3.     
014400     05  WS-COM-SELL                  PIC 9(01)V9(06) COMP-3.     
014500     05  WS-COM-TOTAL                 PIC 9(01)V9(06) COMP-3.     
014600     05  WS-VOL-BUY                   PIC S9(11)V9(02) COMP-3.    
014700     05  WS-VOL-SELL                  PIC S9(11)V9(02) COMP-3.    
014800     05  FILLER                       PIC X(01).                  
014900***************************************************************** 
015000*          RUTINA DE MINUTO ABSOLUTO (REGLA DE FRESCURA)        * 
015100*          DESCOMPONE UN SELLO DE 14 DIGITOS (AAAAMMDDHHMMSS)   * 
015200*          Y LO CONVIERTE EN UN MINUTO ABSOLUTO COMPARABLE      * 
015300*          ENTRE FECHAS, PARA EVITAR RESTAR EL CAMPO 9(14)      * 
015400*          DIRECTAMENTE CUANDO HAY CAMBIO DE DIA O DE MES.      * 
015500***************************************************************** 
015600 01  WS-TIMESTAMP-DESCOMPUESTO.                                   
015700     05  WS-TS-VALOR                  PIC 9(14).                  
015800     05  WS-TS-VALOR-R REDEFINES WS-TS-VALOR.                     
015900         10  WS-TS-ANO                PIC 9(04).                  
016000         10  WS-TS-MES                PIC 9(02).                  
016100         10  WS-TS-DIA                PIC 9(02).                  
016200         10  WS-TS-HOR                PIC 9(02).                  
016300         10  WS-TS-MIN                PIC 9(02).                  
016400         10  WS-TS-SEG                PIC 9(02).                  
016500     05  FILLER                       PIC X(01).                  
016600*                                                                 
016700 01  WS-CALCULO-MINUTO-ABS.                                       
016800     05  WS-DIV4                      PIC 9(04) COMP.             
016900     05  WS-REM4                      PIC 9(04) COMP.             
017000     05  WS-DIV100                    PIC 9(04) COMP.             
017100     05  WS-REM100                    PIC 9(04) COMP.             
017200     05  WS-DIV400                    PIC 9(04) COMP.             
017300     05  WS-REM400                    PIC 9(04) COMP.             
017400     05  WS-DIAS-ABS                  PIC S9(09) COMP.            
017500     05  WS-MINUTO-ABS-RESULT         PIC S9(09) COMP.            
017600     05  WS-RUN-MINUTO-ABS            PIC S9(09) COMP.            
017700     05  WS-DIF-MINUTOS                PIC S9(09) COMP.           
017800     05  FILLER                       PIC X(01).                  
017900*                                                                 
018000 01  CT-TABLA-DIAS-ACUM-INIC.                                     
018100     05  FILLER                       PIC 9(03) VALUE 000.        
018200     05  FILLER                       PIC 9(03) VALUE 031.        
018300     05  FILLER                       PIC 9(03) VALUE 059.        
018400     05  FILLER                       PIC 9(03) VALUE 090.        
018500     05  FILLER                       PIC 9(03) VALUE 120.        
018600     05  FILLER                       PIC 9(03) VALUE 151.        
018700     05  FILLER                       PIC 9(03) VALUE 181.        
018800     05  FILLER                       PIC 9(03) VALUE 212.        
018900     05  FILLER                       PIC 9(03) VALUE 243.        
019000     05  FILLER                       PIC 9(03) VALUE 273.        
019100     05  FILLER                       PIC 9(03) VALUE 304.        
019200     05  FILLER                       PIC 9(03) VALUE 334.        
019300 01  CT-TABLA-DIAS-ACUM REDEFINES CT-TABLA-DIAS-ACUM-INIC.        
019400     05  CT-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).                  
019500***************************************************************** 
019600*              TABLA DE CASAS DE CAMBIO ACTIVAS                 * 
019700***************************************************************** 
019800 01  WS-TABLA-CASAS.                                              
019900     05  WS-CASAS-ENTRADA OCCURS 20 TIMES INDEXED BY IX-CASA.     
020000         10  TCA-ID                    PIC 9(04).                 
020100         10  TCA-NOMBRE                PIC X(20).                 
020200         10  TCA-COMISION              PIC 9(01)V9(06) COMP-3.    
020300     05  WS-TOTAL-CASAS               PIC 9(02) COMP.             
020400     05  FILLER                       PIC X(01).                  
020500***************************************************************** 
020600*         TABLA DE PARES ACTIVOS DE CASAS ACTIVAS               * 
020700***************************************************************** 
020800 01  WS-TABLA-EXPAR.                                              
020900     05  WS-EXPAR-ENTRADA OCCURS 300 TIMES INDEXED BY IX-EXPAR.   
021000         10  TEP-EXCH-ID               PIC 9(04).                 
021100         10  TEP-BASE                  PIC X(10).                 
021200         10  TEP-QUOTE                 PIC X(10).                 
021300         10  TEP-BID                   PIC S9(09)V9(08) COMP-3.   
021400         10  TEP-ASK                   PIC S9(09)V9(08) COMP-3.   
021500         10  TEP-VOL                   PIC S9(11)V9(02) COMP-3.   
021600         10  TEP-COMISION              PIC 9(01)V9(06) COMP-3.    
021700         10  TEP-ULT-ACTUAL            PIC 9(14).                 
021800     05  WS-TOTAL-EXPAR                PIC 9(04) COMP.            
021900     05  FILLER                       PIC X(01).                  
022000***************************************************************** 
022100*           TABLA DE SIMBOLOS DISTINTOS (BASE/QUOTE)             *
022200***************************************************************** 
022300 01  WS-TABLA-SIMBOLOS.                                           
022400     05  WS-SIMB-ENTRADA OCCURS 50 TIMES INDEXED BY IX-SIMB.      
022500         10  TSI-BASE                  PIC X(10).                 
022600         10  TSI-QUOTE                 PIC X(10).                 
022700     05  WS-TOTAL-SIMB                 PIC 9(02) COMP.            
022800     05  FILLER                       PIC X(01).                  
022900***************************************************************** 
023000*     MATRIZ DE COTIZACIONES FRESCAS DEL SIMBOLO EN PROCESO     * 
023100***************************************************************** 
023200 01  WS-TABLA-MATRIZ.                                             
023300     05  WS-MTX-ENTRADA OCCURS 20 TIMES                           
023400             INDEXED BY IX-MTX IX-MTX2.                           
023500         10  TMX-EXCH-ID               PIC 9(04).                 
023600         10  TMX-BID                   PIC S9(09)V9(08) COMP-3.   
023700         10  TMX-ASK                   PIC S9(09)V9(08) COMP-3.   
023800         10  TMX-VOL                   PIC S9(11)V9(02) COMP-3.   
023900         10  TMX-COMISION              PIC 9(01)V9(06) COMP-3.    
024000     05  WS-TOTAL-MTX                 PIC 9(02) COMP.             
024100     05  FILLER                       PIC X(01).                  
024200***************************************************************** 
024300*                TABLA DEL STORE OPPORTUNITY                     *
024400***************************************************************** 
024500 01  WS-TABLA-OPORT.                                              
024600     05  WS-OPORT-ENTRADA OCCURS 300 TIMES INDEXED BY IX-OPORT.   
024700         10  TOP-ID                    PIC 9(06).                 
024800         10  TOP-BUY-EXCH              PIC 9(04).                 
024900         10  TOP-SELL-EXCH             PIC 9(04).                 
025000         10  TOP-BASE                  PIC X(10).                 
025100         10  TOP-QUOTE                 PIC X(10).                 
025200         10  TOP-BUY-PRICE             PIC S9(09)V9(08) COMP-3.   
025300         10  TOP-SELL-PRICE            PIC S9(09)V9(08) COMP-3.   
025400         10  TOP-PROFIT-PCT            PIC S9(03)V9(04) COMP-3.   
025500         10  TOP-NET-PCT               PIC S9(03)V9(04) COMP-3.   
025600         10  TOP-PROFIT-USD            PIC S9(07)V9(02) COMP-3.   
025700         10  TOP-VOL-BUY               PIC S9(11)V9(02) COMP-3.   
025800         10  TOP-VOL-SELL              PIC S9(11)V9(02) COMP-3.   
025900         10  TOP-MIN-VOL               PIC S9(09)V9(02) COMP-3.   
026000         10  TOP-COM-BUY               PIC 9(01)V9(06) COMP-3.    
026100         10  TOP-COM-SELL              PIC 9(01)V9(06) COMP-3.    
026200         10  TOP-COM-TOTAL             PIC 9(01)V9(06) COMP-3.    
026300         10  TOP-ACTIVA                PIC X(01).                 
026400         10  TOP-DETECTADO             PIC 9(14).                 
026500         10  TOP-ALERTADO              PIC 9(14).                 
026600     05  WS-TOTAL-OPORT                PIC 9(04) COMP.            
026700     05  WS-SIG-OPP-ID                 PIC 9(06) COMP-3.          
026800     05  FILLER                       PIC X(01).                  
026900***************************************************************** 
027000*         CONTADORES DE LA ETAPA DE ANALISIS                    * 
027100***************************************************************** 
027200 01  CN-CONTADORES.                                               
027300     05  CN-OPORT-ENCONTRADAS          PIC 9(05) COMP-3.          
027400     05  CN-OPORT-GRABADAS             PIC 9(05) COMP-3.          
027500     05  FILLER                       PIC X(01).                  
027600***************************************************************** 
027700*                 AREA DE ESTADOS DE ARCHIVO                     *
027800***************************************************************** 
027900 01  WS-ARCHIVOS-ESTADO.                                          
028000     05  WS-SETNG-STATUS              PIC X(02).                  
028100     05  WS-EXCHM-STATUS              PIC X(02).                  
028200     05  WS-EXCPR-STATUS              PIC X(02).                  
028300     05  WS-OPORT-STATUS              PIC X(02).                  
028400     05  WS-ETACTL-STATUS             PIC X(02).                  
028500     05  WS-ARCHIVO-ERROR             PIC X(14).                  
028600     05  FILLER                       PIC X(01).                  
028700 01  WS-TODOS-LOS-STATUS-AREA REDEFINES WS-ARCHIVOS-ESTADO.       
028800     05  WS-TODOS-LOS-STATUS           PIC X(24).                 
028900***************************************************************** 
029000*                    AREA  DE  SWITCHES                          *
029100***************************************************************** 
029200 01  SW-SWITCHES.                                                 
029300     05  SW-EXISTE-SIMBOLO             PIC X(01)   VALUE 'N'.     
029400         88  EXISTE-SIMBOLO                      VALUE 'S'.       
029500         88  NO-EXISTE-SIMBOLO                   VALUE 'N'.       
029600*                                                                 
029700     05  SW-EXISTE-OPORT               PIC X(01)   VALUE 'N'.     
029800         88  EXISTE-OPORT-EN-TABLA                VALUE 'S'.      
029900         88  NO-EXISTE-OPORT-EN-TABLA              VALUE 'N'.     
030000*                                                                 
030100     05  SW-CASA-ACTIVA                PIC X(01)   VALUE 'N'.     
030200         88  CASA-ESTA-ACTIVA-EN-TABLA            VALUE 'S'.      
030300         88  CASA-NO-ACTIVA-EN-TABLA               VALUE 'N'.     
030400     05  FILLER                       PIC X(01).                  
030500***************************************************************** 
030600*                        AREA DE CONTANTES                       *
030700***************************************************************** 
030800 01  CT-CONSTANTES.                                               
030900     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V13C020'.
031000     05  FILLER                       PIC X(01).                  
031100***************************************************************** 
031200*                                                               * 
031300*           P R O C E D U R E      D I V I S I O N              * 
031400*                                                               * 
031500***************************************************************** 
031600 PROCEDURE DIVISION.                                              
031700*                                                                 
031800 MAINLINE.                                                        
031900*                                                                 
032000     PERFORM 1000-INICIO                                          
032100        THRU 1000-INICIO-EXIT                                     
032200*                                                                 
032300     PERFORM 2000-PROCESO                                         
032400        THRU 2000-PROCESO-EXIT                                    
032500        VARYING IX-SIMB FROM 1 BY 1                               
032600          UNTIL IX-SIMB > WS-TOTAL-SIMB                           
032700*                                                                 
032800     PERFORM 3000-FIN                                             
032900        THRU 3000-FIN-EXIT                                        
033000*                                                                 
033100     STOP RUN                                                     
033200     .                                                            
033300***************************************************************** 
033400*                         1000-INICIO                            *
033500***************************************************************** 
033600 1000-INICIO.                                                     
033700*                                                                 
033800     MOVE SPACES                       TO WS-TODOS-LOS-STATUS     
033900*                                                                 
034000     OPEN INPUT  V13F-SETTINGS                                    
034100     PERFORM 1100-LEER-SETTINGS                                   
034200        THRU 1100-LEER-SETTINGS-EXIT                              
034300     CLOSE V13F-SETTINGS                                          
034400     MOVE SET-RUN-TIMESTAMP            TO WS-TS-VALOR             
034500     PERFORM 1700-CALC-MINUTO-ABSOLUTO                            
034600        THRU 1700-CALC-MINUTO-ABSOLUTO-EXIT                       
034700     MOVE WS-MINUTO-ABS-RESULT         TO WS-RUN-MINUTO-ABS       
034800*                                                                 
034900     OPEN INPUT  V13F-EXCHANGE                                    
035000     IF  WS-EXCHM-STATUS NOT = '00'                               
035100         MOVE 'V13F-EXCHANGE'          TO WS-ARCHIVO-ERROR        
035200         PERFORM 9999-ABEND-ARCHIVO                               
035300            THRU 9999-ABEND-ARCHIVO-EXIT                          
035400     END-IF                                                       
035500     PERFORM 1200-CARGAR-CASAS                                    
035600        THRU 1200-CARGAR-CASAS-EXIT                               
035700        UNTIL WS-EXCHM-STATUS = '10'                              
035800     CLOSE V13F-EXCHANGE                                          
035900*                                                                 
036000     OPEN INPUT  V13F-EXCHPAR                                     
036100     IF  WS-EXCPR-STATUS NOT = '00'                               
036200         MOVE 'V13F-EXCHPAR'           TO WS-ARCHIVO-ERROR        
036300         PERFORM 9999-ABEND-ARCHIVO                               
036400            THRU 9999-ABEND-ARCHIVO-EXIT                          
036500     END-IF                                                       
036600     PERFORM 1400-CARGAR-EXPAR                                    
036700        THRU 1400-CARGAR-EXPAR-EXIT                               
036800        UNTIL WS-EXCPR-STATUS = '10'                              
036900     CLOSE V13F-EXCHPAR                                           
037000*                                                                 
037100     OPEN INPUT  V13F-OPORT                                       
037200     MOVE ZERO                        TO WS-SIG-OPP-ID            
037300     IF  WS-OPORT-STATUS = '00' OR '05'                           
037400         PERFORM 1600-CARGAR-OPORT                                
037500            THRU 1600-CARGAR-OPORT-EXIT                           
037600            UNTIL WS-OPORT-STATUS = '10'                          
037700     END-IF                                                       
037800     CLOSE V13F-OPORT                                             
037900*                                                                 
038000     .                                                            
038100 1000-INICIO-EXIT.                                                
038200     EXIT.                                                        
038300***************************************************************** 
038400* 1100-LEER-SETTINGS                                              
038500***************************************************************** 
038600 1100-LEER-SETTINGS.                                              
038700*                                                                 
038800     READ V13F-SETTINGS                                           
038900     END-READ                                                     
039000*                                                                 
039100     IF  WS-SETNG-STATUS = '10'                                   
039200         MOVE CT-DEF-MIN-PROFIT-PCT     TO SET-MIN-PROFIT-PCT     
039300         MOVE CT-DEF-MIN-VOLUME-USD     TO SET-MIN-VOLUME-USD     
039400         MOVE CT-DEF-DATA-LIFETIME-MIN  TO SET-DATA-LIFETIME-MIN  
039500         MOVE CT-DEF-ALERT-COOLDOWN-MIN TO SET-ALERT-COOLDOWN-MIN 
039600     ELSE                                                         
039700         MOVE V13R-SETTINGS-REC         TO V1-SETTINGS-RECORD     
039800     END-IF                                                       
039900*                                                                 
040000     .                                                            
040100 1100-LEER-SETTINGS-EXIT.                                         
040200     EXIT.                                                        
040300***************************************************************** 
040400* 1200-CARGAR-CASAS                                               
040500***************************************************************** 
040600 1200-CARGAR-CASAS.                                               
040700*                                                                 
040800     READ V13F-EXCHANGE                                           
040900         AT END                                                   
041000             CONTINUE                                             
041100         NOT AT END                                               
041200             MOVE V13R-EXCHANGE-REC     TO V1-EXCHANGE-RECORD     
041300             IF  EXCH-ESTA-ACTIVA AND WS-TOTAL-CASAS < 20         
041400                 ADD 1                  TO WS-TOTAL-CASAS         
041500                 MOVE EXCH-ID           TO TCA-ID(WS-TOTAL-CASAS) 
041600                 MOVE EXCH-NAME         TO                        
041700                     TCA-NOMBRE(WS-TOTAL-CASAS)                   
041800                 MOVE EXCH-DEFAULT-COMMISSION TO                  
041900                     TCA-COMISION(WS-TOTAL-CASAS)                 
042000             END-IF                                               
042100     END-READ                                                     
042200*                                                                 
042300     .                                                            
042400 1200-CARGAR-CASAS-EXIT.                                          
042500     EXIT.                                                        
042600***************************************************************** 
042700* 1400-CARGAR-EXPAR                                               
042800* CARGA LOS PARES ACTIVOS CUYA CASA DE CAMBIO ESTA ACTIVA Y, DE   
042900* PASO, DERIVA LA TABLA DE SIMBOLOS DISTINTOS.                    
043000***************************************************************** 
043100 1400-CARGAR-EXPAR.                                               
043200*                                                                 
043300     READ V13F-EXCHPAR                                            
043400         AT END                                                   
043500             CONTINUE                                             
043600         NOT AT END                                               
043700             MOVE V13R-EXCHPAR-REC      TO V1-EXCH-PAIR-RECORD    
043800             PERFORM 1450-BUSCAR-CASA                             
043900                THRU 1450-BUSCAR-CASA-EXIT                        
044000             IF  EP-ESTA-ACTIVO AND CASA-ESTA-ACTIVA-EN-TABLA     
044100                 AND WS-TOTAL-EXPAR < 300                         
044200                 ADD 1                  TO WS-TOTAL-EXPAR         
044300                 MOVE EP-EXCH-ID        TO                        
044400                     TEP-EXCH-ID(WS-TOTAL-EXPAR)                  
044500                 MOVE EP-BASE-CCY       TO                        
044600                     TEP-BASE(WS-TOTAL-EXPAR)                     
044700                 MOVE EP-QUOTE-CCY      TO                        
044800                     TEP-QUOTE(WS-TOTAL-EXPAR)                    
044900                 MOVE EP-LAST-BID       TO TEP-BID(WS-TOTAL-EXPAR)
045000                 MOVE EP-LAST-ASK       TO TEP-ASK(WS-TOTAL-EXPAR)
045100                 MOVE EP-VOLUME-24H     TO TEP-VOL(WS-TOTAL-EXPAR)
045200                 MOVE EP-LAST-UPDATE    TO                        
045300                     TEP-ULT-ACTUAL(WS-TOTAL-EXPAR)               
045400                 IF  EP-TAKER-FEE NOT = ZERO                      
045500                     MOVE EP-TAKER-FEE  TO                        
045600                         TEP-COMISION(WS-TOTAL-EXPAR)             
045700                 ELSE                                             
045800                     MOVE TCA-COMISION(IX-CASA) TO                
045900                         TEP-COMISION(WS-TOTAL-EXPAR)             
046000                 END-IF                                           
046100                 PERFORM 1500-AGREGAR-SIMBOLO                     
046200                    THRU 1500-AGREGAR-SIMBOLO-EXIT                
046300             END-IF                                               
046400     END-READ                                                     
046500*                                                                 
046600     .                                                            
046700 1400-CARGAR-EXPAR-EXIT.                                          
046800     EXIT.                                                        
046900***************************************************************** 
047000* 1450-BUSCAR-CASA                                                
047100***************************************************************** 
047200 1450-BUSCAR-CASA.                                                
047300*                                                                 
047400     SET CASA-NO-ACTIVA-EN-TABLA        TO TRUE                   
047500     SET IX-CASA                        TO 1                      
047600     PERFORM 1460-PROBAR-CASA                                     
047700        THRU 1460-PROBAR-CASA-EXIT                                
047800        UNTIL IX-CASA > WS-TOTAL-CASAS                            
047900           OR CASA-ESTA-ACTIVA-EN-TABLA                           
048000*                                                                 
048100     .                                                            
048200 1450-BUSCAR-CASA-EXIT.                                           
048300     EXIT.                                                        
048400***************************************************************** 
048500* 1460-PROBAR-CASA                                                
048600***************************************************************** 
048700 1460-PROBAR-CASA.                                                
048800*                                                                 
048900     IF  TCA-ID(IX-CASA) = EP-EXCH-ID                             
049000         SET CASA-ESTA-ACTIVA-EN-TABLA TO TRUE                    
049100     ELSE                                                         
049200         SET IX-CASA UP BY 1                                      
049300     END-IF                                                       
049400*                                                                 
049500     .                                                            
049600 1460-PROBAR-CASA-EXIT.                                           
049700     EXIT.                                                        
049800***************************************************************** 
049900* 1500-AGREGAR-SIMBOLO                                            
050000***************************************************************** 
050100 1500-AGREGAR-SIMBOLO.                                            
050200*                                                                 
050300     SET NO-EXISTE-SIMBOLO              TO TRUE                   
050400     SET IX-SIMB                        TO 1                      
050500     PERFORM 1510-PROBAR-SIMBOLO                                  
050600        THRU 1510-PROBAR-SIMBOLO-EXIT                             
050700        UNTIL IX-SIMB > WS-TOTAL-SIMB                             
050800           OR EXISTE-SIMBOLO                                      
050900*                                                                 
051000     IF  NO-EXISTE-SIMBOLO AND WS-TOTAL-SIMB < 50                 
051100         ADD 1                         TO WS-TOTAL-SIMB           
051200         MOVE EP-BASE-CCY              TO TSI-BASE(WS-TOTAL-SIMB) 
051300         MOVE EP-QUOTE-CCY             TO                         
051400             TSI-QUOTE(WS-TOTAL-SIMB)                             
051500     END-IF                                                       
051600*                                                                 
051700     .                                                            
051800 1500-AGREGAR-SIMBOLO-EXIT.                                       
051900     EXIT.                                                        
052000***************************************************************** 
052100* 1510-PROBAR-SIMBOLO                                             
052200***************************************************************** 
052300 1510-PROBAR-SIMBOLO.                                             
052400*                                                                 
052500     IF  TSI-BASE(IX-SIMB) = EP-BASE-CCY                          
052600         AND TSI-QUOTE(IX-SIMB) = EP-QUOTE-CCY                    
052700         SET EXISTE-SIMBOLO         TO TRUE                       
052800     ELSE                                                         
052900         SET IX-SIMB UP BY 1                                      
053000     END-IF                                                       
053100*                                                                 
053200     .                                                            
053300 1510-PROBAR-SIMBOLO-EXIT.                                        
053400     EXIT.                                                        
053500***************************************************************** 
053600* 1600-CARGAR-OPORT                                               
053700***************************************************************** 
053800 1600-CARGAR-OPORT.                                               
053900*                                                                 
054000     READ V13F-OPORT                                              
054100         AT END                                                   
054200             CONTINUE                                             
054300         NOT AT END                                               
054400             MOVE V13R-OPORT-REC        TO V1-OPORTUNIDAD-RECORD  
054500             IF  WS-TOTAL-OPORT < 300                             
054600                 ADD 1                  TO WS-TOTAL-OPORT         
054700                 MOVE OPP-ID            TO                        
054800                     TOP-ID(WS-TOTAL-OPORT)                       
054900                 MOVE OPP-BUY-EXCH-ID   TO                        
055000                     TOP-BUY-EXCH(WS-TOTAL-OPORT)                 
055100                 MOVE OPP-SELL-EXCH-ID  TO                        
055200                     TOP-SELL-EXCH(WS-TOTAL-OPORT)                
055300                 MOVE OPP-BASE-CCY      TO                        
055400                     TOP-BASE(WS-TOTAL-OPORT)                     
055500                 MOVE OPP-QUOTE-CCY     TO                        
055600                     TOP-QUOTE(WS-TOTAL-OPORT)                    
055700                 MOVE OPP-BUY-PRICE     TO                        
055800                     TOP-BUY-PRICE(WS-TOTAL-OPORT)                
055900                 MOVE OPP-SELL-PRICE    TO                        
056000                     TOP-SELL-PRICE(WS-TOTAL-OPORT)               
056100                 MOVE OPP-PROFIT-PCT    TO                        
056200                     TOP-PROFIT-PCT(WS-TOTAL-OPORT)               
056300                 MOVE OPP-NET-PROFIT-PCT TO                       
056400                     TOP-NET-PCT(WS-TOTAL-OPORT)                  
056500                 MOVE OPP-PROFIT-USD    TO                        
056600                     TOP-PROFIT-USD(WS-TOTAL-OPORT)               
056700                 MOVE OPP-VOL-24H-BUY   TO                        
056800                     TOP-VOL-BUY(WS-TOTAL-OPORT)                  
056900                 MOVE OPP-VOL-24H-SELL  TO                        
057000                     TOP-VOL-SELL(WS-TOTAL-OPORT)                 
057100                 MOVE OPP-MIN-VOLUME-USD TO                       
057200                     TOP-MIN-VOL(WS-TOTAL-OPORT)                  
057300                 MOVE OPP-BUY-COMMISSION TO                       
057400                     TOP-COM-BUY(WS-TOTAL-OPORT)                  
057500                 MOVE OPP-SELL-COMMISSION TO                      
057600                     TOP-COM-SELL(WS-TOTAL-OPORT)                 
057700                 MOVE OPP-TOTAL-COMMISSION TO                     
057800                     TOP-COM-TOTAL(WS-TOTAL-OPORT)                
057900                 MOVE OPP-ACTIVE        TO                        
058000                     TOP-ACTIVA(WS-TOTAL-OPORT)                   
058100                 MOVE OPP-DETECTED-AT   TO                        
058200                     TOP-DETECTADO(WS-TOTAL-OPORT)                
058300                 MOVE OPP-ALERTED-AT    TO                        
058400                     TOP-ALERTADO(WS-TOTAL-OPORT)                 
058500                 IF  OPP-ID > WS-SIG-OPP-ID                       
058600                     MOVE OPP-ID        TO WS-SIG-OPP-ID          
058700                 END-IF                                           
058800             END-IF                                               
058900     END-READ                                                     
059000*                                                                 
059100     .                                                            
059200 1600-CARGAR-OPORT-EXIT.                                          
059300     EXIT.                                                        
059400***************************************************************** 
059500* 1700-CALC-MINUTO-ABSOLUTO                                       
059600* CONVIERTE WS-TS-VALOR (14 DIGITOS) EN UN MINUTO ABSOLUTO PARA   
059700* PODER RESTAR DOS SELLOS DE FECHA/HORA SIN ERROR DE FRONTERA     
059800* DE DIA, MES O ANO.                                              
059900***************************************************************** 
060000 1700-CALC-MINUTO-ABSOLUTO.                                       
060100*                                                                 
060200     DIVIDE WS-TS-ANO BY 4   GIVING WS-DIV4   REMAINDER WS-REM4   
060300     DIVIDE WS-TS-ANO BY 100 GIVING WS-DIV100 REMAINDER WS-REM100 
060400     DIVIDE WS-TS-ANO BY 400 GIVING WS-DIV400 REMAINDER WS-REM400 
060500*                                                                 
060600     COMPUTE WS-DIAS-ABS = (WS-TS-ANO * 365) + WS-DIV4            
060700             - WS-DIV100 + WS-DIV400 + CT-DIAS-ACUM(WS-TS-MES)    
060800             + WS-TS-DIA                                          
060900*                                                                 
061000     IF  WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)     
061100         AND WS-TS-MES > 2                                        
061200         ADD 1                         TO WS-DIAS-ABS             
061300     END-IF                                                       
061400*                                                                 
061500     COMPUTE WS-MINUTO-ABS-RESULT = (WS-DIAS-ABS * 1440)          
061600             + (WS-TS-HOR * 60) + WS-TS-MIN                       
061700*                                                                 
061800     .                                                            
061900 1700-CALC-MINUTO-ABSOLUTO-EXIT.                                  
062000     EXIT.                                                        
062100***************************************************************** 
062200*                        2000-PROCESO                            *
062300* PROCESA EL SIMBOLO IX-SIMB: ARMA SU MATRIZ DE COTIZACIONES     *
062400* FRESCAS Y EVALUA LAS PAREJAS DE CASA QUE LA INTEGRAN.          *
062500***************************************************************** 
062600 2000-PROCESO.                                                    
062700*                                                                 
062800     MOVE ZERO                        TO WS-TOTAL-MTX             
062900     PERFORM 2200-ARMAR-MATRIZ                                    
063000        THRU 2200-ARMAR-MATRIZ-EXIT                               
063100        VARYING IX-EXPAR FROM 1 BY 1                              
063200          UNTIL IX-EXPAR > WS-TOTAL-EXPAR                         
063300*                                                                 
063400     IF  WS-TOTAL-MTX > 1                                         
063500         PERFORM 2400-EVALUAR-PAREJAS                             
063600            THRU 2400-EVALUAR-PAREJAS-EXIT                        
063700     END-IF                                                       
063800*                                                                 
063900     .                                                            
064000 2000-PROCESO-EXIT.                                               
064100     EXIT.                                                        
064200***************************************************************** 
064300* 2200-ARMAR-MATRIZ                                               
064400***************************************************************** 
064500 2200-ARMAR-MATRIZ.                                               
064600*                                                                 
064700     IF  TEP-BASE(IX-EXPAR) = TSI-BASE(IX-SIMB)                   
064800         AND TEP-QUOTE(IX-EXPAR) = TSI-QUOTE(IX-SIMB)             
064900         AND TEP-ULT-ACTUAL(IX-EXPAR) NOT = ZERO                  
065000         AND TEP-BID(IX-EXPAR) NOT = ZERO                         
065100         AND TEP-ASK(IX-EXPAR) NOT = ZERO                         
065200         AND WS-TOTAL-MTX < 20                                    
065300*                                                                 
065400         MOVE TEP-ULT-ACTUAL(IX-EXPAR)  TO WS-TS-VALOR            
065500         PERFORM 1700-CALC-MINUTO-ABSOLUTO                        
065600            THRU 1700-CALC-MINUTO-ABSOLUTO-EXIT                   
065700         COMPUTE WS-DIF-MINUTOS = WS-RUN-MINUTO-ABS               
065800                 - WS-MINUTO-ABS-RESULT                           
065900*                                                                 
066000         IF  WS-DIF-MINUTOS >= 0                                  
066100             AND WS-DIF-MINUTOS <= SET-DATA-LIFETIME-MIN          
066200             ADD 1                      TO WS-TOTAL-MTX           
066300             MOVE TEP-EXCH-ID(IX-EXPAR) TO                        
066400                 TMX-EXCH-ID(WS-TOTAL-MTX)                        
066500             MOVE TEP-BID(IX-EXPAR)     TO                        
066600                 TMX-BID(WS-TOTAL-MTX)                            
066700             MOVE TEP-ASK(IX-EXPAR)     TO                        
066800                 TMX-ASK(WS-TOTAL-MTX)                            
066900             MOVE TEP-COMISION(IX-EXPAR) TO                       
067000                 TMX-COMISION(WS-TOTAL-MTX)                       
067100             IF  TEP-VOL(IX-EXPAR) NOT = ZERO                     
067200                 MOVE TEP-VOL(IX-EXPAR) TO TMX-VOL(WS-TOTAL-MTX)  
067300             ELSE                                                 
067400                 MOVE SET-MIN-VOLUME-USD TO                       
067500                     TMX-VOL(WS-TOTAL-MTX)                        
067600             END-IF                                               
067700         END-IF                                                   
067800     END-IF                                                       
067900*                                                                 
068000     .                                                            
068100 2200-ARMAR-MATRIZ-EXIT.                                          
068200     EXIT.                                                        
068300***************************************************************** 
068400* 2400-EVALUAR-PAREJAS                                            
068500***************************************************************** 
068600 2400-EVALUAR-PAREJAS.                                            
068700*                                                                 
068800     PERFORM 2420-EVALUAR-FILA                                    
068900        THRU 2420-EVALUAR-FILA-EXIT                               
069000        VARYING WS-SUBI FROM 1 BY 1                               
069100          UNTIL WS-SUBI > WS-TOTAL-MTX - 1                        
069200*                                                                 
069300     .                                                            
069400 2400-EVALUAR-PAREJAS-EXIT.                                       
069500     EXIT.                                                        
069600***************************************************************** 
069700* 2420-EVALUAR-FILA                                               
069800***************************************************************** 
069900 2420-EVALUAR-FILA.                                               
070000*                                                                 
070100     PERFORM 2440-EVALUAR-CELDA                                   
070200        THRU 2440-EVALUAR-CELDA-EXIT                              
070300        VARYING WS-SUBJ FROM WS-SUBI + 1 BY 1                     
070400          UNTIL WS-SUBJ > WS-TOTAL-MTX                            
070500*                                                                 
070600     .                                                            
070700 2420-EVALUAR-FILA-EXIT.                                          
070800     EXIT.                                                        
070900***************************************************************** 
071000* 2440-EVALUAR-CELDA                                              
071100***************************************************************** 
071200 2440-EVALUAR-CELDA.                                              
071300*                                                                 
071400     SET IX-MTX                 TO WS-SUBI                        
071500     SET IX-MTX2                TO WS-SUBJ                        
071600     PERFORM 2550-EVALUAR-DIRECCION                               
071700        THRU 2550-EVALUAR-DIRECCION-EXIT                          
071800     SET IX-MTX                 TO WS-SUBJ                        
071900     SET IX-MTX2                TO WS-SUBI                        
072000     PERFORM 2550-EVALUAR-DIRECCION                               
072100        THRU 2550-EVALUAR-DIRECCION-EXIT                          
072200*                                                                 
072300     .                                                            
072400 2440-EVALUAR-CELDA-EXIT.                                         
072500     EXIT.                                                        
072600***************************************************************** 
072700* 2550-EVALUAR-DIRECCION                                          
072800* COMPRA EN IX-MTX, VENDE EN IX-MTX2 (LA OTRA CASA DE LA PAREJA). 
072900***************************************************************** 
073000 2550-EVALUAR-DIRECCION.                                          
073100*                                                                 
073200     IF  TMX-ASK(IX-MTX) NOT = ZERO                               
073300         COMPUTE WS-GROSS-PCT ROUNDED =                           
073400             (TMX-BID(IX-MTX2) - TMX-ASK(IX-MTX))                 
073500                 / TMX-ASK(IX-MTX) * 100                          
073600*                                                                 
073700         IF  WS-GROSS-PCT > 0                                     
073800             MOVE TMX-COMISION(IX-MTX)  TO WS-COM-BUY             
073900             MOVE TMX-COMISION(IX-MTX2) TO WS-COM-SELL            
074000             ADD WS-COM-BUY WS-COM-SELL GIVING WS-COM-TOTAL       
074100             COMPUTE WS-NET-PCT ROUNDED = WS-GROSS-PCT            
074200                     - (WS-COM-TOTAL * 100)                       
074300*                                                                 
074400             IF  WS-NET-PCT >= SET-MIN-PROFIT-PCT                 
074500                 COMPUTE WS-PROFIT-USD ROUNDED = WS-NET-PCT * 10  
074600                 MOVE TMX-VOL(IX-MTX)   TO WS-VOL-BUY             
074700                 MOVE TMX-VOL(IX-MTX2)  TO WS-VOL-SELL            
074800                 PERFORM 2600-GRABAR-OPORT                        
074900                    THRU 2600-GRABAR-OPORT-EXIT                   
075000                 ADD 1                  TO CN-OPORT-ENCONTRADAS   
075100             END-IF                                               
075200         END-IF                                                   
075300     END-IF                                                       
075400*                                                                 
075500     .                                                            
075600 2550-EVALUAR-DIRECCION-EXIT.                                     
075700     EXIT.                                                        
075800***************************************************************** 
075900* 2600-GRABAR-OPORT                                               
076000* BUSCA UNA OPORTUNIDAD ACTIVA CON LA MISMA LLAVE LOGICA (CASA    
076100* COMPRADORA, CASA VENDEDORA, BASE, QUOTE); SI EXISTE, LA         
076200* SOBREESCRIBE; SI NO, LA INSERTA CON UN NUEVO ID.                
076300***************************************************************** 
076400 2600-GRABAR-OPORT.                                               
076500*                                                                 
076600     SET NO-EXISTE-OPORT-EN-TABLA        TO TRUE                  
076700     SET IX-OPORT                        TO 1                     
076800     PERFORM 2620-PROBAR-OPORT                                    
076900        THRU 2620-PROBAR-OPORT-EXIT                               
077000        UNTIL IX-OPORT > WS-TOTAL-OPORT                           
077100           OR EXISTE-OPORT-EN-TABLA                               
077200*                                                                 
077300     IF  NO-EXISTE-OPORT-EN-TABLA AND WS-TOTAL-OPORT < 300        
077400         ADD 1                          TO WS-TOTAL-OPORT         
077500         SET IX-OPORT                   TO WS-TOTAL-OPORT         
077600         ADD 1                          TO WS-SIG-OPP-ID          
077700         MOVE WS-SIG-OPP-ID             TO TOP-ID(IX-OPORT)       
077800         MOVE 'Y'                       TO TOP-ACTIVA(IX-OPORT)   
077900         MOVE ZERO                      TO TOP-ALERTADO(IX-OPORT) 
078000     END-IF                                                       
078100*                                                                 
078200     MOVE TMX-EXCH-ID(IX-MTX)             TO                      
078300         TOP-BUY-EXCH(IX-OPORT)                                   
078400     MOVE TMX-EXCH-ID(IX-MTX2)            TO                      
078500         TOP-SELL-EXCH(IX-OPORT)                                  
078600     MOVE TSI-BASE(IX-SIMB)               TO TOP-BASE(IX-OPORT)   
078700     MOVE TSI-QUOTE(IX-SIMB)              TO TOP-QUOTE(IX-OPORT)  
078800     MOVE TMX-ASK(IX-MTX)                 TO                      
078900         TOP-BUY-PRICE(IX-OPORT)                                  
079000     MOVE TMX-BID(IX-MTX2)                TO                      
079100         TOP-SELL-PRICE(IX-OPORT)                                 
079200     MOVE WS-GROSS-PCT                    TO                      
079300         TOP-PROFIT-PCT(IX-OPORT)                                 
079400     MOVE WS-NET-PCT                      TO TOP-NET-PCT(IX-OPORT)
079500     MOVE WS-PROFIT-USD                   TO                      
079600         TOP-PROFIT-USD(IX-OPORT)                                 
079700     MOVE WS-VOL-BUY                      TO TOP-VOL-BUY(IX-OPORT)
079800     MOVE WS-VOL-SELL                     TO                      
079900         TOP-VOL-SELL(IX-OPORT)                                   
080000     MOVE SET-MIN-VOLUME-USD              TO TOP-MIN-VOL(IX-OPORT)
080100     MOVE WS-COM-BUY                      TO TOP-COM-BUY(IX-OPORT)
080200     MOVE WS-COM-SELL                     TO                      
080300         TOP-COM-SELL(IX-OPORT)                                   
080400     MOVE WS-COM-TOTAL                    TO                      
080500         TOP-COM-TOTAL(IX-OPORT)                                  
080600     MOVE SET-RUN-TIMESTAMP               TO                      
080700         TOP-DETECTADO(IX-OPORT)                                  
080800     ADD 1                                TO CN-OPORT-GRABADAS    
080900*                                                                 
081000     .                                                            
081100 2600-GRABAR-OPORT-EXIT.                                          
081200     EXIT.                                                        
081300***************************************************************** 
081400* 2620-PROBAR-OPORT                                               
081500***************************************************************** 
081600 2620-PROBAR-OPORT.                                               
081700*                                                                 
081800     IF  TOP-ACTIVA(IX-OPORT) = 'Y'                               
081900         AND TOP-BUY-EXCH(IX-OPORT)  = TMX-EXCH-ID(IX-MTX)        
082000         AND TOP-SELL-EXCH(IX-OPORT) = TMX-EXCH-ID(IX-MTX2)       
082100         AND TOP-BASE(IX-OPORT)      = TSI-BASE(IX-SIMB)          
082200         AND TOP-QUOTE(IX-OPORT)     = TSI-QUOTE(IX-SIMB)         
082300         SET EXISTE-OPORT-EN-TABLA    TO TRUE                     
082400     ELSE                                                         
082500         SET IX-OPORT UP BY 1                                     
082600     END-IF                                                       
082700*                                                                 
082800     .                                                            
082900 2620-PROBAR-OPORT-EXIT.                                          
083000     EXIT.                                                        
083100***************************************************************** 
083200*                          3000-FIN                              *
083300***************************************************************** 
083400 3000-FIN.                                                        
083500*                                                                 
083600     OPEN OUTPUT V13F-OPORT                                       
083700     IF  WS-OPORT-STATUS NOT = '00'                               
083800         MOVE 'V13F-OPORT'              TO WS-ARCHIVO-ERROR       
083900         PERFORM 9999-ABEND-ARCHIVO                               
084000            THRU 9999-ABEND-ARCHIVO-EXIT                          
084100     END-IF                                                       
084200     PERFORM 3100-GRABAR-OPORT-FD                                 
084300        THRU 3100-GRABAR-OPORT-FD-EXIT                            
084400        VARYING IX-OPORT FROM 1 BY 1                              
084500          UNTIL IX-OPORT > WS-TOTAL-OPORT                         
084600     CLOSE V13F-OPORT                                             
084700*                                                                 
084800     OPEN EXTEND V13F-ETACTL                                      
084900     IF  WS-ETACTL-STATUS NOT = '00'                              
085000         MOVE 'V13F-ETACTL'            TO WS-ARCHIVO-ERROR        
085100         PERFORM 9999-ABEND-ARCHIVO                               
085200            THRU 9999-ABEND-ARCHIVO-EXIT                          
085300     END-IF                                                       
085400     SET EC-ETAPA-ANALISIS             TO TRUE                    
085500     MOVE ZERO                         TO EC-CASA-ID              
085600     MOVE 'ANALISIS ARBITRAJE'         TO EC-CASA-NOMBRE          
085700     MOVE CN-OPORT-ENCONTRADAS         TO EC-EXITOSOS             
085800     MOVE CN-OPORT-GRABADAS            TO EC-ERRORES              
085900     MOVE ZERO                         TO EC-NO-ENCONTRADOS       
086000     MOVE WS-TOTAL-SIMB                TO EC-TOTAL                
086100     WRITE V1-ETAPA-CONTADOR-RECORD                               
086200     CLOSE V13F-ETACTL                                            
086300*                                                                 
086400     .                                                            
086500 3000-FIN-EXIT.                                                   
086600     EXIT.                                                        
086700***************************************************************** 
086800* 3100-GRABAR-OPORT-FD                                            
086900***************************************************************** 
087000 3100-GRABAR-OPORT-FD.                                            
087100*                                                                 
087200     MOVE TOP-ID(IX-OPORT)             TO OPP-ID                  
087300     MOVE TOP-BUY-EXCH(IX-OPORT)       TO OPP-BUY-EXCH-ID         
087400     MOVE TOP-SELL-EXCH(IX-OPORT)      TO OPP-SELL-EXCH-ID        
087500     MOVE TOP-BASE(IX-OPORT)           TO OPP-BASE-CCY            
087600     MOVE TOP-QUOTE(IX-OPORT)          TO OPP-QUOTE-CCY           
087700     MOVE TOP-BUY-PRICE(IX-OPORT)      TO OPP-BUY-PRICE           
087800     MOVE TOP-SELL-PRICE(IX-OPORT)     TO OPP-SELL-PRICE          
087900     MOVE TOP-PROFIT-PCT(IX-OPORT)     TO OPP-PROFIT-PCT          
088000     MOVE TOP-NET-PCT(IX-OPORT)        TO OPP-NET-PROFIT-PCT      
088100     MOVE TOP-PROFIT-USD(IX-OPORT)     TO OPP-PROFIT-USD          
088200     MOVE TOP-VOL-BUY(IX-OPORT)        TO OPP-VOL-24H-BUY         
088300     MOVE TOP-VOL-SELL(IX-OPORT)       TO OPP-VOL-24H-SELL        
088400     MOVE TOP-MIN-VOL(IX-OPORT)        TO OPP-MIN-VOLUME-USD      
088500     MOVE TOP-COM-BUY(IX-OPORT)        TO OPP-BUY-COMMISSION      
088600     MOVE TOP-COM-SELL(IX-OPORT)       TO OPP-SELL-COMMISSION     
088700     MOVE TOP-COM-TOTAL(IX-OPORT)      TO OPP-TOTAL-COMMISSION    
088800     MOVE TOP-ACTIVA(IX-OPORT)         TO OPP-ACTIVE              
088900     MOVE TOP-DETECTADO(IX-OPORT)      TO OPP-DETECTED-AT         
089000     MOVE TOP-ALERTADO(IX-OPORT)       TO OPP-ALERTED-AT          
089100     MOVE V1-OPORTUNIDAD-RECORD        TO V13R-OPORT-REC          
089200     WRITE V13R-OPORT-REC                                         
089300*                                                                 
089400     .                                                            
089500 3100-GRABAR-OPORT-FD-EXIT.                                       
089600     EXIT.                                                        
089700***************************************************************** 
089800*                       9999-ABEND-ARCHIVO                       *
089900*    ABENDAR CUANDO UN ARCHIVO DEL LOTE NO ABRE O LEE BIEN       *
090000***************************************************************** 
090100 9999-ABEND-ARCHIVO.                                              
090200*                                                                 
090300     DISPLAY 'V13C020 - ERROR EN ARCHIVO ' WS-ARCHIVO-ERROR       
090400     MOVE 16                           TO RETURN-CODE             
090500     STOP RUN                                                     
090600*                                                                 
090700     .                                                            
090800 9999-ABEND-ARCHIVO-EXIT.                                         
090900     EXIT.                                                        
