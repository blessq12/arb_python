000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC360                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 20/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: AREA DE TRABAJO DEL RESUMEN DE SESION (SESSION- * 
001200*               SUMMARY) Y LINEA DE IMPRESION DE 133 COLUMNAS    *
001300*               COMPARTIDA POR LOS REPORTES DEL LOTE V13.        *
001400*                                                                 
001500***************************************************************** 
001600*      LOG DE MODIFICACIONES                                   *  
001700***************************************************************** 
001800*  AUTOR     FECHA        DESCRIPCION                      TKV3316
001900*  FACTORIA  20/01/1987   CREACION DEL COPY V1NC360.       TKV3316
002000*  J.VIVAS   04/12/2003   SE AMPLIA LA TABLA DE CONTADORES TK03340
002100*                         CASA A 20 ENTRADAS.              TK03340
002200***************************************************************** 
002300 01  WS-SESSION-SUMMARY.                                          
002400     05  SS-SESSION-ID               PIC X(19).                   
002500     05  SS-OPORT-ENCONTRADAS        PIC 9(05) COMP-3.            
002600     05  SS-OPORT-GRABADAS           PIC 9(05) COMP-3.            
002700     05  SS-ALERTAS-ENVIADAS         PIC 9(05) COMP-3.            
002800     05  SS-TOTAL-CASAS              PIC 9(02) COMP-3.            
002900     05  SS-CASAS OCCURS 20 TIMES INDEXED BY IX-SS.               
003000         10  SS-CASA-ID               PIC 9(04).                  
003100         10  SS-CASA-NOMBRE           PIC X(20).                  
003200         10  SS-CASA-EXITOSOS         PIC 9(05) COMP-3.           
003300         10  SS-CASA-ERRORES          PIC 9(05) COMP-3.           
003400         10  SS-CASA-NO-ENCONTRADOS   PIC 9(05) COMP-3.           
003500         10  SS-CASA-TOTAL            PIC 9(05) COMP-3.           
003600     05  FILLER                      PIC X(04).                   
003700***************************************************************** 
003800*  LINEA DE IMPRESION GENERICA - 133 COLUMNAS (PAPEL ANCHO)     * 
003900***************************************************************** 
004000 01  WS-LINEA-IMPRESION.                                          
004100     05  LI-CARRO                    PIC X(01) VALUE SPACE.       
004200     05  LI-TEXTO                    PIC X(132).                  
004300 01  WS-LINEA-IMPRESION-R REDEFINES WS-LINEA-IMPRESION.           
004400     05  FILLER                      PIC X(01).                   
004500     05  LI-TEXTO-1-60               PIC X(60).                   
004600     05  LI-TEXTO-61-132             PIC X(72).                   
