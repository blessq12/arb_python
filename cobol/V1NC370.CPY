000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC370                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 28/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: REGISTRO DE CONTADORES DE ETAPA.  CADA PASO DEL  *
001200*               LOTE DE ARBITRAJE (INGESTA, ANALISIS, ALERTA)    *
001300*               ESCRIBE UN REGISTRO POR CADA ITEM CONTADO EN EL  *
001400*               ARCHIVO V13F-ETACTL; EL PASO DE CIERRE (V13C001) *
001500*               LOS LEE Y LOS ACUMULA EN EL RESUMEN DE SESION.   *
001600*                                                                 
001700***************************************************************** 
001800*      LOG DE MODIFICACIONES                                   *  
001900***************************************************************** 
002000*  AUTOR     FECHA        DESCRIPCION                      TKV3317
002100*  FACTORIA  28/01/1987   CREACION DEL COPY V1NC370.       TKV3317
002200***************************************************************** 
002300 01  V1-ETAPA-CONTADOR-RECORD.                                    
002400     05  EC-TIPO-ETAPA               PIC X(01).                   
002500         88  EC-ETAPA-INGESTA                VALUE 'I'.           
002600         88  EC-ETAPA-ANALISIS               VALUE 'A'.           
002700         88  EC-ETAPA-ALERTA                 VALUE 'L'.           
002800     05  EC-CASA-ID                  PIC 9(04).                   
002900     05  EC-CASA-NOMBRE              PIC X(20).                   
003000     05  EC-EXITOSOS                 PIC 9(05) COMP-3.            
003100     05  EC-ERRORES                  PIC 9(05) COMP-3.            
003200     05  EC-NO-ENCONTRADOS           PIC 9(05) COMP-3.            
003300     05  EC-TOTAL                    PIC 9(05) COMP-3.            
003400     05  FILLER                      PIC X(08).                   
