000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC310                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 05/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: LAYOUT DEL MAESTRO DE CASAS DE CAMBIO (EXCHANGE) *
001200*               USADO POR EL LOTE DE ARBITRAJE ENTRE PLAZAS.    * 
001300*                                                                 
001400***************************************************************** 
001500*      LOG DE MODIFICACIONES                                   *  
001600***************************************************************** 
001700*  AUTOR     FECHA        DESCRIPCION                      TKV3311
001800*  FACTORIA  05/01/1987   CREACION DEL COPY V1NC310.       TKV3311
001900*  R.MEDINA  09/02/1999   AJUSTE MILENIO - EXCH-DEFAULT-CO TKY2K01
002000*                         SSION SE AMPLIA A 7 DIGITOS.     TKY2K01
002100*  O.SALAS   22/11/2001   SE AGREGA EXCH-SYMBOL-STYLE PARA TK03112
002200*                         NUEVOS FORMATOS DE SIMBOLO NATIV TK03112
002300***************************************************************** 
002400 01  V1-EXCHANGE-RECORD.                                          
002500     05  EXCH-ID                     PIC 9(04).                   
002600     05  EXCH-NAME                   PIC X(20).                   
002700     05  EXCH-ACTIVE                 PIC X(01).                   
002800         88  EXCH-ESTA-ACTIVA                VALUE 'Y'.           
002900         88  EXCH-ESTA-INACTIVA              VALUE 'N'.           
003000     05  EXCH-SYMBOL-STYLE           PIC X(01).                   
003100         88  EXCH-ESTILO-CONCAT-MAY           VALUE 'C'.          
003200         88  EXCH-ESTILO-GUION-MAY            VALUE 'D'.          
003300         88  EXCH-ESTILO-SUBRAYA-MAY          VALUE 'U'.          
003400         88  EXCH-ESTILO-CONCAT-MIN           VALUE 'L'.          
003500     05  EXCH-DEFAULT-COMMISSION     PIC 9(01)V9(06) COMP-3.      
003600     05  FILLER                      PIC X(03).                   
