000100***************************************************************** 
000200*                                                               * 
000300*  PROGRAMA: V13C001                                            * 
000400*                                                               * 
000500*  FECHA CREACION: 10/06/1989                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: PASO DE CIERRE DEL LOTE DE ARBITRAJE ENTRE      * 
001200*               CASAS DE CAMBIO.  ACUMULA LOS CONTADORES QUE     *
001300*               DEJARON LOS PASOS V13C010/V13C020/V13C030 EN EL  *
001400*               ARCHIVO DE CONTROL V13F-ETACTL Y EMITE EL        *
001500*               RESUMEN DE SESION (SESSION SUMMARY).             *
001600*                                                                 
001700***************************************************************** 
001800***************************************************************** 
001900*                                                               * 
002000*         I D E N T I F I C A T I O N   D I V I S I O N        *  
002100*                                                               * 
002200*             INFORMACION GENERAL SOBRE EL PROGRAMA             * 
002300*                                                               * 
002400***************************************************************** 
002500 IDENTIFICATION DIVISION.                                         
002600*                                                                 
002700 PROGRAM-ID.    V13C001.                                          
002800 AUTHOR.        FACTORIA.                                         
002900 INSTALLATION.  MERCADO LIBRE DE DIVISAS - CARACAS.               
003000 DATE-WRITTEN.  10/06/1989.                                       
003100 DATE-COMPILED.                                                   
003200 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO V1.                  
003300***************************************************************** 
003400*      LOG DE MODIFICACIONES                                   *  
003500***************************************************************** 
003600*  AUTOR     FECHA        DESCRIPCION                      TKV0010
003700*  FACTORIA  10/06/1989   CREACION DEL PROGRAMA V13C001. C TKV0010
003800*                         DEL LOTE DE ARBITRAJE ENTRE CASA TKV0010
003900*  R.MEDINA  21/09/1999   AJUSTE MILENIO - SS-SESSION-ID Y TKY2K11
004000*                         CAMPOS DE FECHA SE MANEJAN A 4 D TKY2K11
004100*                         DE ANO EN TODO EL PROGRAMA.      TKY2K11
004200*  J.VIVAS   19/08/2004   SE AMPLIA LA TABLA DE CASAS DEL  TK04188
004300*                         RESUMEN DE 10 A 20 ENTRADAS (VA  TK04188
004400*                         EL COPY V1NC360).                TK04188
004500*  O.SALAS   02/09/2009   SE AGREGA LA CASA OKX AL RESUMEN TK09215
004600***************************************************************** 
004700*                                                               * 
004800*        E N V I R O N M E N T         D I V I S I O N         *  
004900*                                                               * 
005000*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      * 
005100*                                                               * 
005200***************************************************************** 
005300 ENVIRONMENT DIVISION.                                            
005400*                                                                 
005500 CONFIGURATION SECTION.                                           
005600*                                                                 
005700 SPECIAL-NAMES.                                                   
005800     C01 IS TOP-OF-FORM.                                          
005900*                                                                 
006000 INPUT-OUTPUT SECTION.                                            
006100 FILE-CONTROL.                                                    
006200*                                                                 
006300     SELECT OPTIONAL V13F-ETACTL    ASSIGN TO V13ETACT            
006400         ORGANIZATION IS SEQUENTIAL                               
006500         ACCESS MODE  IS SEQUENTIAL                               
006600         FILE STATUS  IS WS-ETACTL-STATUS.                        
006700*                                                                 
006800     SELECT OPTIONAL V13F-SETTINGS  ASSIGN TO V13SETNG            
006900         ORGANIZATION IS SEQUENTIAL                               
007000         ACCESS MODE  IS SEQUENTIAL                               
007100         FILE STATUS  IS WS-SETNG-STATUS.                         
007200*                                                                 
007300     SELECT V13F-EXCHANGE  ASSIGN TO V13EXCHM                     
007400         ORGANIZATION IS SEQUENTIAL                               
007500         ACCESS MODE  IS SEQUENTIAL                               
007600         FILE STATUS  IS WS-EXCHM-STATUS.                         
007700*                                                                 
007800     SELECT V13F-RESUMEN   ASSIGN TO V13RESUM                     
007900         ORGANIZATION IS LINE SEQUENTIAL                          
008000         ACCESS MODE  IS SEQUENTIAL                               
008100         FILE STATUS  IS WS-RESUM-STATUS.                         
008200***************************************************************** 
008300*                                                               * 
008400*                D A T A            D I V I S I O N             * 
008500*                                                               * 
008600*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS          * 
008700*                                                               * 
008800***************************************************************** 
008900 DATA DIVISION.                                                   
009000***************************************************************** 
009100*                       F I L E   S E C T I O N                 * 
009200***************************************************************** 
009300 FILE SECTION.                                                    
009400*                                                                 
009500 FD  V13F-ETACTL                                                  
009600     RECORDING MODE IS F.                                         
009700     COPY V1NC370.                                                
009800*                                                                 
009900 FD  V13F-SETTINGS                                                
010000     RECORDING MODE IS F.                                         
010100 01  V13R-SETTINGS-REC              PIC X(40).                    
010200*                                                                 
010300 FD  V13F-EXCHANGE                                                
010400     RECORDING MODE IS F.                                         
010500     COPY V1NC310.                                                
010600*                                                                 
010700 FD  V13F-RESUMEN                                                 
010800     RECORDING MODE IS F.                                         
010900 01  V13R-LINEA-RESUMEN        PIC X(133).                        
011000***************************************************************** 
011100*                                                               * 
011200*         W O R K I N G   S T O R A G E   S E C T I O N         * 
011300*                                                               * 
011400***************************************************************** 
011500 WORKING-STORAGE SECTION.                                         
011600***************************************************************** 
011700*                  AREA DE VARIABLES AUXILIARES                 * 
011800***************************************************************** 
011900 01  WS-VARIABLES-AUXILIARES.                                     
012000     05  WS-SUBI                      PIC 9(02) COMP.             
012100     05  WS-VARNUM5      PIC ZZZZ9.                               
012200     05  WS-VARALF5 REDEFINES WS-VARNUM5 PIC X(05).               
012300     05  FILLER                       PIC X(01).                  
012400*                                                                 
012500     05  WS-SESSION-ID-R.                                         
012600         10  WS-SESID-LIT              PIC X(04) VALUE 'ARB_'.    
012700         10  WS-SESID-ANO              PIC 9(04).                 
012800         10  WS-SESID-MES              PIC 9(02).                 
012900         10  WS-SESID-DIA              PIC 9(02).                 
013000         10  WS-SESID-GUION            PIC X(01) VALUE '_'.       
013100         10  WS-SESID-HOR              PIC 9(02).                 
013200         10  WS-SESID-MIN              PIC 9(02).                 
013300         10  WS-SESID-SEG              PIC 9(02).                 
013400     05  WS-SESSION-ID-X REDEFINES WS-SESSION-ID-R                
013500                                    PIC X(19).                    
013600***************************************************************** 
013700*                 AREA DE ESTADOS DE ARCHIVO                     *
013800***************************************************************** 
013900 01  WS-ARCHIVOS-ESTADO.                                          
014000     05  WS-SETNG-STATUS              PIC X(02).                  
014100     05  WS-EXCHM-STATUS              PIC X(02).                  
014200     05  WS-ETACTL-STATUS             PIC X(02).                  
014300     05  WS-RESUM-STATUS              PIC X(02).                  
014400     05  WS-ARCHIVO-ERROR             PIC X(14).                  
014500     05  FILLER                       PIC X(01).                  
014600 01  WS-ARCHIVOS-ESTADO-R REDEFINES WS-ARCHIVOS-ESTADO.           
014700     05  WS-TODOS-LOS-STATUS          PIC X(23).                  
014800***************************************************************** 
014900*                    AREA  DE  SWITCHES                          *
015000***************************************************************** 
015100 01  SW-SWITCHES.                                                 
015200     05  SW-FIN-ETACTL                PIC X(01)   VALUE 'N'.      
015300         88  FIN-ETACTL                          VALUE 'S'.       
015400         88  NO-FIN-ETACTL                       VALUE 'N'.       
015500*                                                                 
015600     05  SW-EXISTE-SETTINGS           PIC X(01)   VALUE 'N'.      
015700         88  EXISTE-SETTINGS                     VALUE 'S'.       
015800         88  NO-EXISTE-SETTINGS                  VALUE 'N'.       
015900*                                                                 
016000     05  SW-EXISTE-CASA                PIC X(01)   VALUE 'N'.     
016100         88  EXISTE-CASA-EN-TABLA                VALUE 'S'.       
016200         88  NO-EXISTE-CASA-EN-TABLA              VALUE 'N'.      
016300     05  FILLER                       PIC X(01).                  
016400***************************************************************** 
016500*                        AREA DE CONTANTES                       *
016600***************************************************************** 
016700 01  CT-CONSTANTES.                                               
016800     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V13C001'.
016900     05  CT-SEPARADOR                 PIC X(70)                   
017000                                 VALUE ALL '-'.                   
017100     05  CT-SEPARADOR-R REDEFINES CT-SEPARADOR.                   
017200         10  CT-SEPARADOR-40           PIC X(40).                 
017300         10  FILLER                    PIC X(30).                 
017400     05  FILLER                       PIC X(01).                  
017500***************************************************************** 
017600*                             CONTADORES                         *
017700***************************************************************** 
017800 01  CN-CONTADORES.                                               
017900     05  CN-REGISTROS-ETACTL          PIC 9(05) COMP-3 VALUE ZERO.
018000     05  FILLER                       PIC X(01).                  
018100***************************************************************** 
018200*                    COPYS UTILIZADAS                            *
018300***************************************************************** 
018400     COPY V1NC330.                                                
018500*                                                                 
018600     COPY V1NC360.                                                
018700***************************************************************** 
018800*                                                               * 
018900*           P R O C E D U R E      D I V I S I O N              * 
019000*                                                               * 
019100***************************************************************** 
019200 PROCEDURE DIVISION.                                              
019300*                                                                 
019400 MAINLINE.                                                        
019500*                                                                 
019600     PERFORM 1000-INICIO                                          
019700        THRU 1000-INICIO-EXIT                                     
019800*                                                                 
019900     PERFORM 2000-PROCESO                                         
020000        THRU 2000-PROCESO-EXIT                                    
020100        UNTIL FIN-ETACTL                                          
020200*                                                                 
020300     PERFORM 3000-FIN                                             
020400        THRU 3000-FIN-EXIT                                        
020500*                                                                 
020600     STOP RUN                                                     
020700     .                                                            
020800***************************************************************** 
020900*                         1000-INICIO                            *
021000***************************************************************** 
021100 1000-INICIO.                                                     
021200*                                                                 
021300     INITIALIZE WS-SESSION-SUMMARY                                
021400     MOVE SPACES                       TO WS-TODOS-LOS-STATUS     
021500*                                                                 
021600     OPEN INPUT  V13F-SETTINGS                                    
021700     IF  WS-SETNG-STATUS NOT = '00' AND NOT = '05'                
021800         MOVE 'V13F-SETTINGS'          TO WS-ARCHIVO-ERROR        
021900         PERFORM 9999-ABEND-ARCHIVO                               
022000            THRU 9999-ABEND-ARCHIVO-EXIT                          
022100     END-IF                                                       
022200*                                                                 
022300     PERFORM 1100-LEER-SETTINGS                                   
022400        THRU 1100-LEER-SETTINGS-EXIT                              
022500*                                                                 
022600     CLOSE V13F-SETTINGS                                          
022700*                                                                 
022800     OPEN INPUT  V13F-EXCHANGE                                    
022900     IF  WS-EXCHM-STATUS NOT = '00'                               
023000         MOVE 'V13F-EXCHANGE'          TO WS-ARCHIVO-ERROR        
023100         PERFORM 9999-ABEND-ARCHIVO                               
023200            THRU 9999-ABEND-ARCHIVO-EXIT                          
023300     END-IF                                                       
023400*                                                                 
023500     PERFORM 1200-CARGAR-CASAS                                    
023600        THRU 1200-CARGAR-CASAS-EXIT                               
023700        UNTIL WS-EXCHM-STATUS = '10'                              
023800*                                                                 
023900     CLOSE V13F-EXCHANGE                                          
024000*                                                                 
024100     MOVE SET-RTS-ANO              TO WS-SESID-ANO                
024200     MOVE SET-RTS-MES              TO WS-SESID-MES                
024300     MOVE SET-RTS-DIA              TO WS-SESID-DIA                
024400     MOVE SET-RTS-HOR              TO WS-SESID-HOR                
024500     MOVE SET-RTS-MIN              TO WS-SESID-MIN                
024600     MOVE SET-RTS-SEG              TO WS-SESID-SEG                
024700     MOVE WS-SESSION-ID-X           TO SS-SESSION-ID              
024800*                                                                 
024900     OPEN INPUT  V13F-ETACTL                                      
025000     IF  WS-ETACTL-STATUS NOT = '00' AND NOT = '05'               
025100         MOVE 'V13F-ETACTL'         TO WS-ARCHIVO-ERROR           
025200         PERFORM 9999-ABEND-ARCHIVO                               
025300            THRU 9999-ABEND-ARCHIVO-EXIT                          
025400     END-IF                                                       
025500*                                                                 
025600     OPEN OUTPUT V13F-RESUMEN                                     
025700     IF  WS-RESUM-STATUS NOT = '00'                               
025800         MOVE 'V13F-RESUMEN'        TO WS-ARCHIVO-ERROR           
025900         PERFORM 9999-ABEND-ARCHIVO                               
026000            THRU 9999-ABEND-ARCHIVO-EXIT                          
026100     END-IF                                                       
026200*                                                                 
026300     SET NO-FIN-ETACTL               TO TRUE                      
026400     PERFORM 2900-LEER-ETACTL                                     
026500        THRU 2900-LEER-ETACTL-EXIT                                
026600*                                                                 
026700     .                                                            
026800 1000-INICIO-EXIT.                                                
026900     EXIT.                                                        
027000***************************************************************** 
027100* 1100-LEER-SETTINGS                                              
027200***************************************************************** 
027300 1100-LEER-SETTINGS.                                              
027400*                                                                 
027500     READ V13F-SETTINGS                                           
027600     END-READ                                                     
027700*                                                                 
027800     IF  WS-SETNG-STATUS = '10'                                   
027900         MOVE CT-DEF-MIN-PROFIT-PCT        TO SET-MIN-PROFIT-PCT  
028000         MOVE CT-DEF-MIN-VOLUME-USD        TO SET-MIN-VOLUME-USD  
028100         MOVE CT-DEF-DATA-LIFETIME-MIN  TO SET-DATA-LIFETIME-MIN  
028200         MOVE CT-DEF-ALERT-COOLDOWN-MIN TO SET-ALERT-COOLDOWN-MIN 
028300     ELSE                                                         
028400         MOVE V13R-SETTINGS-REC            TO V1-SETTINGS-RECORD  
028500     END-IF                                                       
028600*                                                                 
028700     .                                                            
028800 1100-LEER-SETTINGS-EXIT.                                         
028900     EXIT.                                                        
029000***************************************************************** 
029100* 1200-CARGAR-CASAS                                               
029200***************************************************************** 
029300 1200-CARGAR-CASAS.                                               
029400*                                                                 
029500     READ V13F-EXCHANGE                                           
029600         AT END                                                   
029700             CONTINUE                                             
029800         NOT AT END                                               
029900             IF  SS-TOTAL-CASAS < 20                              
030000                 ADD 1             TO SS-TOTAL-CASAS              
030100                 MOVE EXCH-ID      TO                             
030200                     SS-CASA-ID(SS-TOTAL-CASAS)                   
030300                 MOVE EXCH-NAME    TO                             
030400                     SS-CASA-NOMBRE(SS-TOTAL-CASAS)               
030500             END-IF                                               
030600     END-READ                                                     
030700*                                                                 
030800     .                                                            
030900 1200-CARGAR-CASAS-EXIT.                                          
031000     EXIT.                                                        
031100***************************************************************** 
031200*                        2000-PROCESO                            *
031300***************************************************************** 
031400 2000-PROCESO.                                                    
031500*                                                                 
031600     EVALUATE TRUE                                                
031700         WHEN EC-ETAPA-INGESTA                                    
031800             PERFORM 2100-ACUM-INGESTA                            
031900                THRU 2100-ACUM-INGESTA-EXIT                       
032000*                                                                 
032100         WHEN EC-ETAPA-ANALISIS                                   
032200             PERFORM 2200-ACUM-ANALISIS                           
032300                THRU 2200-ACUM-ANALISIS-EXIT                      
032400*                                                                 
032500         WHEN EC-ETAPA-ALERTA                                     
032600             PERFORM 2300-ACUM-ALERTA                             
032700                THRU 2300-ACUM-ALERTA-EXIT                        
032800     END-EVALUATE                                                 
032900*                                                                 
033000     PERFORM 2900-LEER-ETACTL                                     
033100        THRU 2900-LEER-ETACTL-EXIT                                
033200*                                                                 
033300     .                                                            
033400 2000-PROCESO-EXIT.                                               
033500     EXIT.                                                        
033600***************************************************************** 
033700* 2100-ACUM-INGESTA                                               
033800***************************************************************** 
033900 2100-ACUM-INGESTA.                                               
034000*                                                                 
034100     SET NO-EXISTE-CASA-EN-TABLA       TO TRUE                    
034200     MOVE 1                            TO WS-SUBI                 
034300     PERFORM 2120-PROBAR-CASA-SS                                  
034400        THRU 2120-PROBAR-CASA-SS-EXIT                             
034500        UNTIL WS-SUBI > SS-TOTAL-CASAS                            
034600           OR EXISTE-CASA-EN-TABLA                                
034700*                                                                 
034800     IF  EXISTE-CASA-EN-TABLA                                     
034900         ADD EC-EXITOSOS       TO SS-CASA-EXITOSOS(WS-SUBI)       
035000         ADD EC-ERRORES        TO SS-CASA-ERRORES(WS-SUBI)        
035100         ADD EC-NO-ENCONTRADOS TO                                 
035200             SS-CASA-NO-ENCONTRADOS(WS-SUBI)                      
035300         ADD EC-TOTAL          TO SS-CASA-TOTAL(WS-SUBI)          
035400     END-IF                                                       
035500*                                                                 
035600     .                                                            
035700 2100-ACUM-INGESTA-EXIT.                                          
035800     EXIT.                                                        
035900***************************************************************** 
036000* 2120-PROBAR-CASA-SS                                             
036100***************************************************************** 
036200 2120-PROBAR-CASA-SS.                                             
036300*                                                                 
036400     IF  SS-CASA-ID(WS-SUBI) = EC-CASA-ID                         
036500         SET EXISTE-CASA-EN-TABLA  TO TRUE                        
036600     ELSE                                                         
036700         ADD 1                     TO WS-SUBI                     
036800     END-IF                                                       
036900*                                                                 
037000     .                                                            
037100 2120-PROBAR-CASA-SS-EXIT.                                        
037200     EXIT.                                                        
037300***************************************************************** 
037400* 2200-ACUM-ANALISIS                                              
037500***************************************************************** 
037600 2200-ACUM-ANALISIS.                                              
037700*                                                                 
037800     ADD EC-EXITOSOS                   TO SS-OPORT-ENCONTRADAS    
037900     ADD EC-ERRORES                    TO SS-OPORT-GRABADAS       
038000*                                                                 
038100     .                                                            
038200 2200-ACUM-ANALISIS-EXIT.                                         
038300     EXIT.                                                        
038400***************************************************************** 
038500* 2300-ACUM-ALERTA                                                
038600***************************************************************** 
038700 2300-ACUM-ALERTA.                                                
038800*                                                                 
038900     ADD EC-EXITOSOS                   TO SS-ALERTAS-ENVIADAS     
039000*                                                                 
039100     .                                                            
039200 2300-ACUM-ALERTA-EXIT.                                           
039300     EXIT.                                                        
039400***************************************************************** 
039500* 2900-LEER-ETACTL                                                
039600***************************************************************** 
039700 2900-LEER-ETACTL.                                                
039800*                                                                 
039900     READ V13F-ETACTL                                             
040000         AT END                                                   
040100             SET FIN-ETACTL             TO TRUE                   
040200         NOT AT END                                               
040300             ADD 1                      TO CN-REGISTROS-ETACTL    
040400     END-READ                                                     
040500*                                                                 
040600     .                                                            
040700 2900-LEER-ETACTL-EXIT.                                           
040800     EXIT.                                                        
040900***************************************************************** 
041000*                          3000-FIN                              *
041100***************************************************************** 
041200 3000-FIN.                                                        
041300*                                                                 
041400     PERFORM 3100-ENCABEZADO                                      
041500        THRU 3100-ENCABEZADO-EXIT                                 
041600*                                                                 
041700     MOVE 1                           TO WS-SUBI                  
041800     PERFORM 3200-DETALLE-CASA                                    
041900        THRU 3200-DETALLE-CASA-EXIT                               
042000        VARYING WS-SUBI FROM 1 BY 1                               
042100          UNTIL WS-SUBI > SS-TOTAL-CASAS                          
042200*                                                                 
042300     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
042400     MOVE CT-SEPARADOR-40             TO V13R-LINEA-RESUMEN(1:40) 
042500     WRITE V13R-LINEA-RESUMEN                                     
042600*                                                                 
042700     CLOSE V13F-ETACTL                                            
042800     CLOSE V13F-RESUMEN                                           
042900*                                                                 
043000     .                                                            
043100 3000-FIN-EXIT.                                                   
043200     EXIT.                                                        
043300***************************************************************** 
043400* 3100-ENCABEZADO                                                 
043500***************************************************************** 
043600 3100-ENCABEZADO.                                                 
043700*                                                                 
043800     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
043900     STRING 'RESUMEN DE SESION: ' SS-SESSION-ID                   
044000         DELIMITED BY SIZE INTO V13R-LINEA-RESUMEN                
044100     WRITE V13R-LINEA-RESUMEN                                     
044200*                                                                 
044300     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
044400     MOVE SS-OPORT-ENCONTRADAS        TO WS-VARNUM5               
044500     STRING 'OPORTUNIDADES ENCONTRADAS: ' WS-VARALF5              
044600         DELIMITED BY SIZE INTO V13R-LINEA-RESUMEN                
044700     WRITE V13R-LINEA-RESUMEN                                     
044800*                                                                 
044900     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
045000     MOVE SS-OPORT-GRABADAS           TO WS-VARNUM5               
045100     STRING 'OPORTUNIDADES GRABADAS:    ' WS-VARALF5              
045200         DELIMITED BY SIZE INTO V13R-LINEA-RESUMEN                
045300     WRITE V13R-LINEA-RESUMEN                                     
045400*                                                                 
045500     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
045600     MOVE SS-ALERTAS-ENVIADAS         TO WS-VARNUM5               
045700     STRING 'ALERTAS ENVIADAS:          ' WS-VARALF5              
045800         DELIMITED BY SIZE INTO V13R-LINEA-RESUMEN                
045900     WRITE V13R-LINEA-RESUMEN                                     
046000*                                                                 
046100     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
046200     MOVE CT-SEPARADOR                TO V13R-LINEA-RESUMEN(1:70) 
046300     WRITE V13R-LINEA-RESUMEN                                     
046400*                                                                 
046500     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
046600     STRING 'CASA                 EXITOSOS ERRORES NO-ENC TOTAL'  
046700         DELIMITED BY SIZE INTO V13R-LINEA-RESUMEN                
046800     WRITE V13R-LINEA-RESUMEN                                     
046900*                                                                 
047000     .                                                            
047100 3100-ENCABEZADO-EXIT.                                            
047200     EXIT.                                                        
047300***************************************************************** 
047400* 3200-DETALLE-CASA                                               
047500***************************************************************** 
047600 3200-DETALLE-CASA.                                               
047700*                                                                 
047800     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
047900     MOVE SS-CASA-NOMBRE(WS-SUBI)      TO V13R-LINEA-RESUMEN(1:20)
048000     MOVE SS-CASA-EXITOSOS(WS-SUBI)    TO WS-VARNUM5              
048100     MOVE WS-VARALF5                  TO V13R-LINEA-RESUMEN(22:5) 
048200     MOVE SS-CASA-ERRORES(WS-SUBI)     TO WS-VARNUM5              
048300     MOVE WS-VARALF5                  TO V13R-LINEA-RESUMEN(31:5) 
048400     MOVE SS-CASA-NO-ENCONTRADOS(WS-SUBI) TO WS-VARNUM5           
048500     MOVE WS-VARALF5                  TO V13R-LINEA-RESUMEN(41:5) 
048600     MOVE SS-CASA-TOTAL(WS-SUBI)       TO WS-VARNUM5              
048700     MOVE WS-VARALF5                  TO V13R-LINEA-RESUMEN(51:5) 
048800     WRITE V13R-LINEA-RESUMEN                                     
048900*                                                                 
049000     .                                                            
049100 3200-DETALLE-CASA-EXIT.                                          
049200     EXIT.                                                        
049300***************************************************************** 
049400*                       9999-ABEND-ARCHIVO                       *
049500*    ABENDAR CUANDO UN ARCHIVO DEL LOTE NO ABRE O LEE BIEN       *
049600***************************************************************** 
049700 9999-ABEND-ARCHIVO.                                              
049800*                                                                 
049900     MOVE SPACES                      TO V13R-LINEA-RESUMEN       
050000     STRING 'V13C001 - ERROR EN ARCHIVO ' WS-ARCHIVO-ERROR        
050100         DELIMITED BY SIZE INTO V13R-LINEA-RESUMEN                
050200     DISPLAY V13R-LINEA-RESUMEN                                   
050300*                                                                 
050400     MOVE 16                          TO RETURN-CODE              
050500     STOP RUN                                                     
050600*                                                                 
050700     .                                                            
050800 9999-ABEND-ARCHIVO-EXIT.                                         
050900     EXIT.                                                        
