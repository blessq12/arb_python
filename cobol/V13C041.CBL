000100***************************************************************** 
000200*                                                               * 
000300*  PROGRAMA: V13C041                                            * 
000400*                                                                 
000500*  FECHA CREACION: 02/03/1991                                  *  
000600*                                                                 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                                 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: UTILITARIO DE DIAGNOSTICO, INDEPENDIENTE DEL    * 
001200*               LOTE DE ARBITRAJE.  LISTA LAS DIEZ OPORTUNIDADES* 
001300*               ACTIVAS DETECTADAS MAS RECIENTEMENTE, CON SUS   * 
001400*               IDENTIFICADORES DE CASA DE COMPRA/VENTA, PRECIOS* 
001500*               Y PORCENTAJES DE GANANCIA.  SE CORRE A PETICION * 
001600*               DEL ANALISTA, NO COMO PASO DEL JOB.             * 
001700*                                                                 
001800***************************************************************** 
001900***************************************************************** 
002000*                                                               * 
002100*         I D E N T I F I C A T I O N   D I V I S I O N        *  
002200*                                                               * 
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA             * 
002400*                                                               * 
002500***************************************************************** 
002600 IDENTIFICATION DIVISION.                                         
002700*                                                                 
002800 PROGRAM-ID.    V13C041.                                          
002900 AUTHOR.        FACTORIA.                                         
003000 INSTALLATION.  MERCADO LIBRE DE DIVISAS - CARACAS.               
003100 DATE-WRITTEN.  02/03/1991.                                       
003200 DATE-COMPILED.                                                   
003300 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO V1.                  
003400***************************************************************** 
003500*      LOG DE MODIFICACIONES                                   *  
003600***************************************************************** 
003700*  AUTOR     FECHA        DESCRIPCION                      TKV0042
003800*  FACTORIA  02/03/1991   CREACION DEL PROGRAMA V13C041.   TKV0042
003900*                         UTILITARIO: DIEZ OPORTUNIDADES M TKV0042
004000*                         RECIENTES.                       TKV0042
004100*  R.MEDINA  30/09/1999   AJUSTE MILENIO - COMPARACION DE  TKY2K16
004200*                         FECHA/HORA SOBRE AAAAMMDDHHMMSS  TKY2K16
004300*                         14 POSICIONES (NO SE USA SIGLO C TKY2K16
004400*  O.SALAS   02/09/2009   SE EXCLUYEN LAS OPORTUNIDADES IN TK09219
004500*                         DEL LISTADO.                     TK09219
004600***************************************************************** 
004700*                                                               * 
004800*        E N V I R O N M E N T         D I V I S I O N         *  
004900*                                                               * 
005000*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      * 
005100*                                                               * 
005200***************************************************************** 
005300 ENVIRONMENT DIVISION.                                            
005400*                                                                 
005500 CONFIGURATION SECTION.                                           
005600*                                                                 
005700 SPECIAL-NAMES.                                                   
005800     C01 IS TOP-OF-FORM.                                          
005900*                                                                 
006000 INPUT-OUTPUT SECTION.                                            
006100 FILE-CONTROL.                                                    
006200*                                                                 
006300     SELECT V13F-OPORT     ASSIGN TO V13OPORT                     
006400         ORGANIZATION IS SEQUENTIAL                               
006500         ACCESS MODE  IS SEQUENTIAL                               
006600         FILE STATUS  IS WS-OPORT-STATUS.                         
006700***************************************************************** 
006800*                                                               * 
006900*                D A T A            D I V I S I O N             * 
007000*                                                               * 
007100*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS          * 
007200*                                                               * 
007300***************************************************************** 
007400 DATA DIVISION.                                                   
007500***************************************************************** 
007600*                       F I L E   S E C T I O N                 * 
007700***************************************************************** 
007800 FILE SECTION.                                                    
007900*                                                                 
008000 FD  V13F-OPORT                                                   
008100     RECORDING MODE IS F.                                         
008200 01  V13R-OPORT-REC                PIC X(130).                    
008300***************************************************************** 
008400*                                                               * 
008500*         W O R K I N G   S T O R A G E   S E C T I O N         * 
008600*                                                               * 
008700***************************************************************** 
008800 WORKING-STORAGE SECTION.                                         
008900***************************************************************** 
009000*        AREA DE TRABAJO TIPADA (MISMO LAYOUT DEL COPY)         * 
009100***************************************************************** 
009200     COPY V1NC350.                                                
009300***************************************************************** 
009400*                  AREA DE VARIABLES AUXILIARES                 * 
009500***************************************************************** 
009600 01  WS-VARIABLES-AUXILIARES.                                     
009700     05  WS-SUBI                      PIC 9(02) COMP.             
009800     05  WS-SUBJ                      PIC 9(02) COMP.             
009900     05  WS-VARNUM-PRICE               PIC Z(8)9.99999999.        
010000     05  WS-VARALF-PRICE REDEFINES                                
010100         WS-VARNUM-PRICE               PIC X(18).                 
010200     05  WS-VARNUM-PCT                 PIC ZZ9.9999.              
010300     05  WS-VARALF-PCT REDEFINES                                  
010400         WS-VARNUM-PCT                 PIC X(08).                 
010500     05  WS-VARNUM-PCT2                PIC ZZ9.9999.              
010600     05  WS-VARALF-PCT2 REDEFINES                                 
010700         WS-VARNUM-PCT2                PIC X(08).                 
010800     05  FILLER                       PIC X(01).                  
010900***************************************************************** 
011000*      TABLA DE LAS DIEZ OPORTUNIDADES MAS RECIENTES SELECCION.  *
011100***************************************************************** 
011200 01  WS-TABLA-TOP10.                                              
011300     05  WS-TOP10-ENTRADA OCCURS 10 TIMES INDEXED BY IX-TOP.      
011400         10  T10-ID                   PIC 9(06).                  
011500         10  T10-BUY-EXCH              PIC 9(04).                 
011600         10  T10-SELL-EXCH             PIC 9(04).                 
011700         10  T10-BASE                  PIC X(10).                 
011800         10  T10-QUOTE                 PIC X(10).                 
011900         10  T10-BUY-PRICE             PIC S9(09)V9(08) COMP-3.   
012000         10  T10-SELL-PRICE            PIC S9(09)V9(08) COMP-3.   
012100         10  T10-PROFIT-PCT            PIC S9(03)V9(04) COMP-3.   
012200         10  T10-NET-PCT               PIC S9(03)V9(04) COMP-3.   
012300         10  T10-DETECTADO             PIC 9(14).                 
012400     05  WS-TOTAL-TOP10                PIC 9(02) COMP.            
012500     05  FILLER                       PIC X(01).                  
012600*                                                                 
012700 01  WS-TEMP-TOP10.                                               
012800     05  TMP-ID                       PIC 9(06).                  
012900     05  TMP-BUY-EXCH                  PIC 9(04).                 
013000     05  TMP-SELL-EXCH                 PIC 9(04).                 
013100     05  TMP-BASE                     PIC X(10).                  
013200     05  TMP-QUOTE                    PIC X(10).                  
013300     05  TMP-BUY-PRICE                PIC S9(09)V9(08) COMP-3.    
013400     05  TMP-SELL-PRICE               PIC S9(09)V9(08) COMP-3.    
013500     05  TMP-PROFIT-PCT               PIC S9(03)V9(04) COMP-3.    
013600     05  TMP-NET-PCT                  PIC S9(03)V9(04) COMP-3.    
013700     05  TMP-DETECTADO                PIC 9(14).                  
013800***************************************************************** 
013900*                     AREA DE CONTADORES                         *
014000***************************************************************** 
014100 01  CN-CONTADORES.                                               
014200     05  CN-TOTAL-ACTIVAS              PIC 9(05) COMP-3.          
014300     05  FILLER                       PIC X(01).                  
014400***************************************************************** 
014500*                 AREA DE ESTADOS DE ARCHIVO                     *
014600***************************************************************** 
014700 01  WS-ARCHIVOS-ESTADO.                                          
014800     05  WS-OPORT-STATUS              PIC X(02).                  
014900     05  WS-ARCHIVO-ERROR             PIC X(14).                  
015000     05  FILLER                       PIC X(01).                  
015100***************************************************************** 
015200*                        AREA DE CONTANTES                       *
015300***************************************************************** 
015400 01  CT-CONSTANTES.                                               
015500     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V13C041'.
015600     05  FILLER                       PIC X(01).                  
015700***************************************************************** 
015800*                                                               * 
015900*           P R O C E D U R E      D I V I S I O N              * 
016000*                                                               * 
016100***************************************************************** 
016200 PROCEDURE DIVISION.                                              
016300*                                                                 
016400 MAINLINE.                                                        
016500*                                                                 
016600     PERFORM 1000-INICIO                                          
016700        THRU 1000-INICIO-EXIT                                     
016800*                                                                 
016900     PERFORM 2800-ORDENAR-TOP10                                   
017000        THRU 2800-ORDENAR-TOP10-EXIT                              
017100*                                                                 
017200     PERFORM 3000-FIN                                             
017300        THRU 3000-FIN-EXIT                                        
017400*                                                                 
017500     STOP RUN                                                     
017600     .                                                            
017700***************************************************************** 
017800*                         1000-INICIO                            *
017900***************************************************************** 
018000 1000-INICIO.                                                     
018100*                                                                 
018200     OPEN INPUT  V13F-OPORT                                       
018300     IF  WS-OPORT-STATUS NOT = '00'                               
018400         MOVE 'V13F-OPORT'             TO WS-ARCHIVO-ERROR        
018500         PERFORM 9999-ABEND-ARCHIVO                               
018600            THRU 9999-ABEND-ARCHIVO-EXIT                          
018700     END-IF                                                       
018800     PERFORM 1600-CARGAR-OPORT                                    
018900        THRU 1600-CARGAR-OPORT-EXIT                               
019000        UNTIL WS-OPORT-STATUS = '10'                              
019100     CLOSE V13F-OPORT                                             
019200*                                                                 
019300     .                                                            
019400 1000-INICIO-EXIT.                                                
019500     EXIT.                                                        
019600***************************************************************** 
019700* 1600-CARGAR-OPORT                                               
019800* LEE TODO EL ALMACEN DE OPORTUNIDADES.  SOLO LAS ACTIVAS ENTRAN  
019900* A COMPETIR POR UN PUESTO EN LA TABLA DE LAS DIEZ MAS RECIENTES; 
020000* SI LA TABLA YA TIENE DIEZ, LA MAS ANTIGUA DE LAS DIEZ SE DESCAR-
020100* TA EN FAVOR DE LA ENTRANTE CUANDO ESTA ES MAS RECIENTE.         
020200***************************************************************** 
020300 1600-CARGAR-OPORT.                                               
020400*                                                                 
020500     READ V13F-OPORT                                              
020600         AT END                                                   
020700             CONTINUE                                             
020800         NOT AT END                                               
020900             MOVE V13R-OPORT-REC        TO V1-OPORTUNIDAD-RECORD  
021000             IF  OPP-ACTIVE = 'Y'                                 
021100                 ADD 1                  TO CN-TOTAL-ACTIVAS       
021200                 PERFORM 1650-CONSIDERAR-OPORT                    
021300                    THRU 1650-CONSIDERAR-OPORT-EXIT               
021400             END-IF                                               
021500     END-READ                                                     
021600*                                                                 
021700     .                                                            
021800 1600-CARGAR-OPORT-EXIT.                                          
021900     EXIT.                                                        
022000***************************************************************** 
022100* 1650-CONSIDERAR-OPORT                                           
022200***************************************************************** 
022300 1650-CONSIDERAR-OPORT.                                           
022400*                                                                 
022500     IF  WS-TOTAL-TOP10 < 10                                      
022600         ADD 1                           TO WS-TOTAL-TOP10        
022700         SET IX-TOP                       TO WS-TOTAL-TOP10       
022800         PERFORM 1680-COPIAR-OPORT-A-TOP10                        
022900            THRU 1680-COPIAR-OPORT-A-TOP10-EXIT                   
023000     ELSE                                                         
023100         PERFORM 1660-HALLAR-MAS-ANTIGUA                          
023200            THRU 1660-HALLAR-MAS-ANTIGUA-EXIT                     
023300         IF  OPP-DETECTED-AT > T10-DETECTADO(IX-TOP)              
023400             PERFORM 1680-COPIAR-OPORT-A-TOP10                    
023500                THRU 1680-COPIAR-OPORT-A-TOP10-EXIT               
023600         END-IF                                                   
023700     END-IF                                                       
023800*                                                                 
023900     .                                                            
024000 1650-CONSIDERAR-OPORT-EXIT.                                      
024100     EXIT.                                                        
024200***************************************************************** 
024300* 1660-HALLAR-MAS-ANTIGUA                                         
024400* DEJA EN IX-TOP EL SUBINDICE DE LA ENTRADA MAS ANTIGUA DE LA     
024500* TABLA DE LAS DIEZ, PARA QUE 1650 DECIDA SI LA REEMPLAZA.        
024600***************************************************************** 
024700 1660-HALLAR-MAS-ANTIGUA.                                         
024800*                                                                 
024900     SET IX-TOP                          TO 1                     
025000     PERFORM 1665-PROBAR-MAS-ANTIGUA                              
025100        THRU 1665-PROBAR-MAS-ANTIGUA-EXIT                         
025200        VARYING WS-SUBI FROM 2 BY 1                               
025300          UNTIL WS-SUBI > WS-TOTAL-TOP10                          
025400*                                                                 
025500     .                                                            
025600 1660-HALLAR-MAS-ANTIGUA-EXIT.                                    
025700     EXIT.                                                        
025800***************************************************************** 
025900* 1665-PROBAR-MAS-ANTIGUA                                         
026000***************************************************************** 
026100 1665-PROBAR-MAS-ANTIGUA.                                         
026200*                                                                 
026300     IF  T10-DETECTADO(WS-SUBI) < T10-DETECTADO(IX-TOP)           
026400         SET IX-TOP                        TO WS-SUBI             
026500     END-IF                                                       
026600*                                                                 
026700     .                                                            
026800 1665-PROBAR-MAS-ANTIGUA-EXIT.                                    
026900     EXIT.                                                        
027000***************************************************************** 
027100* 1680-COPIAR-OPORT-A-TOP10                                       
027200***************************************************************** 
027300 1680-COPIAR-OPORT-A-TOP10.                                       
027400*                                                                 
027500     MOVE OPP-ID                         TO T10-ID(IX-TOP)        
027600     MOVE OPP-BUY-EXCH-ID                TO T10-BUY-EXCH(IX-TOP)  
027700     MOVE OPP-SELL-EXCH-ID                TO T10-SELL-EXCH(IX-TOP)
027800     MOVE OPP-BASE-CCY                   TO T10-BASE(IX-TOP)      
027900     MOVE OPP-QUOTE-CCY                  TO T10-QUOTE(IX-TOP)     
028000     MOVE OPP-BUY-PRICE                  TO T10-BUY-PRICE(IX-TOP) 
028100     MOVE OPP-SELL-PRICE                 TO T10-SELL-PRICE(IX-TOP)
028200     MOVE OPP-PROFIT-PCT                 TO T10-PROFIT-PCT(IX-TOP)
028300     MOVE OPP-NET-PROFIT-PCT             TO T10-NET-PCT(IX-TOP)   
028400     MOVE OPP-DETECTED-AT                TO T10-DETECTADO(IX-TOP) 
028500*                                                                 
028600     .                                                            
028700 1680-COPIAR-OPORT-A-TOP10-EXIT.                                  
028800     EXIT.                                                        
028900***************************************************************** 
029000*                   2800-ORDENAR-TOP10                           *
029100* BURBUJA SOBRE LA TABLA DE LAS DIEZ, POR FECHA/HORA DE DETECCION*
029200* DESCENDENTE (LA MAS RECIENTE PRIMERO).                         *
029300***************************************************************** 
029400 2800-ORDENAR-TOP10.                                              
029500*                                                                 
029600     PERFORM 2820-ORDENAR-FILA                                    
029700        THRU 2820-ORDENAR-FILA-EXIT                               
029800        VARYING WS-SUBI FROM 1 BY 1                               
029900          UNTIL WS-SUBI > WS-TOTAL-TOP10 - 1                      
030000*                                                                 
030100     .                                                            
030200 2800-ORDENAR-TOP10-EXIT.                                         
030300     EXIT.                                                        
030400***************************************************************** 
030500* 2820-ORDENAR-FILA                                               
030600***************************************************************** 
030700 2820-ORDENAR-FILA.                                               
030800*                                                                 
030900     PERFORM 2850-COMPARAR-INTERCAMBIAR                           
031000        THRU 2850-COMPARAR-INTERCAMBIAR-EXIT                      
031100        VARYING WS-SUBJ FROM WS-SUBI + 1 BY 1                     
031200          UNTIL WS-SUBJ > WS-TOTAL-TOP10                          
031300*                                                                 
031400     .                                                            
031500 2820-ORDENAR-FILA-EXIT.                                          
031600     EXIT.                                                        
031700***************************************************************** 
031800* 2850-COMPARAR-INTERCAMBIAR                                      
031900***************************************************************** 
032000 2850-COMPARAR-INTERCAMBIAR.                                      
032100*                                                                 
032200     IF  T10-DETECTADO(WS-SUBJ) > T10-DETECTADO(WS-SUBI)          
032300         MOVE WS-TOP10-ENTRADA(WS-SUBI)   TO WS-TEMP-TOP10        
032400         MOVE WS-TOP10-ENTRADA(WS-SUBJ)   TO                      
032500             WS-TOP10-ENTRADA(WS-SUBI)                            
032600         MOVE WS-TEMP-TOP10                TO                     
032700             WS-TOP10-ENTRADA(WS-SUBJ)                            
032800     END-IF                                                       
032900*                                                                 
033000     .                                                            
033100 2850-COMPARAR-INTERCAMBIAR-EXIT.                                 
033200     EXIT.                                                        
033300***************************************************************** 
033400*                          3000-FIN                              *
033500***************************************************************** 
033600 3000-FIN.                                                        
033700*                                                                 
033800     DISPLAY 'V13C041 - DIEZ OPORTUNIDADES MAS RECIENTES'         
033900     DISPLAY 'TOTAL OPORTUNIDADES ACTIVAS.....: ' CN-TOTAL-ACTIVAS
034000     DISPLAY 'MOSTRADAS........................: ' WS-TOTAL-TOP10 
034100*                                                                 
034200     PERFORM 3200-DETALLE-TOP10                                   
034300        THRU 3200-DETALLE-TOP10-EXIT                              
034400        VARYING IX-TOP FROM 1 BY 1                                
034500          UNTIL IX-TOP > WS-TOTAL-TOP10                           
034600*                                                                 
034700     .                                                            
034800 3000-FIN-EXIT.                                                   
034900     EXIT.                                                        
035000***************************************************************** 
035100* 3200-DETALLE-TOP10                                              
035200***************************************************************** 
035300 3200-DETALLE-TOP10.                                              
035400*                                                                 
035500     DISPLAY T10-BASE(IX-TOP) '/' T10-QUOTE(IX-TOP) '  '          
035600         T10-BUY-EXCH(IX-TOP) ' -> ' T10-SELL-EXCH(IX-TOP)        
035700*                                                                 
035800     MOVE T10-BUY-PRICE(IX-TOP)          TO WS-VARNUM-PRICE       
035900     DISPLAY '  BUY PRICE : ' WS-VARALF-PRICE                     
036000     MOVE T10-SELL-PRICE(IX-TOP)         TO WS-VARNUM-PRICE       
036100     DISPLAY '  SELL PRICE: ' WS-VARALF-PRICE                     
036200*                                                                 
036300     MOVE T10-PROFIT-PCT(IX-TOP)         TO WS-VARNUM-PCT         
036400     MOVE T10-NET-PCT(IX-TOP)            TO WS-VARNUM-PCT2        
036500     DISPLAY '  PROFIT: ' WS-VARALF-PCT '%  NET: '                
036600         WS-VARALF-PCT2 '%'                                       
036700*                                                                 
036800     .                                                            
036900 3200-DETALLE-TOP10-EXIT.                                         
037000     EXIT.                                                        
037100***************************************************************** 
037200*                       9999-ABEND-ARCHIVO                       *
037300*    ABENDAR CUANDO UN ARCHIVO DEL LOTE NO ABRE O LEE BIEN       *
037400***************************************************************** 
037500 9999-ABEND-ARCHIVO.                                              
037600*                                                                 
037700     DISPLAY 'V13C041 - ERROR EN ARCHIVO ' WS-ARCHIVO-ERROR       
037800     MOVE 16                           TO RETURN-CODE             
037900     STOP RUN                                                     
038000*                                                                 
038100     .                                                            
038200 9999-ABEND-ARCHIVO-EXIT.                                         
038300     EXIT.                                                        
