000100***************************************************************** 
000200*                                                               * 
000300*  PROGRAMA: V13C030                                            * 
000400*                                                               * 
000500*  FECHA CREACION: 22/08/1988                                  *  
000600*                                                                 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                                 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: PASO DE ALERTAS DEL LOTE DE ARBITRAJE. SELECCIONA*
001200*               LAS OPORTUNIDADES ACTIVAS, RECIENTES Y NO EN     *
001300*               PERIODO DE ENFRIAMIENTO; EMITE EL REPORTE DE     *
001400*               ALERTAS Y MARCA CADA OPORTUNIDAD SELECCIONADA    *
001500*               CON LA FECHA/HORA DE LA CORRIDA.                 *
001600*                                                                 
001700***************************************************************** 
001800***************************************************************** 
001900*                                                               * 
002000*         I D E N T I F I C A T I O N   D I V I S I O N        *  
002100*                                                               * 
002200*             INFORMACION GENERAL SOBRE EL PROGRAMA             * 
002300*                                                               * 
002400***************************************************************** 
002500 IDENTIFICATION DIVISION.                                         
002600*                                                                 
002700 PROGRAM-ID.    V13C030.                                          
002800 AUTHOR.        FACTORIA.                                         
002900 INSTALLATION.  MERCADO LIBRE DE DIVISAS - CARACAS.               
003000 DATE-WRITTEN.  22/08/1988.                                       
003100 DATE-COMPILED.                                                   
003200 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO V1.                  
003300***************************************************************** 
003400*      LOG DE MODIFICACIONES                                   *  
003500***************************************************************** 
003600*  AUTOR     FECHA        DESCRIPCION                      TKV0031
003700*  FACTORIA  22/08/1988   CREACION DEL PROGRAMA V13C030. T TKV0031
003800*                         PASO DEL LOTE: SELECCION Y EMISI TKV0031
003900*                         DE ALERTAS DE ARBITRAJE.         TKV0031
004000*  R.MEDINA  30/09/1999   AJUSTE MILENIO - SE REUTILIZA LA TKY2K14
004100*                         RUTINA DE MINUTO ABSOLUTO PARA L TKY2K14
004200*                         RECENCIA Y EL ENFRIAMIENTO.      TKY2K14
004300*  J.VIVAS   04/12/2003   TOPE DE SELECCION AMPLIADO A 20. TK03341
004400*  O.SALAS   02/09/2009   SE UNIFICA LA BUSQUEDA DE NOMBRE TK09218
004500*                         CASA COMPRADORA/VENDEDORA EN UN  TK09218
004600*                         PARRAFO.                         TK09218
004700***************************************************************** 
004800*                                                               * 
004900*        E N V I R O N M E N T         D I V I S I O N         *  
005000*                                                               * 
005100*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      * 
005200*                                                               * 
005300***************************************************************** 
005400 ENVIRONMENT DIVISION.                                            
005500*                                                                 
005600 CONFIGURATION SECTION.                                           
005700*                                                                 
005800 SPECIAL-NAMES.                                                   
005900     C01 IS TOP-OF-FORM.                                          
006000*                                                                 
006100 INPUT-OUTPUT SECTION.                                            
006200 FILE-CONTROL.                                                    
006300*                                                                 
006400     SELECT OPTIONAL V13F-SETTINGS ASSIGN TO V13SETNG             
006500         ORGANIZATION IS SEQUENTIAL                               
006600         ACCESS MODE  IS SEQUENTIAL                               
006700         FILE STATUS  IS WS-SETNG-STATUS.                         
006800*                                                                 
006900     SELECT V13F-EXCHANGE  ASSIGN TO V13EXCHM                     
007000         ORGANIZATION IS SEQUENTIAL                               
007100         ACCESS MODE  IS SEQUENTIAL                               
007200         FILE STATUS  IS WS-EXCHM-STATUS.                         
007300*                                                                 
007400     SELECT OPTIONAL V13F-OPORT    ASSIGN TO V13OPORT             
007500         ORGANIZATION IS SEQUENTIAL                               
007600         ACCESS MODE  IS SEQUENTIAL                               
007700         FILE STATUS  IS WS-OPORT-STATUS.                         
007800*                                                                 
007900     SELECT V13F-ALERTA    ASSIGN TO V13ALERT                     
008000         ORGANIZATION IS LINE SEQUENTIAL                          
008100         ACCESS MODE  IS SEQUENTIAL                               
008200         FILE STATUS  IS WS-ALERT-STATUS.                         
008300*                                                                 
008400     SELECT V13F-ETACTL    ASSIGN TO V13ETACT                     
008500         ORGANIZATION IS SEQUENTIAL                               
008600         ACCESS MODE  IS SEQUENTIAL                               
008700         FILE STATUS  IS WS-ETACTL-STATUS.                        
008800***************************************************************** 
008900*                                                               * 
009000*                D A T A            D I V I S I O N             * 
009100*                                                               * 
009200*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS          * 
009300*                                                               * 
009400***************************************************************** 
009500 DATA DIVISION.                                                   
009600***************************************************************** 
009700*                       F I L E   S E C T I O N                 * 
009800***************************************************************** 
009900 FILE SECTION.                                                    
010000*                                                                 
010100 FD  V13F-SETTINGS                                                
010200     RECORDING MODE IS F.                                         
010300 01  V13R-SETTINGS-REC             PIC X(40).                     
010400*                                                                 
010500 FD  V13F-EXCHANGE                                                
010600     RECORDING MODE IS F.                                         
010700 01  V13R-EXCHANGE-REC             PIC X(33).                     
010800*                                                                 
010900 FD  V13F-OPORT                                                   
011000     RECORDING MODE IS F.                                         
011100 01  V13R-OPORT-REC                PIC X(130).                    
011200*                                                                 
011300 FD  V13F-ALERTA.                                                 
011400 01  V13R-LINEA-ALERTA             PIC X(133).                    
011500*                                                                 
011600 FD  V13F-ETACTL                                                  
011700     RECORDING MODE IS F.                                         
011800     COPY V1NC370.                                                
011900***************************************************************** 
012000*                                                               * 
012100*         W O R K I N G   S T O R A G E   S E C T I O N         * 
012200*                                                               * 
012300***************************************************************** 
012400 WORKING-STORAGE SECTION.                                         
012500***************************************************************** 
012600*        AREAS DE TRABAJO TIPADAS (MISMO LAYOUT DE LOS COPYS)   * 
012700***************************************************************** 
012800     COPY V1NC330.                                                
012900     COPY V1NC310.                                                
013000     COPY V1NC350.                                                
013100***************************************************************** 
013200*                  AREA DE VARIABLES AUXILIARES                 * 
013300***************************************************************** 
013400 01  WS-VARIABLES-AUXILIARES.                                     
013500     05  WS-SUBI                      PIC 9(02) COMP.             
013600     05  WS-SUBJ                      PIC 9(02) COMP.             
013700     05  WS-TEMP-IX                   PIC 9(04) COMP.             
013800     05  WS-BUSCAR-ID                 PIC 9(04).                  
013900     05  WS-NOMBRE-CASA               PIC X(20).                  
014000     05  WS-VARNUM5                   PIC ZZZZ9.                  
014100     05  WS-VARALF5 REDEFINES WS-VARNUM5  PIC X(05).              
014200     05  WS-VARNUM-PRICE              PIC Z(8)9.99999999.         
014300     05  WS-VARALF-PRICE REDEFINES WS-VARNUM-PRICE PIC X(18).     
014400     05  WS-VARNUM-PCT                PIC ZZ9.9999.               
014500     05  WS-VARALF-PCT REDEFINES WS-VARNUM-PCT PIC X(08).         
014600     05  WS-VARNUM-PCT2                PIC ZZ9.9999.              
014700     05  WS-VARALF-PCT2 REDEFINES WS-VARNUM-PCT2 PIC X(08).       
014800     05  WS-VARNUM-USD                PIC Z(8)9.99.               
014900     05  WS-VARALF-USD REDEFINES WS-VARNUM-USD PIC X(12).         
015000     05  FILLER                       PIC X(01).                  
015100***************************************************************** 
015200*          RUTINA DE MINUTO ABSOLUTO (REGLA DE FRESCURA Y        *
015300*          ENFRIAMIENTO DE ALERTAS)                              *
015400***************************************************************** 
015500 01  WS-TIMESTAMP-DESCOMPUESTO.                                   
015600     05  WS-TS-VALOR                  PIC 9(14).                  
015700     05  WS-TS-VALOR-R REDEFINES WS-TS-VALOR.                     
015800         10  WS-TS-ANO                PIC 9(04).                  
015900         10  WS-TS-MES                PIC 9(02).                  
016000         10  WS-TS-DIA                PIC 9(02).                  
016100         10  WS-TS-HOR                PIC 9(02).                  
016200         10  WS-TS-MIN                PIC 9(02).                  
016300         10  WS-TS-SEG                PIC 9(02).                  
016400     05  FILLER                       PIC X(01).                  
016500*                                                                 
016600 01  WS-CALCULO-MINUTO-ABS.                                       
016700     05  WS-DIV4                      PIC 9(04) COMP.             
016800     05  WS-REM4                      PIC 9(04) COMP.             
016900     05  WS-DIV100                    PIC 9(04) COMP.             
017000     05  WS-REM100                    PIC 9(04) COMP.             
017100     05  WS-DIV400                    PIC 9(04) COMP.             
017200     05  WS-REM400                    PIC 9(04) COMP.             
017300     05  WS-DIAS-ABS                  PIC S9(09) COMP.            
017400     05  WS-MINUTO-ABS-RESULT         PIC S9(09) COMP.            
017500     05  WS-RUN-MINUTO-ABS            PIC S9(09) COMP.            
017600     05  WS-DIF-MINUTOS                PIC S9(09) COMP.           
017700     05  FILLER                       PIC X(01).                  
017800*                                                                 
017900 01  CT-TABLA-DIAS-ACUM-INIC.                                     
018000     05  FILLER                       PIC 9(03) VALUE 000.        
018100     05  FILLER                       PIC 9(03) VALUE 031.        
018200     05  FILLER                       PIC 9(03) VALUE 059.        
018300     05  FILLER                       PIC 9(03) VALUE 090.        
018400     05  FILLER                       PIC 9(03) VALUE 120.        
018500     05  FILLER                       PIC 9(03) VALUE 151.        
018600     05  FILLER                       PIC 9(03) VALUE 181.        
018700     05  FILLER                       PIC 9(03) VALUE 212.        
018800     05  FILLER                       PIC 9(03) VALUE 243.        
018900     05  FILLER                       PIC 9(03) VALUE 273.        
019000     05  FILLER                       PIC 9(03) VALUE 304.        
019100     05  FILLER                       PIC 9(03) VALUE 334.        
019200 01  CT-TABLA-DIAS-ACUM REDEFINES CT-TABLA-DIAS-ACUM-INIC.        
019300     05  CT-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).                  
019400***************************************************************** 
019500*              TABLA DE CASAS DE CAMBIO (TODAS, PARA EL          *
019600*              RESUELVE-NOMBRE DEL DETALLE DE ALERTA)            *
019700***************************************************************** 
019800 01  WS-TABLA-CASAS.                                              
019900     05  WS-CASAS-ENTRADA OCCURS 20 TIMES INDEXED BY IX-CASA.     
020000         10  TCA-ID                    PIC 9(04).                 
020100         10  TCA-NOMBRE                PIC X(20).                 
020200     05  WS-TOTAL-CASAS               PIC 9(02) COMP.             
020300     05  FILLER                       PIC X(01).                  
020400***************************************************************** 
020500*                TABLA DEL STORE OPPORTUNITY                     *
020600***************************************************************** 
020700 01  WS-TABLA-OPORT.                                              
020800     05  WS-OPORT-ENTRADA OCCURS 300 TIMES INDEXED BY IX-OPORT.   
020900         10  TOP-ID                    PIC 9(06).                 
021000         10  TOP-BUY-EXCH              PIC 9(04).                 
021100         10  TOP-SELL-EXCH             PIC 9(04).                 
021200         10  TOP-BASE                  PIC X(10).                 
021300         10  TOP-QUOTE                 PIC X(10).                 
021400         10  TOP-BUY-PRICE             PIC S9(09)V9(08) COMP-3.   
021500         10  TOP-SELL-PRICE            PIC S9(09)V9(08) COMP-3.   
021600         10  TOP-PROFIT-PCT            PIC S9(03)V9(04) COMP-3.   
021700         10  TOP-NET-PCT               PIC S9(03)V9(04) COMP-3.   
021800         10  TOP-PROFIT-USD            PIC S9(07)V9(02) COMP-3.   
021900         10  TOP-VOL-BUY               PIC S9(11)V9(02) COMP-3.   
022000         10  TOP-VOL-SELL              PIC S9(11)V9(02) COMP-3.   
022100         10  TOP-MIN-VOL               PIC S9(09)V9(02) COMP-3.   
022200         10  TOP-COM-BUY               PIC 9(01)V9(06) COMP-3.    
022300         10  TOP-COM-SELL              PIC 9(01)V9(06) COMP-3.    
022400         10  TOP-COM-TOTAL             PIC 9(01)V9(06) COMP-3.    
022500         10  TOP-ACTIVA                PIC X(01).                 
022600         10  TOP-DETECTADO             PIC 9(14).                 
022700         10  TOP-ALERTADO              PIC 9(14).                 
022800     05  WS-TOTAL-OPORT                PIC 9(04) COMP.            
022900     05  FILLER                       PIC X(01).                  
023000***************************************************************** 
023100*         TABLA DE SELECCIONADAS, ORDENADA POR NETO DESC.       * 
023200***************************************************************** 
023300 01  WS-TABLA-SELECCION.                                          
023400     05  WS-SEL-ENTRADA OCCURS 20 TIMES INDEXED BY IX-SEL.        
023500         10  TSL-IX-OPORT              PIC 9(04) COMP.            
023600     05  WS-TOTAL-SEL                 PIC 9(02) COMP.             
023700     05  FILLER                       PIC X(01).                  
023800***************************************************************** 
023900*         CONTADORES DE LA ETAPA DE ALERTA, TOTALES DE REPORTE   *
024000***************************************************************** 
024100 01  CN-CONTADORES.                                               
024200     05  CN-TOTAL-SELECCIONADAS       PIC 9(05) COMP-3.           
024300     05  CN-TOTAL-USD                 PIC S9(09)V9(02) COMP-3.    
024400     05  CN-PROMEDIO-USD               PIC S9(07)V9(02) COMP-3.   
024500     05  FILLER                       PIC X(01).                  
024600***************************************************************** 
024700*                 AREA DE ESTADOS DE ARCHIVO                     *
024800***************************************************************** 
024900 01  WS-ARCHIVOS-ESTADO.                                          
025000     05  WS-SETNG-STATUS              PIC X(02).                  
025100     05  WS-EXCHM-STATUS              PIC X(02).                  
025200     05  WS-OPORT-STATUS              PIC X(02).                  
025300     05  WS-ALERT-STATUS              PIC X(02).                  
025400     05  WS-ETACTL-STATUS             PIC X(02).                  
025500     05  WS-ARCHIVO-ERROR             PIC X(14).                  
025600     05  FILLER                       PIC X(01).                  
025700***************************************************************** 
025800*                    AREA  DE  SWITCHES                          *
025900***************************************************************** 
026000 01  SW-SWITCHES.                                                 
026100     05  SW-EXISTE-CASA                PIC X(01)   VALUE 'N'.     
026200         88  EXISTE-CASA-EN-TABLA                 VALUE 'S'.      
026300         88  NO-EXISTE-CASA-EN-TABLA                VALUE 'N'.    
026400     05  SW-EN-ENFRIAMIENTO            PIC X(01)   VALUE 'N'.     
026500         88  ENFRIAMIENTO-ACTIVO                  VALUE 'S'.      
026600         88  NO-ENFRIAMIENTO-ACTIVO                 VALUE 'N'.    
026700     05  FILLER                       PIC X(01).                  
026800***************************************************************** 
026900*                        AREA DE CONTANTES                       *
027000***************************************************************** 
027100 01  CT-CONSTANTES.                                               
027200     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V13C030'.
027300     05  CT-MINUTOS-RECENCIA           PIC 9(04)  VALUE 30.       
027400     05  CT-SEPARADOR                 PIC X(70)                   
027500                                 VALUE ALL '-'.                   
027600     05  FILLER                       PIC X(01).                  
027700***************************************************************** 
027800*                                                               * 
027900*           P R O C E D U R E      D I V I S I O N              * 
028000*                                                               * 
028100***************************************************************** 
028200 PROCEDURE DIVISION.                                              
028300*                                                                 
028400 MAINLINE.                                                        
028500*                                                                 
028600     PERFORM 1000-INICIO                                          
028700        THRU 1000-INICIO-EXIT                                     
028800*                                                                 
028900     PERFORM 2000-PROCESO                                         
029000        THRU 2000-PROCESO-EXIT                                    
029100        VARYING IX-OPORT FROM 1 BY 1                              
029200          UNTIL IX-OPORT > WS-TOTAL-OPORT                         
029300*                                                                 
029400     PERFORM 2800-ORDENAR-SELECCION                               
029500        THRU 2800-ORDENAR-SELECCION-EXIT                          
029600*                                                                 
029700     PERFORM 3000-FIN                                             
029800        THRU 3000-FIN-EXIT                                        
029900*                                                                 
030000     STOP RUN                                                     
030100     .                                                            
030200***************************************************************** 
030300*                         1000-INICIO                            *
030400***************************************************************** 
030500 1000-INICIO.                                                     
030600*                                                                 
030700     OPEN INPUT  V13F-SETTINGS                                    
030800     PERFORM 1100-LEER-SETTINGS                                   
030900        THRU 1100-LEER-SETTINGS-EXIT                              
031000     CLOSE V13F-SETTINGS                                          
031100     MOVE SET-RUN-TIMESTAMP            TO WS-TS-VALOR             
031200     PERFORM 1700-CALC-MINUTO-ABSOLUTO                            
031300        THRU 1700-CALC-MINUTO-ABSOLUTO-EXIT                       
031400     MOVE WS-MINUTO-ABS-RESULT         TO WS-RUN-MINUTO-ABS       
031500*                                                                 
031600     OPEN INPUT  V13F-EXCHANGE                                    
031700     IF  WS-EXCHM-STATUS NOT = '00'                               
031800         MOVE 'V13F-EXCHANGE'          TO WS-ARCHIVO-ERROR        
031900         PERFORM 9999-ABEND-ARCHIVO                               
032000            THRU 9999-ABEND-ARCHIVO-EXIT                          
032100     END-IF                                                       
032200     PERFORM 1200-CARGAR-CASAS                                    
032300        THRU 1200-CARGAR-CASAS-EXIT                               
032400        UNTIL WS-EXCHM-STATUS = '10'                              
032500     CLOSE V13F-EXCHANGE                                          
032600*                                                                 
032700     OPEN INPUT  V13F-OPORT                                       
032800     IF  WS-OPORT-STATUS = '00' OR '05'                           
032900         PERFORM 1600-CARGAR-OPORT                                
033000            THRU 1600-CARGAR-OPORT-EXIT                           
033100            UNTIL WS-OPORT-STATUS = '10'                          
033200     END-IF                                                       
033300     CLOSE V13F-OPORT                                             
033400*                                                                 
033500     .                                                            
033600 1000-INICIO-EXIT.                                                
033700     EXIT.                                                        
033800***************************************************************** 
033900* 1100-LEER-SETTINGS                                              
034000***************************************************************** 
034100 1100-LEER-SETTINGS.                                              
034200*                                                                 
034300     READ V13F-SETTINGS                                           
034400     END-READ                                                     
034500*                                                                 
034600     IF  WS-SETNG-STATUS = '10'                                   
034700         MOVE CT-DEF-MIN-PROFIT-PCT     TO SET-MIN-PROFIT-PCT     
034800         MOVE CT-DEF-MIN-VOLUME-USD     TO SET-MIN-VOLUME-USD     
034900         MOVE CT-DEF-DATA-LIFETIME-MIN  TO SET-DATA-LIFETIME-MIN  
035000         MOVE CT-DEF-ALERT-COOLDOWN-MIN TO SET-ALERT-COOLDOWN-MIN 
035100     ELSE                                                         
035200         MOVE V13R-SETTINGS-REC         TO V1-SETTINGS-RECORD     
035300     END-IF                                                       
035400*                                                                 
035500     .                                                            
035600 1100-LEER-SETTINGS-EXIT.                                         
035700     EXIT.                                                        
035800***************************************************************** 
035900* 1200-CARGAR-CASAS                                               
036000***************************************************************** 
036100 1200-CARGAR-CASAS.                                               
036200*                                                                 
036300     READ V13F-EXCHANGE                                           
036400         AT END                                                   
036500             CONTINUE                                             
036600         NOT AT END                                               
036700             MOVE V13R-EXCHANGE-REC     TO V1-EXCHANGE-RECORD     
036800             IF  WS-TOTAL-CASAS < 20                              
036900                 ADD 1                  TO WS-TOTAL-CASAS         
037000                 MOVE EXCH-ID           TO TCA-ID(WS-TOTAL-CASAS) 
037100                 MOVE EXCH-NAME         TO                        
037200                     TCA-NOMBRE(WS-TOTAL-CASAS)                   
037300             END-IF                                               
037400     END-READ                                                     
037500*                                                                 
037600     .                                                            
037700 1200-CARGAR-CASAS-EXIT.                                          
037800     EXIT.                                                        
037900***************************************************************** 
038000* 1600-CARGAR-OPORT                                               
038100***************************************************************** 
038200 1600-CARGAR-OPORT.                                               
038300*                                                                 
038400     READ V13F-OPORT                                              
038500         AT END                                                   
038600             CONTINUE                                             
038700         NOT AT END                                               
038800             MOVE V13R-OPORT-REC        TO V1-OPORTUNIDAD-RECORD  
038900             IF  WS-TOTAL-OPORT < 300                             
039000                 ADD 1                  TO WS-TOTAL-OPORT         
039100                 MOVE OPP-ID            TO                        
039200                     TOP-ID(WS-TOTAL-OPORT)                       
039300                 MOVE OPP-BUY-EXCH-ID   TO                        
039400                     TOP-BUY-EXCH(WS-TOTAL-OPORT)                 
039500                 MOVE OPP-SELL-EXCH-ID  TO                        
039600                     TOP-SELL-EXCH(WS-TOTAL-OPORT)                
039700                 MOVE OPP-BASE-CCY      TO                        
039800                     TOP-BASE(WS-TOTAL-OPORT)                     
039900                 MOVE OPP-QUOTE-CCY     TO                        
040000                     TOP-QUOTE(WS-TOTAL-OPORT)                    
040100                 MOVE OPP-BUY-PRICE     TO                        
040200                     TOP-BUY-PRICE(WS-TOTAL-OPORT)                
040300                 MOVE OPP-SELL-PRICE    TO                        
040400                     TOP-SELL-PRICE(WS-TOTAL-OPORT)               
040500                 MOVE OPP-PROFIT-PCT    TO                        
040600                     TOP-PROFIT-PCT(WS-TOTAL-OPORT)               
040700                 MOVE OPP-NET-PROFIT-PCT TO                       
040800                     TOP-NET-PCT(WS-TOTAL-OPORT)                  
040900                 MOVE OPP-PROFIT-USD    TO                        
041000                     TOP-PROFIT-USD(WS-TOTAL-OPORT)               
041100                 MOVE OPP-VOL-24H-BUY   TO                        
041200                     TOP-VOL-BUY(WS-TOTAL-OPORT)                  
041300                 MOVE OPP-VOL-24H-SELL  TO                        
041400                     TOP-VOL-SELL(WS-TOTAL-OPORT)                 
041500                 MOVE OPP-MIN-VOLUME-USD TO                       
041600                     TOP-MIN-VOL(WS-TOTAL-OPORT)                  
041700                 MOVE OPP-BUY-COMMISSION TO                       
041800                     TOP-COM-BUY(WS-TOTAL-OPORT)                  
041900                 MOVE OPP-SELL-COMMISSION TO                      
042000                     TOP-COM-SELL(WS-TOTAL-OPORT)                 
042100                 MOVE OPP-TOTAL-COMMISSION TO                     
042200                     TOP-COM-TOTAL(WS-TOTAL-OPORT)                
042300                 MOVE OPP-ACTIVE        TO                        
042400                     TOP-ACTIVA(WS-TOTAL-OPORT)                   
042500                 MOVE OPP-DETECTED-AT   TO                        
042600                     TOP-DETECTADO(WS-TOTAL-OPORT)                
042700                 MOVE OPP-ALERTED-AT    TO                        
042800                     TOP-ALERTADO(WS-TOTAL-OPORT)                 
042900             END-IF                                               
043000     END-READ                                                     
043100*                                                                 
043200     .                                                            
043300 1600-CARGAR-OPORT-EXIT.                                          
043400     EXIT.                                                        
043500***************************************************************** 
043600* 1700-CALC-MINUTO-ABSOLUTO                                       
043700***************************************************************** 
043800 1700-CALC-MINUTO-ABSOLUTO.                                       
043900*                                                                 
044000     DIVIDE WS-TS-ANO BY 4   GIVING WS-DIV4   REMAINDER WS-REM4   
044100     DIVIDE WS-TS-ANO BY 100 GIVING WS-DIV100 REMAINDER WS-REM100 
044200     DIVIDE WS-TS-ANO BY 400 GIVING WS-DIV400 REMAINDER WS-REM400 
044300*                                                                 
044400     COMPUTE WS-DIAS-ABS = (WS-TS-ANO * 365) + WS-DIV4            
044500             - WS-DIV100 + WS-DIV400 + CT-DIAS-ACUM(WS-TS-MES)    
044600             + WS-TS-DIA                                          
044700*                                                                 
044800     IF  WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)     
044900         AND WS-TS-MES > 2                                        
045000         ADD 1                         TO WS-DIAS-ABS             
045100     END-IF                                                       
045200*                                                                 
045300     COMPUTE WS-MINUTO-ABS-RESULT = (WS-DIAS-ABS * 1440)          
045400             + (WS-TS-HOR * 60) + WS-TS-MIN                       
045500*                                                                 
045600     .                                                            
045700 1700-CALC-MINUTO-ABSOLUTO-EXIT.                                  
045800     EXIT.                                                        
045900***************************************************************** 
046000*                        2000-PROCESO                            *
046100* APLICA LOS CINCO FILTROS DE SELECCION DE ALERTA SOBRE LA       *
046200* OPORTUNIDAD IX-OPORT.                                          *
046300***************************************************************** 
046400 2000-PROCESO.                                                    
046500*                                                                 
046600     IF  TOP-ACTIVA(IX-OPORT) = 'Y'                               
046700         AND TOP-NET-PCT(IX-OPORT) >= SET-MIN-PROFIT-PCT          
046800         AND TOP-VOL-BUY(IX-OPORT) >= SET-MIN-VOLUME-USD          
046900         AND TOP-VOL-SELL(IX-OPORT) >= SET-MIN-VOLUME-USD         
047000*                                                                 
047100         MOVE TOP-DETECTADO(IX-OPORT)  TO WS-TS-VALOR             
047200         PERFORM 1700-CALC-MINUTO-ABSOLUTO                        
047300            THRU 1700-CALC-MINUTO-ABSOLUTO-EXIT                   
047400         COMPUTE WS-DIF-MINUTOS = WS-RUN-MINUTO-ABS               
047500                 - WS-MINUTO-ABS-RESULT                           
047600*                                                                 
047700         IF  WS-DIF-MINUTOS >= 0                                  
047800             AND WS-DIF-MINUTOS <= CT-MINUTOS-RECENCIA            
047900             PERFORM 2100-PROBAR-ENFRIAMIENTO                     
048000                THRU 2100-PROBAR-ENFRIAMIENTO-EXIT                
048100             IF  NO-ENFRIAMIENTO-ACTIVO                           
048200                 AND WS-TOTAL-SEL < 20                            
048300                 ADD 1                  TO WS-TOTAL-SEL           
048400                 MOVE IX-OPORT          TO                        
048500                     TSL-IX-OPORT(WS-TOTAL-SEL)                   
048600             END-IF                                               
048700         END-IF                                                   
048800     END-IF                                                       
048900*                                                                 
049000     .                                                            
049100 2000-PROCESO-EXIT.                                               
049200     EXIT.                                                        
049300***************************************************************** 
049400* 2100-PROBAR-ENFRIAMIENTO                                        
049500* UNA OPORTUNIDAD NUNCA ALERTADA (TOP-ALERTADO = CERO) PASA DE    
049600* UNA VEZ; SI YA FUE ALERTADA, SOLO PASA SI HAN TRANSCURRIDO MAS  
049700* DE SET-ALERT-COOLDOWN-MIN MINUTOS.                              
049800***************************************************************** 
049900 2100-PROBAR-ENFRIAMIENTO.                                        
050000*                                                                 
050100     SET NO-ENFRIAMIENTO-ACTIVO          TO TRUE                  
050200*                                                                 
050300     IF  TOP-ALERTADO(IX-OPORT) NOT = ZERO                        
050400         MOVE TOP-ALERTADO(IX-OPORT)    TO WS-TS-VALOR            
050500         PERFORM 1700-CALC-MINUTO-ABSOLUTO                        
050600            THRU 1700-CALC-MINUTO-ABSOLUTO-EXIT                   
050700         COMPUTE WS-DIF-MINUTOS = WS-RUN-MINUTO-ABS               
050800                 - WS-MINUTO-ABS-RESULT                           
050900         IF  WS-DIF-MINUTOS < SET-ALERT-COOLDOWN-MIN              
051000             SET ENFRIAMIENTO-ACTIVO     TO TRUE                  
051100         END-IF                                                   
051200     END-IF                                                       
051300*                                                                 
051400     .                                                            
051500 2100-PROBAR-ENFRIAMIENTO-EXIT.                                   
051600     EXIT.                                                        
051700***************************************************************** 
051800*                    2800-ORDENAR-SELECCION                      *
051900* BURBUJA SIMPLE SOBRE WS-TABLA-SELECCION, POR NETO DESCENDENTE. *
052000* LA TABLA ES PEQUENA (TOPE 20), ACORDE AL ESTILO DE LA CASA.    *
052100***************************************************************** 
052200 2800-ORDENAR-SELECCION.                                          
052300*                                                                 
052400     PERFORM 2820-ORDENAR-FILA                                    
052500        THRU 2820-ORDENAR-FILA-EXIT                               
052600        VARYING WS-SUBI FROM 1 BY 1                               
052700          UNTIL WS-SUBI > WS-TOTAL-SEL - 1                        
052800*                                                                 
052900     .                                                            
053000 2800-ORDENAR-SELECCION-EXIT.                                     
053100     EXIT.                                                        
053200***************************************************************** 
053300* 2820-ORDENAR-FILA                                               
053400***************************************************************** 
053500 2820-ORDENAR-FILA.                                               
053600*                                                                 
053700     PERFORM 2850-COMPARAR-INTERCAMBIAR                           
053800        THRU 2850-COMPARAR-INTERCAMBIAR-EXIT                      
053900        VARYING WS-SUBJ FROM WS-SUBI + 1 BY 1                     
054000          UNTIL WS-SUBJ > WS-TOTAL-SEL                            
054100*                                                                 
054200     .                                                            
054300 2820-ORDENAR-FILA-EXIT.                                          
054400     EXIT.                                                        
054500***************************************************************** 
054600* 2850-COMPARAR-INTERCAMBIAR                                      
054700***************************************************************** 
054800 2850-COMPARAR-INTERCAMBIAR.                                      
054900*                                                                 
055000     IF  TOP-NET-PCT(TSL-IX-OPORT(WS-SUBJ))                       
055100             > TOP-NET-PCT(TSL-IX-OPORT(WS-SUBI))                 
055200         MOVE TSL-IX-OPORT(WS-SUBI)      TO WS-TEMP-IX            
055300         MOVE TSL-IX-OPORT(WS-SUBJ)      TO                       
055400             TSL-IX-OPORT(WS-SUBI)                                
055500         MOVE WS-TEMP-IX                 TO                       
055600             TSL-IX-OPORT(WS-SUBJ)                                
055700     END-IF                                                       
055800*                                                                 
055900     .                                                            
056000 2850-COMPARAR-INTERCAMBIAR-EXIT.                                 
056100     EXIT.                                                        
056200***************************************************************** 
056300*                          3000-FIN                              *
056400***************************************************************** 
056500 3000-FIN.                                                        
056600*                                                                 
056700     OPEN OUTPUT V13F-ALERTA                                      
056800     IF  WS-ALERT-STATUS NOT = '00'                               
056900         MOVE 'V13F-ALERTA'             TO WS-ARCHIVO-ERROR       
057000         PERFORM 9999-ABEND-ARCHIVO                               
057100            THRU 9999-ABEND-ARCHIVO-EXIT                          
057200     END-IF                                                       
057300*                                                                 
057400     PERFORM 3100-ENCABEZADO                                      
057500        THRU 3100-ENCABEZADO-EXIT                                 
057600*                                                                 
057700     MOVE ZERO                         TO CN-TOTAL-SELECCIONADAS  
057800     MOVE ZERO                         TO CN-TOTAL-USD            
057900     PERFORM 3200-DETALLE-OPORTUNIDAD                             
058000        THRU 3200-DETALLE-OPORTUNIDAD-EXIT                        
058100        VARYING IX-SEL FROM 1 BY 1                                
058200          UNTIL IX-SEL > WS-TOTAL-SEL                             
058300*                                                                 
058400     IF  WS-TOTAL-SEL > 10                                        
058500         PERFORM 3500-LINEA-DESBORDE                              
058600            THRU 3500-LINEA-DESBORDE-EXIT                         
058700     END-IF                                                       
058800*                                                                 
058900     PERFORM 3900-TOTALES                                         
059000        THRU 3900-TOTALES-EXIT                                    
059100*                                                                 
059200     CLOSE V13F-ALERTA                                            
059300*                                                                 
059400     IF  CN-TOTAL-SELECCIONADAS > 0                               
059500         PERFORM 3950-MARCAR-ALERTADAS                            
059600            THRU 3950-MARCAR-ALERTADAS-EXIT                       
059700     END-IF                                                       
059800*                                                                 
059900     OPEN OUTPUT V13F-OPORT                                       
060000     PERFORM 3970-GRABAR-OPORT-FD                                 
060100        THRU 3970-GRABAR-OPORT-FD-EXIT                            
060200        VARYING IX-OPORT FROM 1 BY 1                              
060300          UNTIL IX-OPORT > WS-TOTAL-OPORT                         
060400     CLOSE V13F-OPORT                                             
060500*                                                                 
060600     OPEN EXTEND V13F-ETACTL                                      
060700     IF  WS-ETACTL-STATUS NOT = '00'                              
060800         MOVE 'V13F-ETACTL'            TO WS-ARCHIVO-ERROR        
060900         PERFORM 9999-ABEND-ARCHIVO                               
061000            THRU 9999-ABEND-ARCHIVO-EXIT                          
061100     END-IF                                                       
061200     SET EC-ETAPA-ALERTA               TO TRUE                    
061300     MOVE ZERO                         TO EC-CASA-ID              
061400     MOVE 'ALERTAS ENVIADAS'           TO EC-CASA-NOMBRE          
061500     MOVE CN-TOTAL-SELECCIONADAS       TO EC-EXITOSOS             
061600     MOVE ZERO                         TO EC-ERRORES              
061700     MOVE ZERO                         TO EC-NO-ENCONTRADOS       
061800     MOVE CN-TOTAL-SELECCIONADAS       TO EC-TOTAL                
061900     WRITE V1-ETAPA-CONTADOR-RECORD                               
062000     CLOSE V13F-ETACTL                                            
062100*                                                                 
062200     .                                                            
062300 3000-FIN-EXIT.                                                   
062400     EXIT.                                                        
062500***************************************************************** 
062600* 3100-ENCABEZADO                                                 
062700***************************************************************** 
062800 3100-ENCABEZADO.                                                 
062900*                                                                 
063000     MOVE SPACES                       TO V13R-LINEA-ALERTA       
063100     MOVE WS-TOTAL-SEL                 TO WS-VARNUM5              
063200     STRING 'ARBITRAGE OPPORTUNITIES (' WS-VARALF5 ')'            
063300         DELIMITED BY SIZE INTO V13R-LINEA-ALERTA                 
063400     WRITE V13R-LINEA-ALERTA                                      
063500*                                                                 
063600     .                                                            
063700 3100-ENCABEZADO-EXIT.                                            
063800     EXIT.                                                        
063900***************************************************************** 
064000* 3200-DETALLE-OPORTUNIDAD                                        
064100* IMPRIME SOLO LAS PRIMERAS 10 SELECCIONADAS (EL ORDEN YA QUEDO   
064200* DE NETO DESCENDENTE EN 2800-ORDENAR-SELECCION); ACUMULA         
064300* TOTALES SOBRE TODAS LAS SELECCIONADAS, NO SOLO LAS IMPRESAS.    
064400***************************************************************** 
064500 3200-DETALLE-OPORTUNIDAD.                                        
064600*                                                                 
064700     SET IX-OPORT                       TO TSL-IX-OPORT(IX-SEL)   
064800     ADD 1                              TO CN-TOTAL-SELECCIONADAS 
064900     ADD TOP-PROFIT-USD(IX-OPORT)       TO CN-TOTAL-USD           
065000*                                                                 
065100     IF  IX-SEL <= 10                                             
065200         MOVE SPACES                   TO V13R-LINEA-ALERTA       
065300         STRING TOP-BASE(IX-OPORT) '/' TOP-QUOTE(IX-OPORT)        
065400             DELIMITED BY SIZE INTO V13R-LINEA-ALERTA             
065500         WRITE V13R-LINEA-ALERTA                                  
065600*                                                                 
065700         MOVE TOP-BUY-EXCH(IX-OPORT)    TO WS-BUSCAR-ID           
065800         PERFORM 3300-RESOLVER-CASA                               
065900            THRU 3300-RESOLVER-CASA-EXIT                          
066000         MOVE TOP-BUY-PRICE(IX-OPORT)   TO WS-VARNUM-PRICE        
066100         MOVE SPACES                   TO V13R-LINEA-ALERTA       
066200         STRING '  BUY : ' WS-NOMBRE-CASA '  @ ' WS-VARALF-PRICE  
066300             DELIMITED BY SIZE INTO V13R-LINEA-ALERTA             
066400         WRITE V13R-LINEA-ALERTA                                  
066500*                                                                 
066600         MOVE TOP-SELL-EXCH(IX-OPORT)   TO WS-BUSCAR-ID           
066700         PERFORM 3300-RESOLVER-CASA                               
066800            THRU 3300-RESOLVER-CASA-EXIT                          
066900         MOVE TOP-SELL-PRICE(IX-OPORT)  TO WS-VARNUM-PRICE        
067000         MOVE SPACES                   TO V13R-LINEA-ALERTA       
067100         STRING '  SELL: ' WS-NOMBRE-CASA '  @ ' WS-VARALF-PRICE  
067200             DELIMITED BY SIZE INTO V13R-LINEA-ALERTA             
067300         WRITE V13R-LINEA-ALERTA                                  
067400*                                                                 
067500         MOVE TOP-PROFIT-PCT(IX-OPORT)  TO WS-VARNUM-PCT          
067600         MOVE TOP-NET-PCT(IX-OPORT)     TO WS-VARNUM-PCT2         
067700         MOVE TOP-PROFIT-USD(IX-OPORT)  TO WS-VARNUM-USD          
067800         MOVE SPACES                   TO V13R-LINEA-ALERTA       
067900         STRING '  PROFIT: ' WS-VARALF-PCT '%' '  NET: '          
068000             WS-VARALF-PCT2 '%   USD/1000: $' WS-VARALF-USD       
068100             DELIMITED BY SIZE INTO V13R-LINEA-ALERTA             
068200         WRITE V13R-LINEA-ALERTA                                  
068300     END-IF                                                       
068400*                                                                 
068500     .                                                            
068600 3200-DETALLE-OPORTUNIDAD-EXIT.                                   
068700     EXIT.                                                        
068800***************************************************************** 
068900* 3300-RESOLVER-CASA                                              
069000* RESUELVE EL NOMBRE DE LA CASA IDENTIFICADA POR WS-BUSCAR-ID; SI 
069100* NO SE ENCUENTRA EN WS-TABLA-CASAS, DEVUELVE 'EXCHANGE <ID>'.    
069200* SIRVE TANTO PARA LA CASA COMPRADORA COMO PARA LA VENDEDORA.     
069300***************************************************************** 
069400 3300-RESOLVER-CASA.                                              
069500*                                                                 
069600     SET NO-EXISTE-CASA-EN-TABLA         TO TRUE                  
069700     SET IX-CASA                         TO 1                     
069800     PERFORM 3320-PROBAR-CASA                                     
069900        THRU 3320-PROBAR-CASA-EXIT                                
070000        UNTIL IX-CASA > WS-TOTAL-CASAS                            
070100           OR EXISTE-CASA-EN-TABLA                                
070200*                                                                 
070300     IF  EXISTE-CASA-EN-TABLA                                     
070400         MOVE TCA-NOMBRE(IX-CASA)        TO WS-NOMBRE-CASA        
070500     ELSE                                                         
070600         MOVE WS-BUSCAR-ID                TO WS-VARNUM5           
070700         STRING 'EXCHANGE ' WS-VARALF5 DELIMITED BY SIZE          
070800             INTO WS-NOMBRE-CASA                                  
070900     END-IF                                                       
071000*                                                                 
071100     .                                                            
071200 3300-RESOLVER-CASA-EXIT.                                         
071300     EXIT.                                                        
071400***************************************************************** 
071500* 3320-PROBAR-CASA                                                
071600***************************************************************** 
071700 3320-PROBAR-CASA.                                                
071800*                                                                 
071900     IF  TCA-ID(IX-CASA) = WS-BUSCAR-ID                           
072000         SET EXISTE-CASA-EN-TABLA     TO TRUE                     
072100     ELSE                                                         
072200         SET IX-CASA UP BY 1                                      
072300     END-IF                                                       
072400*                                                                 
072500     .                                                            
072600 3320-PROBAR-CASA-EXIT.                                           
072700     EXIT.                                                        
072800***************************************************************** 
072900* 3500-LINEA-DESBORDE                                             
073000***************************************************************** 
073100 3500-LINEA-DESBORDE.                                             
073200*                                                                 
073300     MOVE SPACES                       TO V13R-LINEA-ALERTA       
073400     COMPUTE WS-VARNUM5 = WS-TOTAL-SEL - 10                       
073500     STRING '... AND ' WS-VARALF5 ' MORE'                         
073600         DELIMITED BY SIZE INTO V13R-LINEA-ALERTA                 
073700     WRITE V13R-LINEA-ALERTA                                      
073800*                                                                 
073900     .                                                            
074000 3500-LINEA-DESBORDE-EXIT.                                        
074100     EXIT.                                                        
074200***************************************************************** 
074300* 3900-TOTALES                                                    
074400***************************************************************** 
074500 3900-TOTALES.                                                    
074600*                                                                 
074700     MOVE SPACES                       TO V13R-LINEA-ALERTA       
074800     MOVE CT-SEPARADOR                 TO V13R-LINEA-ALERTA(1:70) 
074900     WRITE V13R-LINEA-ALERTA                                      
075000*                                                                 
075100     IF  CN-TOTAL-SELECCIONADAS > 0                               
075200         COMPUTE CN-PROMEDIO-USD ROUNDED =                        
075300             CN-TOTAL-USD / CN-TOTAL-SELECCIONADAS                
075400     ELSE                                                         
075500         MOVE ZERO                     TO CN-PROMEDIO-USD         
075600     END-IF                                                       
075700*                                                                 
075800     MOVE SPACES                       TO V13R-LINEA-ALERTA       
075900     MOVE CN-TOTAL-SELECCIONADAS       TO WS-VARNUM5              
076000     STRING 'TOTAL: ' WS-VARALF5                                  
076100         DELIMITED BY SIZE INTO V13R-LINEA-ALERTA                 
076200     WRITE V13R-LINEA-ALERTA                                      
076300*                                                                 
076400     MOVE SPACES                       TO V13R-LINEA-ALERTA       
076500     MOVE CN-PROMEDIO-USD              TO WS-VARNUM-USD           
076600     STRING 'AVG PROFIT: $' WS-VARALF-USD                         
076700         DELIMITED BY SIZE INTO V13R-LINEA-ALERTA                 
076800     WRITE V13R-LINEA-ALERTA                                      
076900*                                                                 
077000     MOVE SPACES                       TO V13R-LINEA-ALERTA       
077100     MOVE CN-TOTAL-USD                 TO WS-VARNUM-USD           
077200     STRING 'TOTAL PROFIT: $' WS-VARALF-USD                       
077300         DELIMITED BY SIZE INTO V13R-LINEA-ALERTA                 
077400     WRITE V13R-LINEA-ALERTA                                      
077500*                                                                 
077600     .                                                            
077700 3900-TOTALES-EXIT.                                               
077800     EXIT.                                                        
077900***************************************************************** 
078000* 3950-MARCAR-ALERTADAS                                           
078100***************************************************************** 
078200 3950-MARCAR-ALERTADAS.                                           
078300*                                                                 
078400     PERFORM 3960-MARCAR-UNA                                      
078500        THRU 3960-MARCAR-UNA-EXIT                                 
078600        VARYING IX-SEL FROM 1 BY 1                                
078700          UNTIL IX-SEL > WS-TOTAL-SEL                             
078800*                                                                 
078900     .                                                            
079000 3950-MARCAR-ALERTADAS-EXIT.                                      
079100     EXIT.                                                        
079200***************************************************************** 
079300* 3960-MARCAR-UNA                                                 
079400***************************************************************** 
079500 3960-MARCAR-UNA.                                                 
079600*                                                                 
079700     SET IX-OPORT                       TO TSL-IX-OPORT(IX-SEL)   
079800     MOVE SET-RUN-TIMESTAMP             TO TOP-ALERTADO(IX-OPORT) 
079900*                                                                 
080000     .                                                            
080100 3960-MARCAR-UNA-EXIT.                                            
080200     EXIT.                                                        
080300***************************************************************** 
080400* 3970-GRABAR-OPORT-FD                                            
080500***************************************************************** 
080600 3970-GRABAR-OPORT-FD.                                            
080700*                                                                 
080800     MOVE TOP-ID(IX-OPORT)             TO OPP-ID                  
080900     MOVE TOP-BUY-EXCH(IX-OPORT)       TO OPP-BUY-EXCH-ID         
081000     MOVE TOP-SELL-EXCH(IX-OPORT)      TO OPP-SELL-EXCH-ID        
081100     MOVE TOP-BASE(IX-OPORT)           TO OPP-BASE-CCY            
081200     MOVE TOP-QUOTE(IX-OPORT)          TO OPP-QUOTE-CCY           
081300     MOVE TOP-BUY-PRICE(IX-OPORT)      TO OPP-BUY-PRICE           
081400     MOVE TOP-SELL-PRICE(IX-OPORT)     TO OPP-SELL-PRICE          
081500     MOVE TOP-PROFIT-PCT(IX-OPORT)     TO OPP-PROFIT-PCT          
081600     MOVE TOP-NET-PCT(IX-OPORT)        TO OPP-NET-PROFIT-PCT      
081700     MOVE TOP-PROFIT-USD(IX-OPORT)     TO OPP-PROFIT-USD          
081800     MOVE TOP-VOL-BUY(IX-OPORT)        TO OPP-VOL-24H-BUY         
081900     MOVE TOP-VOL-SELL(IX-OPORT)       TO OPP-VOL-24H-SELL        
082000     MOVE TOP-MIN-VOL(IX-OPORT)        TO OPP-MIN-VOLUME-USD      
082100     MOVE TOP-COM-BUY(IX-OPORT)        TO OPP-BUY-COMMISSION      
082200     MOVE TOP-COM-SELL(IX-OPORT)       TO OPP-SELL-COMMISSION     
082300     MOVE TOP-COM-TOTAL(IX-OPORT)      TO OPP-TOTAL-COMMISSION    
082400     MOVE TOP-ACTIVA(IX-OPORT)         TO OPP-ACTIVE              
082500     MOVE TOP-DETECTADO(IX-OPORT)      TO OPP-DETECTED-AT         
082600     MOVE TOP-ALERTADO(IX-OPORT)       TO OPP-ALERTED-AT          
082700     MOVE V1-OPORTUNIDAD-RECORD        TO V13R-OPORT-REC          
082800     WRITE V13R-OPORT-REC                                         
082900*                                                                 
083000     .                                                            
083100 3970-GRABAR-OPORT-FD-EXIT.                                       
083200     EXIT.                                                        
083300***************************************************************** 
083400*                       9999-ABEND-ARCHIVO                       *
083500*    ABENDAR CUANDO UN ARCHIVO DEL LOTE NO ABRE O LEE BIEN       *
083600***************************************************************** 
083700 9999-ABEND-ARCHIVO.                                              
083800*                                                                 
083900     DISPLAY 'V13C030 - ERROR EN ARCHIVO ' WS-ARCHIVO-ERROR       
084000     MOVE 16                           TO RETURN-CODE             
084100     STOP RUN                                                     
084200*                                                                 
084300     .                                                            
084400 9999-ABEND-ARCHIVO-EXIT.                                         
084500     EXIT.                                                        
