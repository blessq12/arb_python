000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC350                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 20/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: REGISTRO DE OPORTUNIDAD DE ARBITRAJE.  GUARDA    *
001200*               LA DIFERENCIA DE PRECIO DETECTADA ENTRE UNA      *
001300*               CASA COMPRADORA Y UNA CASA VENDEDORA PARA UN     *
001400*               MISMO PAR BASE/QUOTE.                            *
001500*                                                                 
001600***************************************************************** 
001700*      LOG DE MODIFICACIONES                                   *  
001800***************************************************************** 
001900*  AUTOR     FECHA        DESCRIPCION                      TKV3315
002000*  FACTORIA  20/01/1987   CREACION DEL COPY V1NC350.       TKV3315
002100*  O.SALAS   19/03/1999   AJUSTE MILENIO - OPP-DETECTED-AT TKY2K05
002200*                         OPP-ALERTED-AT PASAN A 14 POSICI TKY2K05
002300*  J.VIVAS   30/06/2005   SE AGREGAN OPP-VOL-24H-BUY/SELL  TK05181
002400*                         OPP-MIN-VOLUME-USD PARA SOPORTAR TK05181
002500*                         FILTRO DE VOLUMEN EN LA SELECCIO TK05181
002600*                         ALERTAS.                         TK05181
002700***************************************************************** 
002800 01  V1-OPORTUNIDAD-RECORD.                                       
002900     05  OPP-ID                      PIC 9(06).                   
003000     05  OPP-BUY-EXCH-ID             PIC 9(04).                   
003100     05  OPP-SELL-EXCH-ID            PIC 9(04).                   
003200     05  OPP-BASE-CCY                PIC X(10).                   
003300     05  OPP-QUOTE-CCY               PIC X(10).                   
003400     05  OPP-BUY-PRICE               PIC S9(09)V9(08) COMP-3.     
003500     05  OPP-SELL-PRICE              PIC S9(09)V9(08) COMP-3.     
003600     05  OPP-PROFIT-PCT              PIC S9(03)V9(04) COMP-3.     
003700     05  OPP-NET-PROFIT-PCT          PIC S9(03)V9(04) COMP-3.     
003800     05  OPP-PROFIT-USD              PIC S9(07)V9(02) COMP-3.     
003900     05  OPP-VOL-24H-BUY             PIC S9(11)V9(02) COMP-3.     
004000     05  OPP-VOL-24H-SELL            PIC S9(11)V9(02) COMP-3.     
004100     05  OPP-MIN-VOLUME-USD          PIC S9(09)V9(02) COMP-3.     
004200     05  OPP-BUY-COMMISSION          PIC 9(01)V9(06) COMP-3.      
004300     05  OPP-SELL-COMMISSION         PIC 9(01)V9(06) COMP-3.      
004400     05  OPP-TOTAL-COMMISSION        PIC 9(01)V9(06) COMP-3.      
004500     05  OPP-ACTIVE                  PIC X(01).                   
004600         88  OPP-ESTA-ACTIVA                 VALUE 'Y'.           
004700         88  OPP-ESTA-INACTIVA               VALUE 'N'.           
004800     05  OPP-DETECTED-AT             PIC 9(14).                   
004900     05  OPP-DETECTED-AT-R REDEFINES OPP-DETECTED-AT.             
005000         10  OPP-DET-ANO              PIC 9(04).                  
005100         10  OPP-DET-MES              PIC 9(02).                  
005200         10  OPP-DET-DIA              PIC 9(02).                  
005300         10  OPP-DET-HOR              PIC 9(02).                  
005400         10  OPP-DET-MIN              PIC 9(02).                  
005500         10  OPP-DET-SEG              PIC 9(02).                  
005600     05  OPP-ALERTED-AT              PIC 9(14).                   
005700     05  FILLER                      PIC X(04).                   
