000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC320                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 05/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: MAESTRO DE PAR-POR-CASA DE CAMBIO (EXCHANGE-     *
001200*               PAIR).  ES EL MAESTRO DE PRECIOS: GUARDA LA      *
001300*               ULTIMA COTIZACION CONOCIDA DE CADA PAR BASE/     *
001400*               QUOTE EN CADA CASA DE CAMBIO ACTIVA.             *
001500*                                                                 
001600***************************************************************** 
001700*      LOG DE MODIFICACIONES                                   *  
001800***************************************************************** 
001900*  AUTOR     FECHA        DESCRIPCION                      TKV3312
002000*  FACTORIA  05/01/1987   CREACION DEL COPY V1NC320.       TKV3312
002100*  R.MEDINA  03/03/1999   AJUSTE MILENIO - EP-LAST-UPDATE  TKY2K02
002200*                         DE 6 A 14 POSICIONES (SIGLO + HM TKY2K02
002300*  J.VIVAS   19/08/2004   SE AGREGA EP-TAKER-FEE POR PAR P TK04187
002400*                         PERMITIR COMISION DISTINTA A LA  TK04187
002500*                         COMISION POR DEFECTO DE LA CASA. TK04187
002600***************************************************************** 
002700 01  V1-EXCH-PAIR-RECORD.                                         
002800     05  EP-ID                       PIC 9(06).                   
002900     05  EP-EXCH-ID                  PIC 9(04).                   
003000     05  EP-BASE-CCY                 PIC X(10).                   
003100     05  EP-QUOTE-CCY                PIC X(10).                   
003200     05  EP-SYMBOL-ON-EXCH           PIC X(20).                   
003300     05  EP-ACTIVE                   PIC X(01).                   
003400         88  EP-ESTA-ACTIVO                  VALUE 'Y'.           
003500         88  EP-ESTA-INACTIVO                VALUE 'N'.           
003600     05  EP-LAST-BID                 PIC S9(09)V9(08) COMP-3.     
003700     05  EP-LAST-ASK                 PIC S9(09)V9(08) COMP-3.     
003800     05  EP-VOLUME-24H               PIC S9(11)V9(02) COMP-3.     
003900     05  EP-TAKER-FEE                PIC 9(01)V9(06) COMP-3.      
004000     05  EP-LAST-UPDATE              PIC 9(14).                   
004100     05  EP-LAST-UPDATE-R  REDEFINES EP-LAST-UPDATE.              
004200         10  EP-LUPD-ANO              PIC 9(04).                  
004300         10  EP-LUPD-MES              PIC 9(02).                  
004400         10  EP-LUPD-DIA              PIC 9(02).                  
004500         10  EP-LUPD-HOR              PIC 9(02).                  
004600         10  EP-LUPD-MIN              PIC 9(02).                  
004700         10  EP-LUPD-SEG              PIC 9(02).                  
004800     05  FILLER                      PIC X(06).                   
