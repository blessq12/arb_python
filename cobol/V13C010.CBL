000100***************************************************************** 
000200*                                                               * 
000300*  PROGRAMA: V13C010                                            * 
000400*                                                               * 
000500*  FECHA CREACION: 03/02/1988                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: PASO DE INGESTA DE COTIZACIONES (PRICE-FEED).   * 
001200*               PARA CADA CASA DE CAMBIO ACTIVA, ARMA EL         *
001300*               SIMBOLO NATIVO DE CADA PAR RASTREADO SEGUN EL    *
001400*               ESTILO DE LA CASA Y LO BUSCA EN EL FEED; SI LO   *
001500*               ENCUENTRA, ACTUALIZA EL MAESTRO DE PARES         *
001600*               (EXCHANGE-PAIR) CON LA ULTIMA COTIZACION.        *
001700*                                                                 
001800***************************************************************** 
001900***************************************************************** 
002000*                                                               * 
002100*         I D E N T I F I C A T I O N   D I V I S I O N        *  
002200*                                                               * 
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA             * 
002400*                                                               * 
002500***************************************************************** 
002600 IDENTIFICATION DIVISION.                                         
002700*                                                                 
002800 PROGRAM-ID.    V13C010.                                          
002900 AUTHOR.        FACTORIA.                                         
003000 INSTALLATION.  MERCADO LIBRE DE DIVISAS - CARACAS.               
003100 DATE-WRITTEN.  03/02/1988.                                       
003200 DATE-COMPILED.                                                   
003300 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO V1.                  
003400***************************************************************** 
003500*      LOG DE MODIFICACIONES                                   *  
003600***************************************************************** 
003700*  AUTOR     FECHA        DESCRIPCION                      TKV0011
003800*  FACTORIA  03/02/1988   CREACION DEL PROGRAMA V13C010. P TKV0011
003900*                         PASO DEL LOTE DE ARBITRAJE: INGE TKV0011
004000*                         DE COTIZACIONES.                 TKV0011
004100*  R.MEDINA  25/09/1999   AJUSTE MILENIO - WS-TABLA-EXPAR  TKY2K12
004200*                         EP-LAST-UPDATE A 14 POSICIONES.  TKY2K12
004300*  O.SALAS   22/11/2001   SE AGREGAN LOS 4 ESTILOS DE SIMB TK03113
004400*                         NATIVO (ANTES SOLO CONCATENADO). TK03113
004500*  J.VIVAS   02/09/2009   SE AGREGA OKX A LA TABLA DE COMI TK09216
004600*                         POR DEFECTO.                     TK09216
004700***************************************************************** 
004800*                                                               * 
004900*        E N V I R O N M E N T         D I V I S I O N         *  
005000*                                                               * 
005100*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      * 
005200*                                                               * 
005300***************************************************************** 
005400 ENVIRONMENT DIVISION.                                            
005500*                                                                 
005600 CONFIGURATION SECTION.                                           
005700*                                                                 
005800 SPECIAL-NAMES.                                                   
005900     C01 IS TOP-OF-FORM.                                          
006000*                                                                 
006100 INPUT-OUTPUT SECTION.                                            
006200 FILE-CONTROL.                                                    
006300*                                                                 
006400     SELECT OPTIONAL V13F-SETTINGS ASSIGN TO V13SETNG             
006500         ORGANIZATION IS SEQUENTIAL                               
006600         ACCESS MODE  IS SEQUENTIAL                               
006700         FILE STATUS  IS WS-SETNG-STATUS.                         
006800*                                                                 
006900     SELECT V13F-EXCHANGE  ASSIGN TO V13EXCHM                     
007000         ORGANIZATION IS SEQUENTIAL                               
007100         ACCESS MODE  IS SEQUENTIAL                               
007200         FILE STATUS  IS WS-EXCHM-STATUS.                         
007300*                                                                 
007400     SELECT V13F-FEED      ASSIGN TO V13PFEED                     
007500         ORGANIZATION IS SEQUENTIAL                               
007600         ACCESS MODE  IS SEQUENTIAL                               
007700         FILE STATUS  IS WS-FEED-STATUS.                          
007800*                                                                 
007900     SELECT V13F-EXCHPAR   ASSIGN TO V13EXCPR                     
008000         ORGANIZATION IS SEQUENTIAL                               
008100         ACCESS MODE  IS SEQUENTIAL                               
008200         FILE STATUS  IS WS-EXCPR-STATUS.                         
008300*                                                                 
008400     SELECT V13F-ETACTL    ASSIGN TO V13ETACT                     
008500         ORGANIZATION IS SEQUENTIAL                               
008600         ACCESS MODE  IS SEQUENTIAL                               
008700         FILE STATUS  IS WS-ETACTL-STATUS.                        
008800***************************************************************** 
008900*                                                               * 
009000*                D A T A            D I V I S I O N             * 
009100*                                                               * 
009200*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS          * 
009300*                                                               * 
009400***************************************************************** 
009500 DATA DIVISION.                                                   
009600***************************************************************** 
009700*                       F I L E   S E C T I O N                 * 
009800***************************************************************** 
009900 FILE SECTION.                                                    
010000*                                                                 
010100 FD  V13F-SETTINGS                                                
010200     RECORDING MODE IS F.                                         
010300 01  V13R-SETTINGS-REC             PIC X(40).                     
010400*                                                                 
010500 FD  V13F-EXCHANGE                                                
010600     RECORDING MODE IS F.                                         
010700 01  V13R-EXCHANGE-REC             PIC X(33).                     
010800*                                                                 
010900 FD  V13F-FEED                                                    
011000     RECORDING MODE IS F.                                         
011100 01  V13R-FEED-REC                 PIC X(58).                     
011200*                                                                 
011300 FD  V13F-EXCHPAR                                                 
011400     RECORDING MODE IS F.                                         
011500 01  V13R-EXCHPAR-REC              PIC X(100).                    
011600*                                                                 
011700 FD  V13F-ETACTL                                                  
011800     RECORDING MODE IS F.                                         
011900     COPY V1NC370.                                                
012000***************************************************************** 
012100*                                                               * 
012200*         W O R K I N G   S T O R A G E   S E C T I O N         * 
012300*                                                               * 
012400***************************************************************** 
012500 WORKING-STORAGE SECTION.                                         
012600***************************************************************** 
012700*        AREAS DE TRABAJO TIPADAS (MISMO LAYOUT DE LOS COPYS)   * 
012800*        USADAS PARA PASAR DE/A LOS BUFFERS PLANOS DE LOS FD    * 
012900***************************************************************** 
013000     COPY V1NC330.                                                
013100     COPY V1NC310.                                                
013200     COPY V1NC340.                                                
013300     COPY V1NC320.                                                
013400***************************************************************** 
013500*                  AREA DE VARIABLES AUXILIARES                 * 
013600***************************************************************** 
013700 01  WS-VARIABLES-AUXILIARES.                                     
013800     05  WS-SUBI                      PIC 9(02) COMP.             
013900     05  WS-SIMBOLO-CAND               PIC X(22).                 
014000     05  WS-BASE-REC                  PIC X(10).                  
014100     05  WS-QUOTE-REC                 PIC X(10).                  
014200     05  FILLER                       PIC X(01).                  
014300***************************************************************** 
014400*              TABLA DE CASAS DE CAMBIO ACTIVAS                 * 
014500***************************************************************** 
014600 01  WS-TABLA-CASAS.                                              
014700     05  WS-CASAS-ENTRADA OCCURS 20 TIMES INDEXED BY IX-CASA.     
014800         10  TCA-ID                    PIC 9(04).                 
014900         10  TCA-NOMBRE                PIC X(20).                 
015000         10  TCA-ESTILO                PIC X(01).                 
015100         10  TCA-COMISION              PIC 9(01)V9(06) COMP-3.    
015200     05  WS-TOTAL-CASAS               PIC 9(02) COMP.             
015300     05  FILLER                       PIC X(01).                  
015400***************************************************************** 
015500*   FECHA/HORA DE LA CORRIDA, DESCOMPUESTA PARA LA TRAZA FINAL  * 
015600***************************************************************** 
015700 01  WS-ULT-ACTUAL-LOCAL.                                         
015800     05  WS-UAL-VALOR                 PIC 9(14).                  
015900     05  WS-UAL-VALOR-R REDEFINES WS-UAL-VALOR.                   
016000         10  WS-UAL-ANO                PIC 9(04).                 
016100         10  WS-UAL-MES                PIC 9(02).                 
016200         10  WS-UAL-DIA                PIC 9(02).                 
016300         10  WS-UAL-HOR                PIC 9(02).                 
016400         10  WS-UAL-MIN                PIC 9(02).                 
016500         10  WS-UAL-SEG                PIC 9(02).                 
016600     05  FILLER                       PIC X(01).                  
016700***************************************************************** 
016800*            TABLA DE PARES RASTREADOS (BASE/QUOTE)              *
016900***************************************************************** 
017000 01  WS-TABLA-PARES.                                              
017100     05  WS-PARES-ENTRADA OCCURS 50 TIMES INDEXED BY IX-PAR.      
017200         10  TPR-BASE                  PIC X(10).                 
017300         10  TPR-QUOTE                 PIC X(10).                 
017400     05  WS-TOTAL-PARES                PIC 9(02) COMP.            
017500     05  FILLER                       PIC X(01).                  
017600***************************************************************** 
017700*            TABLA DE COTIZACIONES RECIBIDAS (FEED)              *
017800***************************************************************** 
017900 01  WS-TABLA-FEED.                                               
018000     05  WS-FEED-ENTRADA OCCURS 300 TIMES INDEXED BY IX-FEED.     
018100         10  TFD-EXCH-ID               PIC 9(04).                 
018200         10  TFD-SYMBOL                PIC X(20).                 
018300         10  TFD-BID                   PIC S9(09)V9(08) COMP-3.   
018400         10  TFD-ASK                   PIC S9(09)V9(08) COMP-3.   
018500         10  TFD-VOL                   PIC S9(11)V9(02) COMP-3.   
018600         10  TFD-STATUS                PIC X(01).                 
018700     05  WS-TOTAL-FEED                 PIC 9(04) COMP.            
018800     05  FILLER                       PIC X(01).                  
018900***************************************************************** 
019000*              TABLA DEL MAESTRO EXCHANGE-PAIR                  * 
019100***************************************************************** 
019200 01  WS-TABLA-EXPAR.                                              
019300     05  WS-EXPAR-ENTRADA OCCURS 300 TIMES INDEXED BY IX-EXPAR.   
019400         10  TEP-ID                    PIC 9(06).                 
019500         10  TEP-EXCH-ID               PIC 9(04).                 
019600         10  TEP-BASE                  PIC X(10).                 
019700         10  TEP-QUOTE                 PIC X(10).                 
019800         10  TEP-SYMBOLO               PIC X(20).                 
019900         10  TEP-ACTIVA                PIC X(01).                 
020000         10  TEP-BID                   PIC S9(09)V9(08) COMP-3.   
020100         10  TEP-ASK                   PIC S9(09)V9(08) COMP-3.   
020200         10  TEP-VOLUMEN               PIC S9(11)V9(02) COMP-3.   
020300         10  TEP-COMISION              PIC 9(01)V9(06) COMP-3.    
020400         10  TEP-ULT-ACTUAL            PIC 9(14).                 
020500     05  WS-TOTAL-EXPAR                PIC 9(04) COMP.            
020600     05  WS-SIG-EP-ID                  PIC 9(06) COMP-3.          
020700     05  FILLER                       PIC X(01).                  
020800***************************************************************** 
020900*         CONTADORES DE INGESTA, UNO POR CASA DE CAMBIO          *
021000***************************************************************** 
021100 01  WS-TABLA-CONTADORES.                                         
021200     05  WS-CONT-ENTRADA OCCURS 20 TIMES INDEXED BY IX-CNT.       
021300         10  CNT-EXITOSOS              PIC 9(05) COMP-3.          
021400         10  CNT-ERRORES               PIC 9(05) COMP-3.          
021500         10  CNT-NO-ENCONTRADOS        PIC 9(05) COMP-3.          
021600         10  CNT-TOTAL                 PIC 9(05) COMP-3.          
021700     05  FILLER                       PIC X(01).                  
021800***************************************************************** 
021900*                 AREA DE ESTADOS DE ARCHIVO                     *
022000***************************************************************** 
022100 01  WS-ARCHIVOS-ESTADO.                                          
022200     05  WS-SETNG-STATUS              PIC X(02).                  
022300     05  WS-EXCHM-STATUS              PIC X(02).                  
022400     05  WS-FEED-STATUS               PIC X(02).                  
022500     05  WS-EXCPR-STATUS              PIC X(02).                  
022600     05  WS-ETACTL-STATUS             PIC X(02).                  
022700     05  WS-ARCHIVO-ERROR             PIC X(14).                  
022800     05  FILLER                       PIC X(01).                  
022900 01  WS-TODOS-LOS-STATUS-AREA REDEFINES WS-ARCHIVOS-ESTADO.       
023000     05  WS-TODOS-LOS-STATUS           PIC X(24).                 
023100***************************************************************** 
023200*                    AREA  DE  SWITCHES                          *
023300***************************************************************** 
023400 01  SW-SWITCHES.                                                 
023500     05  SW-ENCONTRADO                 PIC X(01)   VALUE 'N'.     
023600         88  ENCONTRADO-EN-FEED                  VALUE 'S'.       
023700         88  NO-ENCONTRADO-EN-FEED               VALUE 'N'.       
023800*                                                                 
023900     05  SW-EXISTE-PAR                 PIC X(01)   VALUE 'N'.     
024000         88  EXISTE-PAR-EN-TABLA                 VALUE 'S'.       
024100         88  NO-EXISTE-PAR-EN-TABLA               VALUE 'N'.      
024200*                                                                 
024300     05  SW-EXISTE-PAR-RASTREO         PIC X(01)   VALUE 'N'.     
024400         88  EXISTE-PAR-RASTREO                  VALUE 'S'.       
024500         88  NO-EXISTE-PAR-RASTREO                VALUE 'N'.      
024600     05  FILLER                       PIC X(01).                  
024700***************************************************************** 
024800*                        AREA DE CONTANTES                       *
024900***************************************************************** 
025000 01  CT-CONSTANTES.                                               
025100     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V13C010'.
025200     05  CT-SEPARADOR                 PIC X(50)                   
025300                                 VALUE ALL '-'.                   
025400     05  CT-SEPARADOR-R REDEFINES CT-SEPARADOR.                   
025500         10  CT-SEPARADOR-20           PIC X(20).                 
025600         10  FILLER                    PIC X(30).                 
025700     05  FILLER                       PIC X(01).                  
025800***************************************************************** 
025900*                                                               * 
026000*           P R O C E D U R E      D I V I S I O N              * 
026100*                                                               * 
026200***************************************************************** 
026300 PROCEDURE DIVISION.                                              
026400*                                                                 
026500 MAINLINE.                                                        
026600*                                                                 
026700     PERFORM 1000-INICIO                                          
026800        THRU 1000-INICIO-EXIT                                     
026900*                                                                 
027000     PERFORM 2000-PROCESO                                         
027100        THRU 2000-PROCESO-EXIT                                    
027200        VARYING IX-CASA FROM 1 BY 1                               
027300          UNTIL IX-CASA > WS-TOTAL-CASAS                          
027400*                                                                 
027500     PERFORM 3000-FIN                                             
027600        THRU 3000-FIN-EXIT                                        
027700*                                                                 
027800     STOP RUN                                                     
027900     .                                                            
028000***************************************************************** 
028100*                         1000-INICIO                            *
028200***************************************************************** 
028300 1000-INICIO.                                                     
028400*                                                                 
028500     MOVE SPACES                       TO WS-TODOS-LOS-STATUS     
028600*                                                                 
028700     OPEN INPUT  V13F-SETTINGS                                    
028800     PERFORM 1100-LEER-SETTINGS                                   
028900        THRU 1100-LEER-SETTINGS-EXIT                              
029000     CLOSE V13F-SETTINGS                                          
029100*                                                                 
029200     OPEN INPUT  V13F-EXCHANGE                                    
029300     IF  WS-EXCHM-STATUS NOT = '00'                               
029400         MOVE 'V13F-EXCHANGE'          TO WS-ARCHIVO-ERROR        
029500         PERFORM 9999-ABEND-ARCHIVO                               
029600            THRU 9999-ABEND-ARCHIVO-EXIT                          
029700     END-IF                                                       
029800     PERFORM 1200-CARGAR-CASAS                                    
029900        THRU 1200-CARGAR-CASAS-EXIT                               
030000        UNTIL WS-EXCHM-STATUS = '10'                              
030100     CLOSE V13F-EXCHANGE                                          
030200*                                                                 
030300     OPEN INPUT  V13F-FEED                                        
030400     IF  WS-FEED-STATUS NOT = '00' AND NOT = '05'                 
030500         MOVE 'V13F-FEED'              TO WS-ARCHIVO-ERROR        
030600         PERFORM 9999-ABEND-ARCHIVO                               
030700            THRU 9999-ABEND-ARCHIVO-EXIT                          
030800     END-IF                                                       
030900     PERFORM 1400-CARGAR-FEED                                     
031000        THRU 1400-CARGAR-FEED-EXIT                                
031100        UNTIL WS-FEED-STATUS = '10'                               
031200     CLOSE V13F-FEED                                              
031300*                                                                 
031400     OPEN INPUT  V13F-EXCHPAR                                     
031500     IF  WS-EXCPR-STATUS NOT = '00' AND NOT = '05'                
031600         MOVE 'V13F-EXCHPAR'           TO WS-ARCHIVO-ERROR        
031700         PERFORM 9999-ABEND-ARCHIVO                               
031800            THRU 9999-ABEND-ARCHIVO-EXIT                          
031900     END-IF                                                       
032000     MOVE ZERO                        TO WS-SIG-EP-ID             
032100     PERFORM 1500-CARGAR-EXPAR                                    
032200        THRU 1500-CARGAR-EXPAR-EXIT                               
032300        UNTIL WS-EXCPR-STATUS = '10'                              
032400     CLOSE V13F-EXCHPAR                                           
032500*                                                                 
032600     .                                                            
032700 1000-INICIO-EXIT.                                                
032800     EXIT.                                                        
032900***************************************************************** 
033000* 1100-LEER-SETTINGS                                              
033100***************************************************************** 
033200 1100-LEER-SETTINGS.                                              
033300*                                                                 
033400     READ V13F-SETTINGS                                           
033500     END-READ                                                     
033600*                                                                 
033700     IF  WS-SETNG-STATUS = '10'                                   
033800         MOVE CT-DEF-MIN-PROFIT-PCT     TO SET-MIN-PROFIT-PCT     
033900         MOVE CT-DEF-MIN-VOLUME-USD     TO SET-MIN-VOLUME-USD     
034000         MOVE CT-DEF-DATA-LIFETIME-MIN  TO SET-DATA-LIFETIME-MIN  
034100         MOVE CT-DEF-ALERT-COOLDOWN-MIN TO SET-ALERT-COOLDOWN-MIN 
034200     ELSE                                                         
034300         MOVE V13R-SETTINGS-REC         TO V1-SETTINGS-RECORD     
034400     END-IF                                                       
034500*                                                                 
034600     .                                                            
034700 1100-LEER-SETTINGS-EXIT.                                         
034800     EXIT.                                                        
034900***************************************************************** 
035000* 1200-CARGAR-CASAS                                               
035100***************************************************************** 
035200 1200-CARGAR-CASAS.                                               
035300*                                                                 
035400     READ V13F-EXCHANGE                                           
035500         AT END                                                   
035600             CONTINUE                                             
035700         NOT AT END                                               
035800             MOVE V13R-EXCHANGE-REC     TO V1-EXCHANGE-RECORD     
035900             IF  EXCH-ESTA-ACTIVA AND WS-TOTAL-CASAS < 20         
036000                 ADD 1                  TO WS-TOTAL-CASAS         
036100                 MOVE EXCH-ID           TO TCA-ID(WS-TOTAL-CASAS) 
036200                 MOVE EXCH-NAME         TO                        
036300                     TCA-NOMBRE(WS-TOTAL-CASAS)                   
036400                 MOVE EXCH-SYMBOL-STYLE TO                        
036500                     TCA-ESTILO(WS-TOTAL-CASAS)                   
036600                 MOVE EXCH-DEFAULT-COMMISSION TO                  
036700                     TCA-COMISION(WS-TOTAL-CASAS)                 
036800                 IF  TCA-COMISION(WS-TOTAL-CASAS) = ZERO          
036900                     PERFORM 1300-DEFECTO-COMISION                
037000                        THRU 1300-DEFECTO-COMISION-EXIT           
037100                 END-IF                                           
037200             END-IF                                               
037300     END-READ                                                     
037400*                                                                 
037500     .                                                            
037600 1200-CARGAR-CASAS-EXIT.                                          
037700     EXIT.                                                        
037800***************************************************************** 
037900* 1300-DEFECTO-COMISION                                           
038000* BUSCA LA COMISION POR DEFECTO DE LA CASA RECIEN CARGADA EN LA   
038100* TABLA TB-COMISION-DEFECTO (COPY V1NC330); SI NO APARECE, USA LA 
038200* COMISION GLOBAL.                                                
038300***************************************************************** 
038400 1300-DEFECTO-COMISION.                                           
038500*                                                                 
038600     SET IX-COM                       TO 1                        
038700     SEARCH TB-COM-ENTRADA                                        
038800         AT END                                                   
038900             MOVE CT-DEF-COMISION-GLOBAL TO                       
039000                 TCA-COMISION(WS-TOTAL-CASAS)                     
039100         WHEN TB-COM-NOMBRE(IX-COM) = TCA-NOMBRE(WS-TOTAL-CASAS)  
039200             MOVE TB-COM-VALOR(IX-COM) TO                         
039300                 TCA-COMISION(WS-TOTAL-CASAS)                     
039400     END-SEARCH                                                   
039500*                                                                 
039600     .                                                            
039700 1300-DEFECTO-COMISION-EXIT.                                      
039800     EXIT.                                                        
039900***************************************************************** 
040000* 1400-CARGAR-FEED                                                
040100***************************************************************** 
040200 1400-CARGAR-FEED.                                                
040300*                                                                 
040400     READ V13F-FEED                                               
040500         AT END                                                   
040600             CONTINUE                                             
040700         NOT AT END                                               
040800             MOVE V13R-FEED-REC         TO V1-PRICE-FEED-RECORD   
040900             IF  WS-TOTAL-FEED < 300                              
041000                 ADD 1                  TO WS-TOTAL-FEED          
041100                 MOVE PF-EXCH-ID        TO                        
041200                     TFD-EXCH-ID(WS-TOTAL-FEED)                   
041300                 MOVE PF-SYMBOL         TO                        
041400                     TFD-SYMBOL(WS-TOTAL-FEED)                    
041500                 MOVE PF-BID            TO TFD-BID(WS-TOTAL-FEED) 
041600                 MOVE PF-ASK            TO TFD-ASK(WS-TOTAL-FEED) 
041700                 MOVE PF-VOLUME-24H     TO TFD-VOL(WS-TOTAL-FEED) 
041800                 MOVE PF-STATUS         TO                        
041900                     TFD-STATUS(WS-TOTAL-FEED)                    
042000             END-IF                                               
042100     END-READ                                                     
042200*                                                                 
042300     .                                                            
042400 1400-CARGAR-FEED-EXIT.                                           
042500     EXIT.                                                        
042600***************************************************************** 
042700* 1500-CARGAR-EXPAR                                               
042800* CARGA EL MAESTRO EXCHANGE-PAIR EXISTENTE Y, DE PASO, DERIVA LA  
042900* TABLA DE PARES RASTREADOS (BASE/QUOTE DISTINTOS Y ACTIVOS).     
043000***************************************************************** 
043100 1500-CARGAR-EXPAR.                                               
043200*                                                                 
043300     READ V13F-EXCHPAR                                            
043400         AT END                                                   
043500             CONTINUE                                             
043600         NOT AT END                                               
043700             MOVE V13R-EXCHPAR-REC      TO V1-EXCH-PAIR-RECORD    
043800             IF  WS-TOTAL-EXPAR < 300                             
043900                 ADD 1                  TO WS-TOTAL-EXPAR         
044000                 MOVE EP-ID             TO TEP-ID(WS-TOTAL-EXPAR) 
044100                 MOVE EP-EXCH-ID        TO                        
044200                     TEP-EXCH-ID(WS-TOTAL-EXPAR)                  
044300                 MOVE EP-BASE-CCY       TO                        
044400                     TEP-BASE(WS-TOTAL-EXPAR)                     
044500                 MOVE EP-QUOTE-CCY      TO                        
044600                     TEP-QUOTE(WS-TOTAL-EXPAR)                    
044700                 MOVE EP-SYMBOL-ON-EXCH TO                        
044800                     TEP-SYMBOLO(WS-TOTAL-EXPAR)                  
044900                 MOVE EP-ACTIVE         TO                        
045000                     TEP-ACTIVA(WS-TOTAL-EXPAR)                   
045100                 MOVE EP-LAST-BID       TO TEP-BID(WS-TOTAL-EXPAR)
045200                 MOVE EP-LAST-ASK       TO TEP-ASK(WS-TOTAL-EXPAR)
045300                 MOVE EP-VOLUME-24H     TO                        
045400                     TEP-VOLUMEN(WS-TOTAL-EXPAR)                  
045500                 MOVE EP-TAKER-FEE      TO                        
045600                     TEP-COMISION(WS-TOTAL-EXPAR)                 
045700                 MOVE EP-LAST-UPDATE    TO                        
045800                     TEP-ULT-ACTUAL(WS-TOTAL-EXPAR)               
045900                 IF  EP-ID > WS-SIG-EP-ID                         
046000                     MOVE EP-ID         TO WS-SIG-EP-ID           
046100                 END-IF                                           
046200                 IF  EP-ESTA-ACTIVO                               
046300                     PERFORM 1600-AGREGAR-PAR-RASTREO             
046400                        THRU 1600-AGREGAR-PAR-RASTREO-EXIT        
046500                 END-IF                                           
046600             END-IF                                               
046700     END-READ                                                     
046800*                                                                 
046900     .                                                            
047000 1500-CARGAR-EXPAR-EXIT.                                          
047100     EXIT.                                                        
047200***************************************************************** 
047300* 1600-AGREGAR-PAR-RASTREO                                        
047400***************************************************************** 
047500 1600-AGREGAR-PAR-RASTREO.                                        
047600*                                                                 
047700     SET NO-EXISTE-PAR-RASTREO         TO TRUE                    
047800     SET IX-PAR                        TO 1                       
047900     PERFORM 1620-PROBAR-PAR-RASTREO                              
048000        THRU 1620-PROBAR-PAR-RASTREO-EXIT                         
048100        UNTIL IX-PAR > WS-TOTAL-PARES                             
048200           OR EXISTE-PAR-RASTREO                                  
048300*                                                                 
048400     IF  NO-EXISTE-PAR-RASTREO AND WS-TOTAL-PARES < 50            
048500         ADD 1                         TO WS-TOTAL-PARES          
048600         MOVE EP-BASE-CCY              TO TPR-BASE(WS-TOTAL-PARES)
048700         MOVE EP-QUOTE-CCY             TO                         
048800             TPR-QUOTE(WS-TOTAL-PARES)                            
048900     END-IF                                                       
049000*                                                                 
049100     .                                                            
049200 1600-AGREGAR-PAR-RASTREO-EXIT.                                   
049300     EXIT.                                                        
049400***************************************************************** 
049500* 1620-PROBAR-PAR-RASTREO                                         
049600***************************************************************** 
049700 1620-PROBAR-PAR-RASTREO.                                         
049800*                                                                 
049900     IF  TPR-BASE(IX-PAR) = EP-BASE-CCY                           
050000         AND TPR-QUOTE(IX-PAR) = EP-QUOTE-CCY                     
050100         SET EXISTE-PAR-RASTREO    TO TRUE                        
050200     ELSE                                                         
050300         SET IX-PAR UP BY 1                                       
050400     END-IF                                                       
050500*                                                                 
050600     .                                                            
050700 1620-PROBAR-PAR-RASTREO-EXIT.                                    
050800     EXIT.                                                        
050900***************************************************************** 
051000*                        2000-PROCESO                            *
051100* PARA LA CASA IX-CASA, RECORRE CADA PAR RASTREADO.              *
051200***************************************************************** 
051300 2000-PROCESO.                                                    
051400*                                                                 
051500     PERFORM 2100-PROCESAR-PAR                                    
051600        THRU 2100-PROCESAR-PAR-EXIT                               
051700        VARYING IX-PAR FROM 1 BY 1                                
051800          UNTIL IX-PAR > WS-TOTAL-PARES                           
051900*                                                                 
052000     .                                                            
052100 2000-PROCESO-EXIT.                                               
052200     EXIT.                                                        
052300***************************************************************** 
052400* 2100-PROCESAR-PAR                                               
052500***************************************************************** 
052600 2100-PROCESAR-PAR.                                               
052700*                                                                 
052800     ADD 1                             TO CNT-TOTAL(IX-CASA)      
052900     SET NO-ENCONTRADO-EN-FEED         TO TRUE                    
053000*                                                                 
053100     MOVE 1                            TO WS-SUBI                 
053200     PERFORM 2300-PROBAR-VARIANTE                                 
053300        THRU 2300-PROBAR-VARIANTE-EXIT                            
053400        UNTIL WS-SUBI > 4 OR ENCONTRADO-EN-FEED                   
053500*                                                                 
053600     IF  ENCONTRADO-EN-FEED                                       
053700         EVALUATE TRUE                                            
053800             WHEN TFD-STATUS(IX-FEED) = 'O'                       
053900                 PERFORM 2400-ACTUALIZAR-PAR                      
054000                    THRU 2400-ACTUALIZAR-PAR-EXIT                 
054100                 ADD 1                 TO CNT-EXITOSOS(IX-CASA)   
054200             WHEN OTHER                                           
054300                 ADD 1                 TO CNT-ERRORES(IX-CASA)    
054400         END-EVALUATE                                             
054500     ELSE                                                         
054600         ADD 1                         TO                         
054700             CNT-NO-ENCONTRADOS(IX-CASA)                          
054800     END-IF                                                       
054900*                                                                 
055000     .                                                            
055100 2100-PROCESAR-PAR-EXIT.                                          
055200     EXIT.                                                        
055300***************************************************************** 
055400* 2300-PROBAR-VARIANTE                                            
055500* ARMA LA VARIANTE WS-SUBI DEL SIMBOLO (1=CONCATENADO,            
055600* 2=CON SLASH, 3=CON GUION, 4=CON SUBRAYADO), LA NORMALIZA SEGUN  
055700* EL ESTILO DE LA CASA Y LA BUSCA EN LA TABLA DEL FEED.           
055800***************************************************************** 
055900 2300-PROBAR-VARIANTE.                                            
056000*                                                                 
056100     MOVE TPR-BASE(IX-PAR)             TO WS-BASE-REC             
056200     MOVE TPR-QUOTE(IX-PAR)            TO WS-QUOTE-REC            
056300*                                                                 
056400     EVALUATE WS-SUBI                                             
056500         WHEN 1                                                   
056600             STRING WS-BASE-REC DELIMITED BY SPACE                
056700                    WS-QUOTE-REC DELIMITED BY SPACE               
056800                 INTO WS-SIMBOLO-CAND                             
056900         WHEN 2                                                   
057000             STRING WS-BASE-REC DELIMITED BY SPACE                
057100                    '/' DELIMITED BY SIZE                         
057200                    WS-QUOTE-REC DELIMITED BY SPACE               
057300                 INTO WS-SIMBOLO-CAND                             
057400         WHEN 3                                                   
057500             STRING WS-BASE-REC DELIMITED BY SPACE                
057600                    '-' DELIMITED BY SIZE                         
057700                    WS-QUOTE-REC DELIMITED BY SPACE               
057800                 INTO WS-SIMBOLO-CAND                             
057900         WHEN 4                                                   
058000             STRING WS-BASE-REC DELIMITED BY SPACE                
058100                    '_' DELIMITED BY SIZE                         
058200                    WS-QUOTE-REC DELIMITED BY SPACE               
058300                 INTO WS-SIMBOLO-CAND                             
058400     END-EVALUATE                                                 
058500*                                                                 
058600     PERFORM 2310-NORMALIZAR-SIMBOLO                              
058700        THRU 2310-NORMALIZAR-SIMBOLO-EXIT                         
058800*                                                                 
058900     PERFORM 2320-BUSCAR-EN-FEED                                  
059000        THRU 2320-BUSCAR-EN-FEED-EXIT                             
059100*                                                                 
059200     ADD 1                             TO WS-SUBI                 
059300*                                                                 
059400     .                                                            
059500 2300-PROBAR-VARIANTE-EXIT.                                       
059600     EXIT.                                                        
059700***************************************************************** 
059800* 2310-NORMALIZAR-SIMBOLO                                         
059900***************************************************************** 
060000 2310-NORMALIZAR-SIMBOLO.                                         
060100*                                                                 
060200     EVALUATE TCA-ESTILO(IX-CASA)                                 
060300         WHEN 'C'                                                 
060400             INSPECT WS-SIMBOLO-CAND REPLACING ALL '/' BY SPACE   
060500             INSPECT WS-SIMBOLO-CAND REPLACING ALL '-' BY SPACE   
060600             INSPECT WS-SIMBOLO-CAND REPLACING ALL '_' BY SPACE   
060700             INSPECT WS-SIMBOLO-CAND                              
060800                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'          
060900                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'          
061000         WHEN 'D'                                                 
061100             INSPECT WS-SIMBOLO-CAND REPLACING ALL '/' BY '-'     
061200             INSPECT WS-SIMBOLO-CAND REPLACING ALL '_' BY '-'     
061300             INSPECT WS-SIMBOLO-CAND                              
061400                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'          
061500                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'          
061600         WHEN 'U'                                                 
061700             INSPECT WS-SIMBOLO-CAND REPLACING ALL '/' BY '_'     
061800             INSPECT WS-SIMBOLO-CAND REPLACING ALL '-' BY '_'     
061900             INSPECT WS-SIMBOLO-CAND                              
062000                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'          
062100                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'          
062200         WHEN 'L'                                                 
062300             INSPECT WS-SIMBOLO-CAND REPLACING ALL '/' BY SPACE   
062400             INSPECT WS-SIMBOLO-CAND REPLACING ALL '-' BY SPACE   
062500             INSPECT WS-SIMBOLO-CAND REPLACING ALL '_' BY SPACE   
062600             INSPECT WS-SIMBOLO-CAND                              
062700                 CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'          
062800                         TO 'abcdefghijklmnopqrstuvwxyz'          
062900     END-EVALUATE                                                 
063000*                                                                 
063100     .                                                            
063200 2310-NORMALIZAR-SIMBOLO-EXIT.                                    
063300     EXIT.                                                        
063400***************************************************************** 
063500* 2320-BUSCAR-EN-FEED                                             
063600***************************************************************** 
063700 2320-BUSCAR-EN-FEED.                                             
063800*                                                                 
063900     SET IX-FEED                       TO 1                       
064000     PERFORM 2340-PROBAR-FEED                                     
064100        THRU 2340-PROBAR-FEED-EXIT                                
064200        UNTIL IX-FEED > WS-TOTAL-FEED                             
064300           OR ENCONTRADO-EN-FEED                                  
064400*                                                                 
064500     .                                                            
064600 2320-BUSCAR-EN-FEED-EXIT.                                        
064700     EXIT.                                                        
064800***************************************************************** 
064900* 2340-PROBAR-FEED                                                
065000***************************************************************** 
065100 2340-PROBAR-FEED.                                                
065200*                                                                 
065300     IF  TFD-EXCH-ID(IX-FEED) = TCA-ID(IX-CASA)                   
065400         AND TFD-SYMBOL(IX-FEED) = WS-SIMBOLO-CAND(1:20)          
065500         SET ENCONTRADO-EN-FEED    TO TRUE                        
065600     ELSE                                                         
065700         SET IX-FEED UP BY 1                                      
065800     END-IF                                                       
065900*                                                                 
066000     .                                                            
066100 2340-PROBAR-FEED-EXIT.                                           
066200     EXIT.                                                        
066300***************************************************************** 
066400* 2400-ACTUALIZAR-PAR                                             
066500* ENCUENTRA O CREA LA ENTRADA DE WS-TABLA-EXPAR PARA (CASA,       
066600* BASE, QUOTE) Y LE APLICA LA COTIZACION RECIEN HALLADA.          
066700***************************************************************** 
066800 2400-ACTUALIZAR-PAR.                                             
066900*                                                                 
067000     SET NO-EXISTE-PAR-EN-TABLA        TO TRUE                    
067100     SET IX-EXPAR                      TO 1                       
067200     PERFORM 2420-PROBAR-PAR-EXPAR                                
067300        THRU 2420-PROBAR-PAR-EXPAR-EXIT                           
067400        UNTIL IX-EXPAR > WS-TOTAL-EXPAR                           
067500           OR EXISTE-PAR-EN-TABLA                                 
067600*                                                                 
067700     IF  NO-EXISTE-PAR-EN-TABLA AND WS-TOTAL-EXPAR < 300          
067800         ADD 1                         TO WS-TOTAL-EXPAR          
067900         SET IX-EXPAR                  TO WS-TOTAL-EXPAR          
068000         ADD 1                         TO WS-SIG-EP-ID            
068100         MOVE WS-SIG-EP-ID             TO TEP-ID(IX-EXPAR)        
068200         MOVE TCA-ID(IX-CASA)          TO TEP-EXCH-ID(IX-EXPAR)   
068300         MOVE TPR-BASE(IX-PAR)         TO TEP-BASE(IX-EXPAR)      
068400         MOVE TPR-QUOTE(IX-PAR)        TO TEP-QUOTE(IX-EXPAR)     
068500         MOVE 'Y'                      TO TEP-ACTIVA(IX-EXPAR)    
068600         MOVE ZERO                     TO TEP-COMISION(IX-EXPAR)  
068700     END-IF                                                       
068800*                                                                 
068900     MOVE TFD-SYMBOL(IX-FEED)          TO TEP-SYMBOLO(IX-EXPAR)   
069000     MOVE TFD-BID(IX-FEED)             TO TEP-BID(IX-EXPAR)       
069100     MOVE TFD-ASK(IX-FEED)             TO TEP-ASK(IX-EXPAR)       
069200     IF  TFD-VOL(IX-FEED) NOT = ZERO                              
069300         MOVE TFD-VOL(IX-FEED)         TO TEP-VOLUMEN(IX-EXPAR)   
069400     END-IF                                                       
069500     MOVE SET-RUN-TIMESTAMP            TO TEP-ULT-ACTUAL(IX-EXPAR)
069600*                                                                 
069700     .                                                            
069800 2400-ACTUALIZAR-PAR-EXIT.                                        
069900     EXIT.                                                        
070000***************************************************************** 
070100* 2420-PROBAR-PAR-EXPAR                                           
070200***************************************************************** 
070300 2420-PROBAR-PAR-EXPAR.                                           
070400*                                                                 
070500     IF  TEP-EXCH-ID(IX-EXPAR) = TCA-ID(IX-CASA)                  
070600         AND TEP-BASE(IX-EXPAR)    = TPR-BASE(IX-PAR)             
070700         AND TEP-QUOTE(IX-EXPAR)   = TPR-QUOTE(IX-PAR)            
070800         SET EXISTE-PAR-EN-TABLA   TO TRUE                        
070900     ELSE                                                         
071000         SET IX-EXPAR UP BY 1                                     
071100     END-IF                                                       
071200*                                                                 
071300     .                                                            
071400 2420-PROBAR-PAR-EXPAR-EXIT.                                      
071500     EXIT.                                                        
071600***************************************************************** 
071700*                          3000-FIN                              *
071800***************************************************************** 
071900 3000-FIN.                                                        
072000*                                                                 
072100     OPEN OUTPUT V13F-EXCHPAR                                     
072200     IF  WS-EXCPR-STATUS NOT = '00'                               
072300         MOVE 'V13F-EXCHPAR'           TO WS-ARCHIVO-ERROR        
072400         PERFORM 9999-ABEND-ARCHIVO                               
072500            THRU 9999-ABEND-ARCHIVO-EXIT                          
072600     END-IF                                                       
072700     PERFORM 3100-GRABAR-EXPAR                                    
072800        THRU 3100-GRABAR-EXPAR-EXIT                               
072900        VARYING IX-EXPAR FROM 1 BY 1                              
073000          UNTIL IX-EXPAR > WS-TOTAL-EXPAR                         
073100     CLOSE V13F-EXCHPAR                                           
073200*                                                                 
073300     OPEN OUTPUT V13F-ETACTL                                      
073400     IF  WS-ETACTL-STATUS NOT = '00'                              
073500         MOVE 'V13F-ETACTL'            TO WS-ARCHIVO-ERROR        
073600         PERFORM 9999-ABEND-ARCHIVO                               
073700            THRU 9999-ABEND-ARCHIVO-EXIT                          
073800     END-IF                                                       
073900     PERFORM 3200-GRABAR-CONTADOR                                 
074000        THRU 3200-GRABAR-CONTADOR-EXIT                            
074100        VARYING IX-CASA FROM 1 BY 1                               
074200          UNTIL IX-CASA > WS-TOTAL-CASAS                          
074300     CLOSE V13F-ETACTL                                            
074400*                                                                 
074500     MOVE SET-RUN-TIMESTAMP            TO WS-UAL-VALOR            
074600     DISPLAY CT-SEPARADOR-20                                      
074700     DISPLAY 'V13C010 - INGESTA CERRADA  ' WS-UAL-ANO '/'         
074800         WS-UAL-MES '/' WS-UAL-DIA ' ' WS-UAL-HOR ':'             
074900         WS-UAL-MIN ':' WS-UAL-SEG                                
075000*                                                                 
075100     .                                                            
075200 3000-FIN-EXIT.                                                   
075300     EXIT.                                                        
075400***************************************************************** 
075500* 3100-GRABAR-EXPAR                                               
075600***************************************************************** 
075700 3100-GRABAR-EXPAR.                                               
075800*                                                                 
075900     MOVE TEP-ID(IX-EXPAR)             TO EP-ID                   
076000     MOVE TEP-EXCH-ID(IX-EXPAR)        TO EP-EXCH-ID              
076100     MOVE TEP-BASE(IX-EXPAR)           TO EP-BASE-CCY             
076200     MOVE TEP-QUOTE(IX-EXPAR)          TO EP-QUOTE-CCY            
076300     MOVE TEP-SYMBOLO(IX-EXPAR)        TO EP-SYMBOL-ON-EXCH       
076400     MOVE TEP-ACTIVA(IX-EXPAR)         TO EP-ACTIVE               
076500     MOVE TEP-BID(IX-EXPAR)            TO EP-LAST-BID             
076600     MOVE TEP-ASK(IX-EXPAR)            TO EP-LAST-ASK             
076700     MOVE TEP-VOLUMEN(IX-EXPAR)        TO EP-VOLUME-24H           
076800     MOVE TEP-COMISION(IX-EXPAR)       TO EP-TAKER-FEE            
076900     MOVE TEP-ULT-ACTUAL(IX-EXPAR)     TO EP-LAST-UPDATE          
077000     MOVE V1-EXCH-PAIR-RECORD          TO V13R-EXCHPAR-REC        
077100     WRITE V13R-EXCHPAR-REC                                       
077200*                                                                 
077300     .                                                            
077400 3100-GRABAR-EXPAR-EXIT.                                          
077500     EXIT.                                                        
077600***************************************************************** 
077700* 3200-GRABAR-CONTADOR                                            
077800***************************************************************** 
077900 3200-GRABAR-CONTADOR.                                            
078000*                                                                 
078100     SET EC-ETAPA-INGESTA              TO TRUE                    
078200     MOVE TCA-ID(IX-CASA)              TO EC-CASA-ID              
078300     MOVE TCA-NOMBRE(IX-CASA)          TO EC-CASA-NOMBRE          
078400     MOVE CNT-EXITOSOS(IX-CASA)        TO EC-EXITOSOS             
078500     MOVE CNT-ERRORES(IX-CASA)         TO EC-ERRORES              
078600     MOVE CNT-NO-ENCONTRADOS(IX-CASA)  TO EC-NO-ENCONTRADOS       
078700     MOVE CNT-TOTAL(IX-CASA)           TO EC-TOTAL                
078800     WRITE V1-ETAPA-CONTADOR-RECORD                               
078900*                                                                 
079000     .                                                            
079100 3200-GRABAR-CONTADOR-EXIT.                                       
079200     EXIT.                                                        
079300***************************************************************** 
079400*                       9999-ABEND-ARCHIVO                       *
079500*    ABENDAR CUANDO UN ARCHIVO DEL LOTE NO ABRE O LEE BIEN       *
079600***************************************************************** 
079700 9999-ABEND-ARCHIVO.                                              
079800*                                                                 
079900     DISPLAY 'V13C010 - ERROR EN ARCHIVO ' WS-ARCHIVO-ERROR       
080000     MOVE 16                           TO RETURN-CODE             
080100     STOP RUN                                                     
080200*                                                                 
080300     .                                                            
080400 9999-ABEND-ARCHIVO-EXIT.                                         
080500     EXIT.                                                        
