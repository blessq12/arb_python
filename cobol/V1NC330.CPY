000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC330                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 12/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: REGISTRO DE PARAMETROS DE CORRIDA (SETTINGS)    * 
001200*               DEL LOTE DE ARBITRAJE, Y TABLA DE COMISIONES     *
001300*               POR DEFECTO POR CASA DE CAMBIO.                 * 
001400*                                                                 
001500***************************************************************** 
001600*      LOG DE MODIFICACIONES                                   *  
001700***************************************************************** 
001800*  AUTOR     FECHA        DESCRIPCION                      TKV3313
001900*  FACTORIA  12/01/1987   CREACION DEL COPY V1NC330.       TKV3313
002000*  O.SALAS   27/01/1999   AJUSTE MILENIO - SET-RUN-TIMESTA TKY2K03
002100*                         PASA DE AAMMDD A 14 POSICIONES.  TKY2K03
002200*  J.VIVAS   11/05/2006   SE AGREGA LA TABLA DE COMISIONES TK06091
002300*                         DEFECTO (ANTES VIVIA EN V12C02J) TK06091
002400*  J.VIVAS   02/09/2009   SE AGREGA OKX Y SE CORRIGE LA    TK09214
002500*                         COMISION POR DEFECTO DE HTX.     TK09214
002600***************************************************************** 
002700 01  V1-SETTINGS-RECORD.                                          
002800     05  SET-MIN-PROFIT-PCT          PIC S9(03)V9(04) COMP-3.     
002900     05  SET-MIN-VOLUME-USD          PIC S9(09)V9(02) COMP-3.     
003000     05  SET-DATA-LIFETIME-MIN       PIC 9(04).                   
003100     05  SET-ALERT-COOLDOWN-MIN      PIC 9(04).                   
003200     05  SET-RUN-TIMESTAMP           PIC 9(14).                   
003300     05  SET-RUN-TIMESTAMP-R REDEFINES SET-RUN-TIMESTAMP.         
003400         10  SET-RTS-ANO              PIC 9(04).                  
003500         10  SET-RTS-MES              PIC 9(02).                  
003600         10  SET-RTS-DIA              PIC 9(02).                  
003700         10  SET-RTS-HOR              PIC 9(02).                  
003800         10  SET-RTS-MIN              PIC 9(02).                  
003900         10  SET-RTS-SEG              PIC 9(02).                  
004000     05  FILLER                      PIC X(08).                   
004100***************************************************************** 
004200*  VALORES POR DEFECTO CUANDO EL REGISTRO SETTINGS ESTA AUSENTE * 
004300***************************************************************** 
004400 01  CT-SETTINGS-DEFECTO.                                         
004500     05  CT-DEF-MIN-PROFIT-PCT       PIC S9(03)V9(04) COMP-3      
004600                                 VALUE +2.0000.                   
004700     05  CT-DEF-MIN-VOLUME-USD       PIC S9(09)V9(02) COMP-3      
004800                                 VALUE +100.00.                   
004900     05  CT-DEF-DATA-LIFETIME-MIN    PIC 9(04) VALUE 5.           
005000     05  CT-DEF-ALERT-COOLDOWN-MIN   PIC 9(04) VALUE 30.          
005100     05  CT-DEF-COMISION-GLOBAL      PIC 9(01)V9(06)              
005200                                 VALUE 0.001000.                  
005300***************************************************************** 
005400*  TABLA DE COMISIONES POR DEFECTO (TAKER) POR CASA DE CAMBIO   * 
005500*  SE CARGA POR VALUE Y SE REUTILIZA VIA REDEFINES COMO TABLA   * 
005600*  DE BUSQUEDA INDEXADA (SEARCH) POR NOMBRE DE CASA.            * 
005700***************************************************************** 
005800 01  TB-COMISION-DEFECTO-INIC.                                    
005900     05  FILLER PIC X(17) VALUE 'MEXC      0001000'.              
006000     05  FILLER PIC X(17) VALUE 'BYBIT     0001000'.              
006100     05  FILLER PIC X(17) VALUE 'BINGX     0001000'.              
006200     05  FILLER PIC X(17) VALUE 'COINEX    0001000'.              
006300     05  FILLER PIC X(17) VALUE 'OKX       0000800'.              
006400     05  FILLER PIC X(17) VALUE 'HTX       0002000'.              
006500     05  FILLER PIC X(17) VALUE 'KUCOIN    0001000'.              
006600     05  FILLER PIC X(17) VALUE 'POLONIEX  0001500'.              
006700     05  FILLER PIC X(17) VALUE 'BITGET    0001000'.              
006800 01  TB-COMISION-DEFECTO REDEFINES TB-COMISION-DEFECTO-INIC.      
006900     05  TB-COM-ENTRADA OCCURS 9 TIMES                            
007000                         INDEXED BY IX-COM.                       
007100         10  TB-COM-NOMBRE            PIC X(10).                  
007200         10  TB-COM-VALOR             PIC 9(01)V9(06).            
