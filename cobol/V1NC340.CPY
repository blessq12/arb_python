000100***************************************************************** 
000200*                                                               * 
000300*  COPY   : V1NC340                                            *  
000400*                                                               * 
000500*  FECHA CREACION: 12/01/1987                                  *  
000600*                                                               * 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                               * 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: REGISTRO DE ENTRADA PRICE-FEED.  REPRESENTA UNA * 
001200*               LECTURA DE COTIZACION (TICKER) CAPTADA EN UNA    *
001300*               CASA DE CAMBIO PARA UN SIMBOLO NATIVO.           *
001400*                                                                 
001500***************************************************************** 
001600*      LOG DE MODIFICACIONES                                   *  
001700***************************************************************** 
001800*  AUTOR     FECHA        DESCRIPCION                      TKV3314
001900*  FACTORIA  12/01/1987   CREACION DEL COPY V1NC340.       TKV3314
002000*  R.MEDINA  15/02/1999   AJUSTE MILENIO - SE NORMALIZAN L TKY2K04
002100*                         CAMPOS DE MONTO A S9(09)V9(08).  TKY2K04
002200***************************************************************** 
002300 01  V1-PRICE-FEED-RECORD.                                        
002400     05  PF-EXCH-ID                  PIC 9(04).                   
002500     05  PF-SYMBOL                   PIC X(20).                   
002600     05  PF-BID                      PIC S9(09)V9(08) COMP-3.     
002700     05  PF-ASK                      PIC S9(09)V9(08) COMP-3.     
002800     05  PF-VOLUME-24H               PIC S9(11)V9(02) COMP-3.     
002900     05  PF-STATUS                   PIC X(01).                   
003000         88  PF-STATUS-OK                     VALUE 'O'.          
003100         88  PF-STATUS-NO-ENCONTRADO          VALUE 'N'.          
003200         88  PF-STATUS-ERROR                  VALUE 'E'.          
003300     05  FILLER                      PIC X(08).                   
