000100***************************************************************** 
000200*                                                               * 
000300*  PROGRAMA: V13C040                                            * 
000400*                                                                 
000500*  FECHA CREACION: 14/11/1990                                  *  
000600*                                                                 
000700*  AUTOR: FACTORIA                                              * 
000800*                                                                 
000900*  APLICACION: MERCADO LIBRE DE DIVISAS. (V13) VENEZUELA.       * 
001000*                                                                 
001100*  DESCRIPCION: UTILITARIO DE DIAGNOSTICO, INDEPENDIENTE DEL    * 
001200*               LOTE DE ARBITRAJE.  LISTA LOS PARES BASE/QUOTE   *
001300*               ACTIVOS QUE SE COTIZAN EN DOS O MAS CASAS DE     *
001400*               CAMBIO, CON EL NOMBRE DE CADA CASA.  SE CORRE A  *
001500*               PETICION DEL ANALISTA, NO COMO PASO DEL JOB.     *
001600*                                                                 
001700***************************************************************** 
001800***************************************************************** 
001900*                                                               * 
002000*         I D E N T I F I C A T I O N   D I V I S I O N        *  
002100*                                                               * 
002200*             INFORMACION GENERAL SOBRE EL PROGRAMA             * 
002300*                                                               * 
002400***************************************************************** 
002500 IDENTIFICATION DIVISION.                                         
002600*                                                                 
002700 PROGRAM-ID.    V13C040.                                          
002800 AUTHOR.        FACTORIA.                                         
002900 INSTALLATION.  MERCADO LIBRE DE DIVISAS - CARACAS.               
003000 DATE-WRITTEN.  14/11/1990.                                       
003100 DATE-COMPILED.                                                   
003200 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO V1.                  
003300***************************************************************** 
003400*      LOG DE MODIFICACIONES                                   *  
003500***************************************************************** 
003600*  AUTOR     FECHA        DESCRIPCION                      TKV0041
003700*  FACTORIA  14/11/1990   CREACION DEL PROGRAMA V13C040.   TKV0041
003800*                         UTILITARIO: PARES EN DOS O MAS C TKV0041
003900*  O.SALAS   21/10/1999   AJUSTE MILENIO - SE LEE EP-LAST- TKY2K15
004000*                         COMO 14 POSICIONES (NO SE USA AQ TKY2K15
004100*                         PARA FRESCURA, SOLO PARA EL MAES TKY2K15
004200*  J.VIVAS   11/05/2006   SE ORDENA EL LISTADO POR SIMBOLO TK06092
004300***************************************************************** 
004400*                                                               * 
004500*        E N V I R O N M E N T         D I V I S I O N         *  
004600*                                                               * 
004700*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      * 
004800*                                                               * 
004900***************************************************************** 
005000 ENVIRONMENT DIVISION.                                            
005100*                                                                 
005200 CONFIGURATION SECTION.                                           
005300*                                                                 
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM.                                          
005600*                                                                 
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900*                                                                 
006000     SELECT V13F-EXCHANGE  ASSIGN TO V13EXCHM                     
006100         ORGANIZATION IS SEQUENTIAL                               
006200         ACCESS MODE  IS SEQUENTIAL                               
006300         FILE STATUS  IS WS-EXCHM-STATUS.                         
006400*                                                                 
006500     SELECT V13F-EXCHPAR   ASSIGN TO V13EXCPR                     
006600         ORGANIZATION IS SEQUENTIAL                               
006700         ACCESS MODE  IS SEQUENTIAL                               
006800         FILE STATUS  IS WS-EXPAR-STATUS.                         
006900***************************************************************** 
007000*                                                               * 
007100*                D A T A            D I V I S I O N             * 
007200*                                                               * 
007300*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS          * 
007400*                                                               * 
007500***************************************************************** 
007600 DATA DIVISION.                                                   
007700***************************************************************** 
007800*                       F I L E   S E C T I O N                 * 
007900***************************************************************** 
008000 FILE SECTION.                                                    
008100*                                                                 
008200 FD  V13F-EXCHANGE                                                
008300     RECORDING MODE IS F.                                         
008400 01  V13R-EXCHANGE-REC             PIC X(33).                     
008500*                                                                 
008600 FD  V13F-EXCHPAR                                                 
008700     RECORDING MODE IS F.                                         
008800 01  V13R-EXCHPAR-REC              PIC X(100).                    
008900***************************************************************** 
009000*                                                               * 
009100*         W O R K I N G   S T O R A G E   S E C T I O N         * 
009200*                                                               * 
009300***************************************************************** 
009400 WORKING-STORAGE SECTION.                                         
009500***************************************************************** 
009600*        AREAS DE TRABAJO TIPADAS (MISMO LAYOUT DE LOS COPYS)   * 
009700***************************************************************** 
009800     COPY V1NC310.                                                
009900     COPY V1NC320.                                                
010000***************************************************************** 
010100*                  AREA DE VARIABLES AUXILIARES                 * 
010200***************************************************************** 
010300 01  WS-VARIABLES-AUXILIARES.                                     
010400     05  WS-SUBI                      PIC 9(02) COMP.             
010500     05  WS-SUBJ                      PIC 9(02) COMP.             
010600     05  WS-BUSCAR-ID                 PIC 9(04).                  
010700     05  WS-NOMBRE-CASA               PIC X(20).                  
010800     05  WS-VARNUM5                   PIC ZZZZ9.                  
010900     05  WS-VARALF5 REDEFINES WS-VARNUM5  PIC X(05).              
011000     05  FILLER                       PIC X(01).                  
011100***************************************************************** 
011200*         TABLA DE CASAS DE CAMBIO (PARA RESOLVER NOMBRES)       *
011300***************************************************************** 
011400 01  WS-TABLA-CASAS.                                              
011500     05  WS-CASAS-ENTRADA OCCURS 20 TIMES INDEXED BY IX-CASA.     
011600         10  TCA-ID                    PIC 9(04).                 
011700         10  TCA-NOMBRE                PIC X(20).                 
011800     05  WS-TOTAL-CASAS               PIC 9(02) COMP.             
011900     05  FILLER                       PIC X(01).                  
012000***************************************************************** 
012100*    TABLA DE SIMBOLOS DISTINTOS Y LAS CASAS QUE LOS COTIZAN     *
012200***************************************************************** 
012300 01  WS-TABLA-SIMBOLOS.                                           
012400     05  WS-SIMB-ENTRADA OCCURS 50 TIMES INDEXED BY IX-SIMB.      
012500         10  TSI-BASE                  PIC X(10).                 
012600         10  TSI-QUOTE                 PIC X(10).                 
012700         10  TSI-NUM-CASAS             PIC 9(02) COMP.            
012800         10  TSI-CASAS-NOMBRE OCCURS 20 TIMES                     
012900                              INDEXED BY IX-CASNOM PIC X(20).     
013000     05  WS-TOTAL-SIMB                 PIC 9(02) COMP.            
013100     05  FILLER                       PIC X(01).                  
013200*                                                                 
013300 01  WS-TEMP-SIMBOLO.                                             
013400     05  TMS-BASE                     PIC X(10).                  
013500     05  TMS-QUOTE                    PIC X(10).                  
013600     05  TMS-NUM-CASAS                PIC 9(02) COMP.             
013700     05  TMS-CASAS-NOMBRE OCCURS 20 TIMES          PIC X(20).     
013800***************************************************************** 
013900*                 CONTADOR DE PARES ACTIVOS                      *
014000***************************************************************** 
014100 01  CN-CONTADORES.                                               
014200     05  CN-TOTAL-PARES                PIC 9(05) COMP-3.          
014300     05  FILLER                       PIC X(01).                  
014400***************************************************************** 
014500*                 AREA DE ESTADOS DE ARCHIVO                     *
014600***************************************************************** 
014700 01  WS-ARCHIVOS-ESTADO.                                          
014800     05  WS-EXCHM-STATUS              PIC X(02).                  
014900     05  WS-EXPAR-STATUS              PIC X(02).                  
015000     05  WS-ARCHIVO-ERROR             PIC X(14).                  
015100     05  FILLER                       PIC X(01).                  
015200 01  WS-TODOS-LOS-STATUS-AREA REDEFINES WS-ARCHIVOS-ESTADO.       
015300     05  WS-TODOS-LOS-STATUS           PIC X(19).                 
015400***************************************************************** 
015500*                    AREA  DE  SWITCHES                          *
015600***************************************************************** 
015700 01  SW-SWITCHES.                                                 
015800     05  SW-EXISTE-CASA                PIC X(01)   VALUE 'N'.     
015900         88  EXISTE-CASA-EN-TABLA                 VALUE 'S'.      
016000         88  NO-EXISTE-CASA-EN-TABLA                VALUE 'N'.    
016100     05  SW-EXISTE-SIMBOLO             PIC X(01)   VALUE 'N'.     
016200         88  EXISTE-SIMBOLO                       VALUE 'S'.      
016300         88  NO-EXISTE-SIMBOLO                      VALUE 'N'.    
016400     05  FILLER                       PIC X(01).                  
016500***************************************************************** 
016600*                        AREA DE CONTANTES                       *
016700***************************************************************** 
016800 01  CT-CONSTANTES.                                               
016900     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V13C040'.
017000     05  CT-SEPARADOR                 PIC X(50)                   
017100                                 VALUE ALL '-'.                   
017200     05  CT-SEPARADOR-R REDEFINES CT-SEPARADOR.                   
017300         10  CT-SEPARADOR-20           PIC X(20).                 
017400         10  FILLER                    PIC X(30).                 
017500     05  FILLER                       PIC X(01).                  
017600***************************************************************** 
017700*                                                               * 
017800*           P R O C E D U R E      D I V I S I O N              * 
017900*                                                               * 
018000***************************************************************** 
018100 PROCEDURE DIVISION.                                              
018200*                                                                 
018300 MAINLINE.                                                        
018400*                                                                 
018500     PERFORM 1000-INICIO                                          
018600        THRU 1000-INICIO-EXIT                                     
018700*                                                                 
018800     PERFORM 2800-ORDENAR-SIMBOLOS                                
018900        THRU 2800-ORDENAR-SIMBOLOS-EXIT                           
019000*                                                                 
019100     PERFORM 3000-FIN                                             
019200        THRU 3000-FIN-EXIT                                        
019300*                                                                 
019400     STOP RUN                                                     
019500     .                                                            
019600***************************************************************** 
019700*                         1000-INICIO                            *
019800***************************************************************** 
019900 1000-INICIO.                                                     
020000*                                                                 
020100     MOVE SPACES                       TO WS-TODOS-LOS-STATUS     
020200*                                                                 
020300     OPEN INPUT  V13F-EXCHANGE                                    
020400     IF  WS-EXCHM-STATUS NOT = '00'                               
020500         MOVE 'V13F-EXCHANGE'          TO WS-ARCHIVO-ERROR        
020600         PERFORM 9999-ABEND-ARCHIVO                               
020700            THRU 9999-ABEND-ARCHIVO-EXIT                          
020800     END-IF                                                       
020900     PERFORM 1200-CARGAR-CASAS                                    
021000        THRU 1200-CARGAR-CASAS-EXIT                               
021100        UNTIL WS-EXCHM-STATUS = '10'                              
021200     CLOSE V13F-EXCHANGE                                          
021300*                                                                 
021400     OPEN INPUT  V13F-EXCHPAR                                     
021500     IF  WS-EXPAR-STATUS NOT = '00'                               
021600         MOVE 'V13F-EXCHPAR'           TO WS-ARCHIVO-ERROR        
021700         PERFORM 9999-ABEND-ARCHIVO                               
021800            THRU 9999-ABEND-ARCHIVO-EXIT                          
021900     END-IF                                                       
022000     PERFORM 1400-CARGAR-PARES                                    
022100        THRU 1400-CARGAR-PARES-EXIT                               
022200        UNTIL WS-EXPAR-STATUS = '10'                              
022300     CLOSE V13F-EXCHPAR                                           
022400*                                                                 
022500     .                                                            
022600 1000-INICIO-EXIT.                                                
022700     EXIT.                                                        
022800***************************************************************** 
022900* 1200-CARGAR-CASAS                                               
023000***************************************************************** 
023100 1200-CARGAR-CASAS.                                               
023200*                                                                 
023300     READ V13F-EXCHANGE                                           
023400         AT END                                                   
023500             CONTINUE                                             
023600         NOT AT END                                               
023700             MOVE V13R-EXCHANGE-REC     TO V1-EXCHANGE-RECORD     
023800             IF  WS-TOTAL-CASAS < 20                              
023900                 ADD 1                  TO WS-TOTAL-CASAS         
024000                 MOVE EXCH-ID           TO TCA-ID(WS-TOTAL-CASAS) 
024100                 MOVE EXCH-NAME         TO                        
024200                     TCA-NOMBRE(WS-TOTAL-CASAS)                   
024300             END-IF                                               
024400     END-READ                                                     
024500*                                                                 
024600     .                                                            
024700 1200-CARGAR-CASAS-EXIT.                                          
024800     EXIT.                                                        
024900***************************************************************** 
025000* 1400-CARGAR-PARES                                               
025100***************************************************************** 
025200 1400-CARGAR-PARES.                                               
025300*                                                                 
025400     READ V13F-EXCHPAR                                            
025500         AT END                                                   
025600             CONTINUE                                             
025700         NOT AT END                                               
025800             MOVE V13R-EXCHPAR-REC      TO V1-EXCH-PAIR-RECORD    
025900             IF  EP-ACTIVE = 'Y'                                  
026000                 ADD 1                  TO CN-TOTAL-PARES         
026100                 MOVE EP-EXCH-ID        TO WS-BUSCAR-ID           
026200                 PERFORM 1450-RESOLVER-CASA-POR-ID                
026300                    THRU 1450-RESOLVER-CASA-POR-ID-EXIT           
026400                 PERFORM 1500-AGREGAR-SIMBOLO                     
026500                    THRU 1500-AGREGAR-SIMBOLO-EXIT                
026600             END-IF                                               
026700     END-READ                                                     
026800*                                                                 
026900     .                                                            
027000 1400-CARGAR-PARES-EXIT.                                          
027100     EXIT.                                                        
027200***************************************************************** 
027300* 1450-RESOLVER-CASA-POR-ID                                       
027400* RESUELVE EL NOMBRE DE LA CASA IDENTIFICADA POR WS-BUSCAR-ID; SI 
027500* NO SE ENCUENTRA EN WS-TABLA-CASAS, DEVUELVE 'EXCHANGE <ID>'.    
027600***************************************************************** 
027700 1450-RESOLVER-CASA-POR-ID.                                       
027800*                                                                 
027900     SET NO-EXISTE-CASA-EN-TABLA         TO TRUE                  
028000     SET IX-CASA                         TO 1                     
028100     PERFORM 1460-PROBAR-CASA                                     
028200        THRU 1460-PROBAR-CASA-EXIT                                
028300        UNTIL IX-CASA > WS-TOTAL-CASAS                            
028400           OR EXISTE-CASA-EN-TABLA                                
028500*                                                                 
028600     IF  EXISTE-CASA-EN-TABLA                                     
028700         MOVE TCA-NOMBRE(IX-CASA)        TO WS-NOMBRE-CASA        
028800     ELSE                                                         
028900         MOVE WS-BUSCAR-ID                TO WS-VARNUM5           
029000         STRING 'EXCHANGE ' WS-VARALF5 DELIMITED BY SIZE          
029100             INTO WS-NOMBRE-CASA                                  
029200     END-IF                                                       
029300*                                                                 
029400     .                                                            
029500 1450-RESOLVER-CASA-POR-ID-EXIT.                                  
029600     EXIT.                                                        
029700***************************************************************** 
029800* 1460-PROBAR-CASA                                                
029900***************************************************************** 
030000 1460-PROBAR-CASA.                                                
030100*                                                                 
030200     IF  TCA-ID(IX-CASA) = WS-BUSCAR-ID                           
030300         SET EXISTE-CASA-EN-TABLA         TO TRUE                 
030400     ELSE                                                         
030500         SET IX-CASA UP BY 1                                      
030600     END-IF                                                       
030700*                                                                 
030800     .                                                            
030900 1460-PROBAR-CASA-EXIT.                                           
031000     EXIT.                                                        
031100***************************************************************** 
031200* 1500-AGREGAR-SIMBOLO                                            
031300* BUSCA O CREA LA ENTRADA BASE/QUOTE Y LE AGREGA LA CASA ACTUAL   
031400* (WS-NOMBRE-CASA, YA RESUELTA POR 1450) A SU LISTA.              
031500***************************************************************** 
031600 1500-AGREGAR-SIMBOLO.                                            
031700*                                                                 
031800     SET NO-EXISTE-SIMBOLO               TO TRUE                  
031900     SET IX-SIMB                         TO 1                     
032000     PERFORM 1510-PROBAR-SIMBOLO                                  
032100        THRU 1510-PROBAR-SIMBOLO-EXIT                             
032200        UNTIL IX-SIMB > WS-TOTAL-SIMB                             
032300           OR EXISTE-SIMBOLO                                      
032400*                                                                 
032500     IF  NO-EXISTE-SIMBOLO                                        
032600         AND WS-TOTAL-SIMB < 50                                   
032700         ADD 1                           TO WS-TOTAL-SIMB         
032800         SET IX-SIMB                      TO WS-TOTAL-SIMB        
032900         MOVE EP-BASE-CCY                TO TSI-BASE(IX-SIMB)     
033000         MOVE EP-QUOTE-CCY               TO TSI-QUOTE(IX-SIMB)    
033100         MOVE ZERO                       TO TSI-NUM-CASAS(IX-SIMB)
033200         PERFORM 1550-AGREGAR-CASA-SIMBOLO                        
033300            THRU 1550-AGREGAR-CASA-SIMBOLO-EXIT                   
033400     END-IF                                                       
033500*                                                                 
033600     IF  EXISTE-SIMBOLO                                           
033700         PERFORM 1550-AGREGAR-CASA-SIMBOLO                        
033800            THRU 1550-AGREGAR-CASA-SIMBOLO-EXIT                   
033900     END-IF                                                       
034000*                                                                 
034100     .                                                            
034200 1500-AGREGAR-SIMBOLO-EXIT.                                       
034300     EXIT.                                                        
034400***************************************************************** 
034500* 1510-PROBAR-SIMBOLO                                             
034600***************************************************************** 
034700 1510-PROBAR-SIMBOLO.                                             
034800*                                                                 
034900     IF  TSI-BASE(IX-SIMB)  = EP-BASE-CCY                         
035000         AND TSI-QUOTE(IX-SIMB) = EP-QUOTE-CCY                    
035100         SET EXISTE-SIMBOLO               TO TRUE                 
035200     ELSE                                                         
035300         SET IX-SIMB UP BY 1                                      
035400     END-IF                                                       
035500*                                                                 
035600     .                                                            
035700 1510-PROBAR-SIMBOLO-EXIT.                                        
035800     EXIT.                                                        
035900***************************************************************** 
036000* 1550-AGREGAR-CASA-SIMBOLO                                       
036100***************************************************************** 
036200 1550-AGREGAR-CASA-SIMBOLO.                                       
036300*                                                                 
036400     IF  TSI-NUM-CASAS(IX-SIMB) < 20                              
036500         ADD 1                           TO TSI-NUM-CASAS(IX-SIMB)
036600         SET IX-CASNOM                   TO TSI-NUM-CASAS(IX-SIMB)
036700         MOVE WS-NOMBRE-CASA             TO                       
036800             TSI-CASAS-NOMBRE(IX-SIMB, IX-CASNOM)                 
036900     END-IF                                                       
037000*                                                                 
037100     .                                                            
037200 1550-AGREGAR-CASA-SIMBOLO-EXIT.                                  
037300     EXIT.                                                        
037400***************************************************************** 
037500*                   2800-ORDENAR-SIMBOLOS                        *
037600* BURBUJA SIMPLE SOBRE WS-TABLA-SIMBOLOS, POR BASE/QUOTE ASCEN-  *
037700* DENTE.  LA TABLA ES PEQUENA (TOPE 50), ACORDE AL ESTILO DE LA  *
037800* CASA.                                                          *
037900***************************************************************** 
038000 2800-ORDENAR-SIMBOLOS.                                           
038100*                                                                 
038200     PERFORM 2820-ORDENAR-FILA                                    
038300        THRU 2820-ORDENAR-FILA-EXIT                               
038400        VARYING WS-SUBI FROM 1 BY 1                               
038500          UNTIL WS-SUBI > WS-TOTAL-SIMB - 1                       
038600*                                                                 
038700     .                                                            
038800 2800-ORDENAR-SIMBOLOS-EXIT.                                      
038900     EXIT.                                                        
039000***************************************************************** 
039100* 2820-ORDENAR-FILA                                               
039200***************************************************************** 
039300 2820-ORDENAR-FILA.                                               
039400*                                                                 
039500     PERFORM 2850-COMPARAR-INTERCAMBIAR                           
039600        THRU 2850-COMPARAR-INTERCAMBIAR-EXIT                      
039700        VARYING WS-SUBJ FROM WS-SUBI + 1 BY 1                     
039800          UNTIL WS-SUBJ > WS-TOTAL-SIMB                           
039900*                                                                 
040000     .                                                            
040100 2820-ORDENAR-FILA-EXIT.                                          
040200     EXIT.                                                        
040300***************************************************************** 
040400* 2850-COMPARAR-INTERCAMBIAR                                      
040500***************************************************************** 
040600 2850-COMPARAR-INTERCAMBIAR.                                      
040700*                                                                 
040800     IF  TSI-BASE(WS-SUBJ) < TSI-BASE(WS-SUBI)                    
040900         OR (TSI-BASE(WS-SUBJ) = TSI-BASE(WS-SUBI)                
041000             AND TSI-QUOTE(WS-SUBJ) < TSI-QUOTE(WS-SUBI))         
041100         MOVE WS-SIMB-ENTRADA(WS-SUBI)    TO WS-TEMP-SIMBOLO      
041200         MOVE WS-SIMB-ENTRADA(WS-SUBJ)    TO                      
041300             WS-SIMB-ENTRADA(WS-SUBI)                             
041400         MOVE WS-TEMP-SIMBOLO             TO                      
041500             WS-SIMB-ENTRADA(WS-SUBJ)                             
041600     END-IF                                                       
041700*                                                                 
041800     .                                                            
041900 2850-COMPARAR-INTERCAMBIAR-EXIT.                                 
042000     EXIT.                                                        
042100***************************************************************** 
042200*                          3000-FIN                              *
042300***************************************************************** 
042400 3000-FIN.                                                        
042500*                                                                 
042600     DISPLAY 'V13C040 - PARES BASE/QUOTE EN DOS O MAS CASAS'      
042700     DISPLAY 'TOTAL PARES ACTIVOS......: ' CN-TOTAL-PARES         
042800     DISPLAY 'SIMBOLOS DISTINTOS.......: ' WS-TOTAL-SIMB          
042900     DISPLAY CT-SEPARADOR-20                                      
043000*                                                                 
043100     PERFORM 3200-DETALLE-SIMBOLO                                 
043200        THRU 3200-DETALLE-SIMBOLO-EXIT                            
043300        VARYING IX-SIMB FROM 1 BY 1                               
043400          UNTIL IX-SIMB > WS-TOTAL-SIMB                           
043500*                                                                 
043600     .                                                            
043700 3000-FIN-EXIT.                                                   
043800     EXIT.                                                        
043900***************************************************************** 
044000* 3200-DETALLE-SIMBOLO                                            
044100***************************************************************** 
044200 3200-DETALLE-SIMBOLO.                                            
044300*                                                                 
044400     IF  TSI-NUM-CASAS(IX-SIMB) >= 2                              
044500         DISPLAY TSI-BASE(IX-SIMB) '/' TSI-QUOTE(IX-SIMB)         
044600             ' - ' TSI-NUM-CASAS(IX-SIMB) ' CASAS'                
044700         PERFORM 3250-MOSTRAR-NOMBRE                              
044800            THRU 3250-MOSTRAR-NOMBRE-EXIT                         
044900            VARYING IX-CASNOM FROM 1 BY 1                         
045000              UNTIL IX-CASNOM > TSI-NUM-CASAS(IX-SIMB)            
045100     END-IF                                                       
045200*                                                                 
045300     .                                                            
045400 3200-DETALLE-SIMBOLO-EXIT.                                       
045500     EXIT.                                                        
045600***************************************************************** 
045700* 3250-MOSTRAR-NOMBRE                                             
045800***************************************************************** 
045900 3250-MOSTRAR-NOMBRE.                                             
046000*                                                                 
046100     DISPLAY '     ' TSI-CASAS-NOMBRE(IX-SIMB, IX-CASNOM)         
046200*                                                                 
046300     .                                                            
046400 3250-MOSTRAR-NOMBRE-EXIT.                                        
046500     EXIT.                                                        
046600***************************************************************** 
046700*                       9999-ABEND-ARCHIVO                       *
046800*    ABENDAR CUANDO UN ARCHIVO DEL LOTE NO ABRE O LEE BIEN       *
046900***************************************************************** 
047000 9999-ABEND-ARCHIVO.                                              
047100*                                                                 
047200     DISPLAY 'V13C040 - ERROR EN ARCHIVO ' WS-ARCHIVO-ERROR       
047300     MOVE 16                           TO RETURN-CODE             
047400     STOP RUN                                                     
047500*                                                                 
047600     .                                                            
047700 9999-ABEND-ARCHIVO-EXIT.                                         
047800     EXIT.                                                        
